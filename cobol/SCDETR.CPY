000100******************************************************************
000200*               C O P Y   S C D E T R                            *
000300*---------------------------------------------------------------*
000400* PARTIDA DE DETALLE DE UNA RECEPCION (REMISION O FACTURA ERP),  *
000500* CLAVE DET-SERIE + DET-NUM-REC + DET-ORDEN.                     *
000600* 2023-02-06 EEDR TICKET 228901 - LAYOUT INICIAL.                *
000700* 2023-09-14 EEDR TICKET 229117 - SE AGREGA DET-COD-PROV PARA EL *
000800*             RASTREO "R-<NUMREC> P<PARTIDA>" EN LA CONSOLIDACION*
000900******************************************************************
001000 01  REG-DETALLE.
001010     03  DET-LLAVE.
001020         05  DET-SERIE             PIC X(01).
001030         05  DET-NUM-REC           PIC 9(07).
001040         05  DET-ORDEN             PIC 9(04).
001400     03  DET-PRODUCTO              PIC X(15).
001500     03  DET-NOMBRE                PIC X(40).
001600     03  DET-CANTIDAD              PIC S9(07)V999.
001700     03  DET-UNIDAD                PIC X(05).
001800     03  DET-COSTO                 PIC S9(07)V99.
001900     03  DET-COSTO-IMP             PIC S9(09)V99.
002000     03  DET-COD-PROV              PIC X(15).
002100     03  DET-COD-PROV-R REDEFINES DET-COD-PROV.
002200         05  DET-CODP-SERIE        PIC X(01).
002300         05  FILLER                PIC X(01).
002400         05  DET-CODP-NUMREC       PIC X(07).
002500         05  FILLER                PIC X(01).
002600         05  DET-CODP-PARTIDA      PIC X(05).
002700     03  DET-SERVICIO              PIC 9(01).
002800     03  FILLER                    PIC X(18).
