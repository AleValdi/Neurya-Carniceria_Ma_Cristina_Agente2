000100******************************************************************
000200*               C O P Y   S C R S L T                            *
000300*---------------------------------------------------------------*
000400* RESULTADO DE CONCILIACION POR FACTURA. UN REGISTRO POR CADA    *
000500* FACTURA DEL LOTE, TRABAJADO EN TABLA (TAB-RESULTADOS) Y        *
000600* VOLCADO AL CIERRE DEL LOTE AL REPORTE Y AL CSV DE DETALLE.     *
000700* 2023-02-06 EEDR TICKET 228901 - LAYOUT INICIAL.                *
000800* 2023-10-02 EEDR TICKET 229204 - SE AMPLIA SCORE A 4 DECIMALES  *
000900*             INTERNOS, SE IMPRIME SOLO A 2.                     *
001000******************************************************************
001100 01  REG-RESULTADO.
001200     03  RES-UUID-FACTURA          PIC X(36).
001300     03  RES-IDENTIFICADOR         PIC X(21).
001400     03  RES-RFC-EMISOR            PIC X(13).
001500     03  RES-FECHA-FACTURA         PIC 9(08).
001600     03  RES-FECHA-FACTURA-R REDEFINES RES-FECHA-FACTURA.
001700         05  RES-FFA-ANIO          PIC 9(04).
001800         05  RES-FFA-MES           PIC 9(02).
001900         05  RES-FFA-DIA           PIC 9(02).
002000     03  RES-TOTAL-FACTURA         PIC S9(09)V99.
002100     03  RES-NUMS-REMISIONES       PIC X(60).
002200     03  RES-CANT-REMISIONES       PIC 9(02).
002300     03  RES-TOTAL-REMISION        PIC S9(09)V99.
002400     03  RES-DIFERENCIA            PIC S9(09)V99.
002500     03  RES-DIFERENCIA-PCT        PIC S9(03)V99.
002600     03  RES-SCORE                 PIC 9(01)V9999.
002700     03  RES-METODO                PIC X(14).
002800         88  RES-MET-ALGORITMO              VALUE "ALGORITMO".
002900         88  RES-MET-NUM-DIRECTO            VALUE "NUMERO-DIRECTO".
003000         88  RES-MET-MULTI-REM              VALUE "MULTI-REMISION".
003100     03  RES-ESTATUS               PIC X(15).
003200         88  RES-EST-CONCILIADO             VALUE "CONCILIADO".
003300         88  RES-EST-CONCIL-MULTI           VALUE "CONCILIADO_MULTI".
003400         88  RES-EST-CON-DIFS               VALUE "CON_DIFERENCIAS".
003500         88  RES-EST-SIN-REMISION           VALUE "SIN_REMISION".
003600     03  RES-EXITOSA               PIC X(01).
003700         88  RES-ES-EXITOSA                 VALUE "S".
003800         88  RES-NO-EXITOSA                 VALUE "N".
003900     03  RES-NUM-FACTURA-ERP       PIC X(10).
004000     03  RES-NUM-ALERTAS           PIC 9(02).
004100     03  RES-ALERTAS OCCURS 5 TIMES.
004200         05  RES-ALERTA-TEXTO      PIC X(60).
004300     03  RES-DIAS-DIFERENCIA      PIC S9(03).
004400     03  FILLER                    PIC X(14).
