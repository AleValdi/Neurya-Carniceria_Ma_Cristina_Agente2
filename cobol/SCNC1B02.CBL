000100******************************************************************
000200* FECHA       : 14/09/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : CONCILIACION COMPRAS CARNICERIA                  *
000500* PROGRAMA    : SCNC1B02                                         *
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700* DESCRIPCION : RECIBE DE SCNC1B01 LOS CASOS 100% CONCILIADOS Y  *
000800*             : DA DE ALTA LA FACTURA ERP (SERIE F) A PARTIR DE  *
000900*             : LAS REMISIONES (SERIE R) QUE LA INTEGRAN, COPIA  *
001000*             : EL DETALLE DE CADA REMISION BAJO LA NUEVA LLAVE  *
001100*             : Y MARCA LAS REMISIONES FUENTE COMO CONSOLIDADAS. *
001200* ARCHIVOS    : REMISION=A/S,DETALLE=A/S                         *
001300* ACCION (ES) : SE INVOCA UNA SOLA VEZ POR LOTE DESDE SCNC1B01   *
001400* PROGRAMA(S) : LLAMADO POR SCNC1B01                             *
001500* INSTALADO   : 14/09/2023                                       *
001600* BPM/RATIONAL: 229117                                           *
001700* NOMBRE      : CONSOLIDACION DE REMISIONES A FACTURA ERP        *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 2023-09-14 EEDR 229117 - VERSION INICIAL. ALTA DE CABECERA F   *
002200*            Y COPIA DE DETALLE, CIERRE DE REMISIONES FUENTE.    *
002300* 2023-10-02 EEDR 229204 - SE AGREGA REM-TOTAL-LETRA (IMPORTE    *
002400*            CON LETRA) EN LA CABECERA F PARA EL AREA DE         *
002500*            CONTRALORIA.                                       *
002600* 2023-11-20 EEDR 229260 - SE AGREGA MODO SIMULACION (DRY-RUN);  *
002700*            EN SIMULACION NO SE ESCRIBE NI REESCRIBE NADA, SOLO *
002800*            SE INFORMA EL NUMERO F QUE SE HUBIERA ASIGNADO.     *
002900* 2023-12-11 EEDR 229285 - CORRIGE COD-PROV DE DETALLE PARA QUE  *
003000*            CONSERVE LA REFERENCIA "R-<NUMREC> P<PARTIDA>" DE   *
003100*            LA REMISION ORIGEN EN LUGAR DE LA FACTURA NUEVA.    *
003200* 1999-01-12 EEDR 100044 - REVISION DE SIGLO: FECHAS DE TRABAJO  *
003300*            A 4 DIGITOS DE ANIO.                                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     SCNC1B02.
003700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.                   CARNICERIA - DEPTO DE SISTEMAS.
003900 DATE-WRITTEN.                   14/09/1987.
004000 DATE-COMPILED.                  14/09/1987.
004100 SECURITY.                       USO INTERNO - CONFIDENCIAL.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ALFABETICO   IS "A" THRU "Z"
004800     CLASS NUMERICO     IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS MODO-SIMULACION-UPSI.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT REMISION  ASSIGN   TO REMISION
005400            ORGANIZATION        IS INDEXED
005500            ACCESS MODE         IS DYNAMIC
005600            RECORD KEY          IS REM-LLAVE
005700            FILE STATUS         IS FS-REMISION
005800                                   FSE-REMISION.
005900
006000     SELECT DETALLE   ASSIGN   TO DETALLE
006100            ORGANIZATION        IS INDEXED
006200            ACCESS MODE         IS DYNAMIC
006300            RECORD KEY          IS DET-LLAVE
006400            FILE STATUS         IS FS-DETALLE
006500                                   FSE-DETALLE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->MAESTRO DE RECEPCIONES DEL ERP (REMISIONES R Y FACTURAS F)
007000 FD  REMISION
007100     LABEL RECORD IS STANDARD.
007200     COPY SCREMI.
007300
007400*2 -->DETALLE (PARTIDAS) DE CADA RECEPCION
007500 FD  DETALLE
007600     LABEL RECORD IS STANDARD.
007700     COPY SCDETR.
007800
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*               C A M P O S    D E    T R A B A J O              *
008200******************************************************************
008300 01  WKS-CAMPOS-DE-TRABAJO.
008400     03  WKS-PROGRAMA              PIC X(08)       VALUE
008500                                                    "SCNC1B02".
008600     03  MODO-SIMULACION-UPSI      PIC X(01)       VALUE "N".
008700         88  SIMULACION-ACTIVA              VALUE "S".
008800
008900******************************************************************
009000*        VARIABLES DE FILE STATUS Y RUTINA DE ERRORES            *
009100******************************************************************
009110     03  FILLER                    PIC X(02).
009200 01  FS-REMISION                   PIC X(02) VALUE "00".
009300 01  FSE-REMISION.
009400     03  FSE-REM-RETURN            PIC S9(4) COMP-5 VALUE 0.
009500     03  FSE-REM-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009600     03  FSE-REM-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009610     03  FILLER                    PIC X(02).
009700 01  FS-DETALLE                    PIC X(02) VALUE "00".
009800 01  FSE-DETALLE.
009900     03  FSE-DET-RETURN            PIC S9(4) COMP-5 VALUE 0.
010000     03  FSE-DET-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010100     03  FSE-DET-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010110     03  FILLER                    PIC X(02).
010200 01  WKS-FS-CICLO                  PIC 9(02) COMP  VALUE 0.
010300 01  PROGRAMA                      PIC X(08) VALUE SPACES.
010400 01  ARCHIVO                       PIC X(08) VALUE SPACES.
010500 01  ACCION                        PIC X(10) VALUE SPACES.
010600 01  LLAVE                         PIC X(32) VALUE SPACES.
010700
010800******************************************************************
010900*        CONTROL DE NUMERACION DE LA SERIE F (CONSOLIDADAS)      *
011000******************************************************************
011100 01  WKS-CONTROL-NUMREC.
011200     03  WKS-MIN-F-NUMREC          PIC 9(07) COMP  VALUE 800000.
011300     03  WKS-NUMREC-MAX            PIC 9(07) COMP  VALUE 0.
011400     03  WKS-SIGUIENTE-NUMREC      PIC 9(07) COMP  VALUE 0.
011500     03  WKS-LLAVE-ARRANQUE.
011600         05  WKS-LLA-SERIE         PIC X(01) VALUE "F".
011700         05  WKS-LLA-NUMREC        PIC 9(07) VALUE 0.
011800
011900******************************************************************
012000*        ACUMULADORES Y DATOS DE LA PRIMERA REMISION DE UN CASO  *
012100******************************************************************
012110     03  FILLER                    PIC X(02).
012200 01  WKS-ACUMULADORES-CASO.
012300     03  WKS-ACM-SUBTOTAL          PIC S9(09)V99   VALUE 0.
012400     03  WKS-ACM-IVA               PIC S9(09)V99   VALUE 0.
012500     03  WKS-ACM-TOTAL             PIC S9(09)V99   VALUE 0.
012600     03  WKS-ACM-IEPS              PIC S9(09)V99   VALUE 0.
012700     03  WKS-ACM-RET-IVA           PIC S9(09)V99   VALUE 0.
012800     03  WKS-ACM-RET-ISR           PIC S9(09)V99   VALUE 0.
012900     03  WKS-ACM-ARTICULOS         PIC S9(07)V999  VALUE 0.
013000     03  WKS-ACM-PARTIDAS          PIC 9(04) COMP  VALUE 0.
013100     03  WKS-ACM-ORDEN             PIC 9(04) COMP  VALUE 0.
013200     03  WKS-PRIMERA-REM-LEIDA     PIC X(01)       VALUE "N".
013300         88  PRIMERA-REM-YA-LEIDA           VALUE "S".
013400
013410     03  FILLER                    PIC X(02).
013500 01  WKS-DATOS-PRIMERA-REMISION.
013600     03  WKS-PROV-ID-PRIMERA       PIC X(10)       VALUE SPACES.
013700     03  WKS-PROV-RFC-PRIMERA      PIC X(13)       VALUE SPACES.
013800     03  WKS-PROV-NOM-PRIMERA      PIC X(40)       VALUE SPACES.
013900     03  WKS-PROV-COMPRADOR-PRIMERA PIC X(10)      VALUE SPACES.
014000     03  WKS-PROV-PLAZO-PRIMERA    PIC 9(03)       VALUE 0.
014100     03  WKS-PROV-CIUDAD-PRIMERA   PIC X(25)       VALUE SPACES.
014200     03  WKS-PROV-ESTADO-PRIMERA   PIC X(25)       VALUE SPACES.
014300
014310     03  FILLER                    PIC X(02).
014400 01  WKS-CASO-AUX.
014500     03  WKS-IX-REM                PIC 9(02) COMP  VALUE 0.
014600     03  WKS-IX-PART               PIC 9(02) COMP  VALUE 0.
014700     03  WKS-RESULTADO-OK          PIC X(01)       VALUE "S".
014800
014900******************************************************************
015000*        CONSTRUCCION DEL COMENTARIO "RECEPCIONES: R-n, ..."     *
015100******************************************************************
015110     03  FILLER                    PIC X(02).
015200 01  WKS-COMENTARIO-AUX.
015300     03  WKS-COM-POS               PIC 9(03) COMP  VALUE 0.
015400
015500******************************************************************
015600*        CONVERSION NUMREC / PARTIDA A ALFANUMERICO PARA EL      *
015700*        COMENTARIO Y PARA COD-PROV "R-<NUMREC> P<PARTIDA>"      *
015800******************************************************************
015810     03  FILLER                    PIC X(02).
015900 01  WKS-NUMREC-CONV.
016000     03  WKS-NUMREC-9              PIC 9(07)       VALUE 0.
016010     03  FILLER                    PIC X(02).
016100 01  WKS-NUMREC-CONV-R REDEFINES WKS-NUMREC-CONV.
016200     03  WKS-NUMREC-ALFA           PIC X(07).
016300 01  WKS-PARTIDA-CONV.
016400     03  WKS-PARTIDA-9             PIC 9(04)       VALUE 0.
016410     03  FILLER                    PIC X(02).
016500 01  WKS-PARTIDA-CONV-R REDEFINES WKS-PARTIDA-CONV.
016600     03  WKS-PARTIDA-ALFA          PIC X(04).
016700
016800******************************************************************
016900*        CAMPO FACTURA DE LA CABECERA F (FOLIO O UUID(33:4))     *
017000******************************************************************
017100 01  WKS-FACTURA-CONV.
017200     03  WKS-FACTURA-CAMPO         PIC X(20)       VALUE SPACES.
017300
017400******************************************************************
017500*        IMPORTE CON LETRA (NUMERO-A-LETRAS, SIN FUNCTIONS)      *
017600******************************************************************
017610     03  FILLER                    PIC X(02).
017700 01  WKS-MONTO-TRABAJO.
017800     03  WKS-MONTO-ENTERO          PIC 9(09)       VALUE 0.
017900     03  WKS-MONTO-CENTAVOS        PIC 9(02)       VALUE 0.
017910     03  FILLER                    PIC X(02).
018000 01  WKS-GRUPOS-MONTO.
018100     03  WKS-GRP-MILLONES          PIC 9(03) COMP  VALUE 0.
018200     03  WKS-GRP-MILES             PIC 9(03) COMP  VALUE 0.
018300     03  WKS-GRP-UNIDADES          PIC 9(03) COMP  VALUE 0.
018310     03  FILLER                    PIC X(02).
018400 01  WKS-GRUPO-TRABAJO.
018500     03  WKS-GRP-ENTRADA           PIC 9(03) COMP  VALUE 0.
018600     03  WKS-GRP-CENTENA           PIC 9(01) COMP  VALUE 0.
018700     03  WKS-GRP-RESTO             PIC 9(02) COMP  VALUE 0.
018800     03  WKS-GRP-DECENA            PIC 9(01) COMP  VALUE 0.
018900     03  WKS-GRP-UNIDAD            PIC 9(01) COMP  VALUE 0.
019000     03  WKS-GRP-PTR               PIC 9(02) COMP  VALUE 0.
019100     03  WKS-GRP-LEN-FINAL         PIC 9(02) COMP  VALUE 0.
019200     03  WKS-GRP-TEXTO             PIC X(45)       VALUE SPACES.
019300     03  WKS-LETRA-PIEZA           PIC X(14)       VALUE SPACES.
019310     03  FILLER                    PIC X(02).
019400 01  WKS-LETRA-TRABAJO.
019500     03  WKS-LETRA-TEXTO           PIC X(130)      VALUE SPACES.
019600     03  WKS-LETRA-POS             PIC 9(03) COMP  VALUE 0.
019700
019800******************************************************************
019900*             T A R J E T A   D E   P A R A M E T R O S          *
020000*    (MISMO LAYOUT QUE WKS-PARM-CONSOLIDA DE SCNC1B01, RECIBIDO  *
020100*     POR LINKAGE - PETICION 229117)                             *
020200******************************************************************
020300 LINKAGE SECTION.
020310     03  FILLER                    PIC X(02).
020400 01  WKS-PARM-CONSOLIDA.
020500     03  PARM-MODO-EJECUCION       PIC X(01).
020600     03  PARM-FECHA-PROCESO        PIC 9(08).
020700     03  PARM-NUM-CASOS            PIC 9(03) COMP.
020800     03  PARM-CASO OCCURS 300 TIMES INDEXED BY IX-PARM.
020900         05  PARM-UUID-FACTURA     PIC X(36).
021000         05  PARM-FOLIO            PIC X(10).
021100         05  PARM-RFC-PROVEEDOR    PIC X(13).
021200         05  PARM-NOMBRE-PROV      PIC X(40).
021300         05  PARM-METODO-PAGO      PIC X(03).
021400         05  PARM-SUBTOTAL         PIC S9(09)V99.
021500         05  PARM-IVA              PIC S9(09)V99.
021600         05  PARM-TOTAL            PIC S9(09)V99.
021700         05  PARM-FECHA            PIC 9(08).
021800         05  PARM-NUM-REM          PIC 9(02) COMP.
021900         05  PARM-REM-NUMREC OCCURS 10 TIMES PIC 9(07).
022000         05  PARM-RESULTADO        PIC X(01).
022100             88  PARM-OK                    VALUE "S".
022200             88  PARM-RECHAZADO              VALUE "N".
022300         05  PARM-NUEVO-NUMREC     PIC 9(07).
022400******************************************************************
022410     03  FILLER                    PIC X(02).
022500 PROCEDURE DIVISION USING WKS-PARM-CONSOLIDA.
022600
022700 000-MAIN SECTION.
022800     MOVE PARM-MODO-EJECUCION TO MODO-SIMULACION-UPSI
022900     PERFORM 050-ABRE-ARCHIVOS
023000     PERFORM 100-OBTIENE-SIGUIENTE-NUMREC
023100     PERFORM 200-PROCESA-UN-CASO
023200         VARYING IX-PARM FROM 1 BY 1
023300         UNTIL IX-PARM > PARM-NUM-CASOS
023400     PERFORM 990-CIERRA-ARCHIVOS.
023500 000-MAIN-E. EXIT.
023600
023700*ABRE REMISION/DETALLE EN I-O (SE LEE Y SE REESCRIBE/ESCRIBE)
023800 050-ABRE-ARCHIVOS SECTION.
023900     MOVE WKS-PROGRAMA TO PROGRAMA
024000     OPEN I-O REMISION
024100     IF FS-REMISION NOT = "00"
024200        MOVE "REMISION" TO ARCHIVO
024300        MOVE "OPEN"     TO ACCION
024400        MOVE 1          TO WKS-FS-CICLO
024500        PERFORM 900-FILE-STATUS-EXTENDED
024600     END-IF
024700
024800     OPEN I-O DETALLE
024900     IF FS-DETALLE NOT = "00"
025000        MOVE "DETALLE"  TO ARCHIVO
025100        MOVE "OPEN"     TO ACCION
025200        MOVE 2          TO WKS-FS-CICLO
025300        PERFORM 900-FILE-STATUS-EXTENDED
025400     END-IF.
025500 050-ABRE-ARCHIVOS-E. EXIT.
025600
025700*RECORRE LA SERIE F DE PRINCIPIO A FIN PARA OBTENER EL NUMREC
025800*MAYOR YA USADO; EL SIGUIENTE NUNCA BAJA DEL PISO RESERVADO
025900*800000 (PETICION 229117).
026000 100-OBTIENE-SIGUIENTE-NUMREC SECTION.
026100     MOVE "F" TO WKS-LLA-SERIE
026200     MOVE 0   TO WKS-LLA-NUMREC WKS-NUMREC-MAX
026300
026400     START REMISION KEY IS NOT LESS THAN WKS-LLAVE-ARRANQUE
026500         INVALID KEY MOVE "10" TO FS-REMISION
026600     END-START
026700
026800     IF FS-REMISION = "00"
026900        PERFORM 101-LEE-SERIE-F UNTIL FS-REMISION NOT = "00"
027000                                    OR NOT REM-ES-FACTURA-ERP
027100     END-IF
027200
027300     COMPUTE WKS-SIGUIENTE-NUMREC = WKS-NUMREC-MAX + 1
027400     IF WKS-SIGUIENTE-NUMREC < WKS-MIN-F-NUMREC
027500        MOVE WKS-MIN-F-NUMREC TO WKS-SIGUIENTE-NUMREC
027600     END-IF
027700     MOVE "00" TO FS-REMISION.
027800 100-OBTIENE-SIGUIENTE-NUMREC-E. EXIT.
027900
028000 101-LEE-SERIE-F.
028100     READ REMISION NEXT RECORD
028200         AT END MOVE "10" TO FS-REMISION
028300     END-READ
028400     IF FS-REMISION = "00" AND REM-ES-FACTURA-ERP
028500        IF REM-NUM-REC > WKS-NUMREC-MAX
028600           MOVE REM-NUM-REC TO WKS-NUMREC-MAX
028700        END-IF
028800     END-IF.
028900 101-E. EXIT.
029000
029100*ARMA LA CABECERA F, COPIA EL DETALLE Y CIERRA LAS REMISIONES
029200*FUENTE PARA UN CASO RECIBIDO DE SCNC1B01.
029300 200-PROCESA-UN-CASO SECTION.
029400     MOVE WKS-SIGUIENTE-NUMREC TO PARM-NUEVO-NUMREC (IX-PARM)
029500     MOVE "S"                 TO WKS-RESULTADO-OK
029600     MOVE 0      TO WKS-ACM-SUBTOTAL  WKS-ACM-IVA   WKS-ACM-TOTAL
029700                    WKS-ACM-IEPS      WKS-ACM-RET-IVA
029800                    WKS-ACM-RET-ISR   WKS-ACM-ARTICULOS
029900     MOVE 0      TO WKS-ACM-PARTIDAS WKS-ACM-ORDEN
030000     MOVE "N"    TO WKS-PRIMERA-REM-LEIDA
030100
030200     PERFORM 210-ACUMULA-UNA-REMISION
030300         VARYING WKS-IX-REM FROM 1 BY 1
030400         UNTIL WKS-IX-REM > PARM-NUM-REM (IX-PARM)
030500            OR WKS-RESULTADO-OK = "N"
030600
030700     IF WKS-RESULTADO-OK = "S"
030800        PERFORM 260-ARMA-CABECERA-F
030900        PERFORM 280-ARMA-COMENTARIO-FINAL
031000        PERFORM 800-NUMERO-A-LETRAS
031100        MOVE WKS-LETRA-TEXTO        TO REM-TOTAL-LETRA
031200        MOVE "F"                    TO REM-SERIE
031300        MOVE WKS-SIGUIENTE-NUMREC   TO REM-NUM-REC
031400        IF NOT SIMULACION-ACTIVA
031500           WRITE REG-REMISION
031600              INVALID KEY
031700                 MOVE "N" TO WKS-RESULTADO-OK
031800           END-WRITE
031900           IF FS-REMISION NOT = "00" AND WKS-RESULTADO-OK = "S"
032000              MOVE "REMISION"  TO ARCHIVO
032100              MOVE "WRITE-F"   TO ACCION
032200              MOVE 1           TO WKS-FS-CICLO
032300              PERFORM 900-FILE-STATUS-EXTENDED
032400           END-IF
032500        END-IF
032600     END-IF
032700
032800     IF WKS-RESULTADO-OK = "S"
032900        ADD 1 TO WKS-SIGUIENTE-NUMREC
033000        SET  PARM-OK (IX-PARM) TO TRUE
033100     ELSE
033200        SET  PARM-RECHAZADO (IX-PARM) TO TRUE
033300     END-IF.
033400 200-PROCESA-UN-CASO-E. EXIT.
033500
033600*LEE UNA REMISION FUENTE, ACUMULA SUS IMPORTES, COPIA SU DETALLE
033700*BAJO LA NUEVA LLAVE F Y LA DEJA MARCADA COMO CONSOLIDADA.
033800 210-ACUMULA-UNA-REMISION.
033900     MOVE "R" TO REM-SERIE
034000     MOVE PARM-REM-NUMREC (IX-PARM, WKS-IX-REM) TO REM-NUM-REC
034100     READ REMISION
034200         INVALID KEY MOVE "N" TO WKS-RESULTADO-OK
034300     END-READ
034400
034500     IF WKS-RESULTADO-OK = "S" AND FS-REMISION = "00"
034600        IF NOT PRIMERA-REM-YA-LEIDA
034700           MOVE REM-ID-PROVEEDOR  TO WKS-PROV-ID-PRIMERA
034800           MOVE REM-RFC-PROVEEDOR TO WKS-PROV-RFC-PRIMERA
034900           MOVE REM-NOMBRE-PROV   TO WKS-PROV-NOM-PRIMERA
035000           MOVE REM-COMPRADOR     TO WKS-PROV-COMPRADOR-PRIMERA
035100           MOVE REM-PLAZO         TO WKS-PROV-PLAZO-PRIMERA
035200           MOVE REM-CIUDAD        TO WKS-PROV-CIUDAD-PRIMERA
035300           MOVE REM-ESTADO        TO WKS-PROV-ESTADO-PRIMERA
035400           MOVE "S"               TO WKS-PRIMERA-REM-LEIDA
035500        END-IF
035600        ADD REM-SUBTOTAL  TO WKS-ACM-SUBTOTAL
035700        ADD REM-IVA       TO WKS-ACM-IVA
035800        ADD REM-TOTAL     TO WKS-ACM-TOTAL
035900        ADD REM-IEPS      TO WKS-ACM-IEPS
036000        ADD REM-RET-IVA   TO WKS-ACM-RET-IVA
036100        ADD REM-RET-ISR   TO WKS-ACM-RET-ISR
036200        PERFORM 220-COPIA-DETALLE-REMISION
036300        IF WKS-RESULTADO-OK = "S"
036400           PERFORM 230-MARCA-REMISION-CONSOLIDADA
036500        END-IF
036600     ELSE
036700        MOVE "N" TO WKS-RESULTADO-OK
036800     END-IF.
036900 210-E. EXIT.
037000
037100*RECORRE EL DETALLE DE LA REMISION LEIDA (CLAVE DET-SERIE/NUM-REC
037200*ASCENDENTE) Y LO DUPLICA BAJO LA LLAVE DE LA NUEVA FACTURA F.
037300 220-COPIA-DETALLE-REMISION.
037400     MOVE REM-SERIE   TO DET-SERIE
037500     MOVE REM-NUM-REC TO DET-NUM-REC
037600     MOVE 0           TO DET-ORDEN
037700     MOVE 0           TO WKS-IX-PART
037800
037900     START DETALLE KEY IS NOT LESS THAN DET-LLAVE
038000         INVALID KEY MOVE "10" TO FS-DETALLE
038100     END-START
038200
038300     IF FS-DETALLE = "00"
038400        PERFORM 221-COPIA-UNA-PARTIDA
038500           UNTIL FS-DETALLE NOT = "00"
038600              OR DET-SERIE NOT = "R"
038700              OR DET-NUM-REC NOT = REM-NUM-REC
038800              OR WKS-RESULTADO-OK = "N"
038900     END-IF
039000     MOVE "00" TO FS-DETALLE.
039100 220-E. EXIT.
039200
039300 221-COPIA-UNA-PARTIDA.
039400     READ DETALLE NEXT RECORD
039500         AT END MOVE "10" TO FS-DETALLE
039600     END-READ
039700     IF FS-DETALLE = "00" AND DET-SERIE = "R"
039800                         AND DET-NUM-REC = REM-NUM-REC
039900        ADD 1 TO WKS-IX-PART
040000        ADD 1 TO WKS-ACM-ORDEN
040100        ADD 1 TO WKS-ACM-PARTIDAS
040200        ADD DET-CANTIDAD TO WKS-ACM-ARTICULOS
040300        MOVE REM-NUM-REC TO WKS-NUMREC-9
040400        MOVE WKS-IX-PART TO WKS-PARTIDA-9
040500        MOVE SPACES      TO DET-COD-PROV
040600        STRING "R-" WKS-NUMREC-ALFA " P" WKS-PARTIDA-ALFA
040700               DELIMITED BY SIZE INTO DET-COD-PROV
040800        END-STRING
040900        MOVE "F"                  TO DET-SERIE
041000        MOVE WKS-SIGUIENTE-NUMREC TO DET-NUM-REC
041100        MOVE WKS-ACM-ORDEN        TO DET-ORDEN
041200        IF NOT SIMULACION-ACTIVA
041300           WRITE REG-DETALLE
041400              INVALID KEY MOVE "N" TO WKS-RESULTADO-OK
041500           END-WRITE
041600        END-IF
041700     END-IF.
041800 221-E. EXIT.
041900
042000*DEJA LA REMISION FUENTE (AUN CARGADA EN REG-REMISION DESDE 210)
042100*EN ESTATUS CONSOLIDADA Y LA REESCRIBE.
042200 230-MARCA-REMISION-CONSOLIDADA.
042300     SET REM-CONSOLIDADA       TO TRUE
042400     MOVE 0                    TO REM-SALDO
042500     MOVE 1                    TO REM-CONSOLIDACION
042600     MOVE "F"                  TO REM-CONSOLIDA-SERIE
042700     MOVE WKS-SIGUIENTE-NUMREC TO REM-CONSOLIDA-NUMREC
042800     MOVE "CONSOLIDACION"      TO REM-CANCEL-MOTIVO
042900     MOVE "AGENTE_SAT"         TO REM-CANCEL-CAPTURO
043000     IF NOT SIMULACION-ACTIVA
043100        REWRITE REG-REMISION
043200           INVALID KEY MOVE "N" TO WKS-RESULTADO-OK
043300        END-REWRITE
043400     END-IF.
043500 230-E. EXIT.
043600
043700*CONSTRUYE LA CABECERA DE LA NUEVA FACTURA F EN REG-REMISION A
043800*PARTIR DE LOS ACUMULADORES Y LOS DATOS DE LA PRIMERA REMISION.
043900*SE INICIALIZA PRIMERO PARA NO ARRASTRAR DATOS DE LA ULTIMA
044000*REMISION FUENTE LEIDA EN EL AREA (PETICION 229117).
044100 260-ARMA-CABECERA-F SECTION.
044200     INITIALIZE REG-REMISION
044300     MOVE WKS-PROV-ID-PRIMERA        TO REM-ID-PROVEEDOR
044400     MOVE WKS-PROV-RFC-PRIMERA       TO REM-RFC-PROVEEDOR
044500     MOVE WKS-PROV-NOM-PRIMERA       TO REM-NOMBRE-PROV
044600     MOVE WKS-PROV-COMPRADOR-PRIMERA TO REM-COMPRADOR
044700     MOVE WKS-PROV-PLAZO-PRIMERA     TO REM-PLAZO
044800     MOVE WKS-PROV-CIUDAD-PRIMERA    TO REM-CIUDAD
044900     MOVE WKS-PROV-ESTADO-PRIMERA    TO REM-ESTADO
045000     MOVE "NACIONAL"                 TO REM-TIPO-PROV
045100     MOVE 5                          TO REM-SUCURSAL
045200     MOVE PARM-FECHA (IX-PARM)       TO REM-FECHA
045300     MOVE WKS-ACM-SUBTOTAL           TO REM-SUBTOTAL
045400     MOVE WKS-ACM-IVA                TO REM-IVA
045500     MOVE WKS-ACM-TOTAL              TO REM-TOTAL
045600     MOVE WKS-ACM-IEPS               TO REM-IEPS
045700     MOVE WKS-ACM-RET-IVA            TO REM-RET-IVA
045800     MOVE WKS-ACM-RET-ISR            TO REM-RET-ISR
045900     COMPUTE REM-ARTICULOS ROUNDED   = WKS-ACM-ARTICULOS
046000     MOVE WKS-ACM-PARTIDAS           TO REM-PARTIDAS
046100     MOVE PARM-UUID-FACTURA (IX-PARM) TO REM-UUID-TIMBRADO
046200                                         REM-UUID-VINCULADO
046300     MOVE "Pendiente"                TO REM-ESTATUS
046400     MOVE 0                          TO REM-SALDO
046500     MOVE 1                          TO REM-PROCESADA
046600     MOVE 1                          TO REM-CONSOLIDACION
046700     MOVE "CREDITO"                  TO REM-REFERENCIA
046800     MOVE "PESOS"                    TO REM-MONEDA
046900     MOVE 20.00                      TO REM-PARIDAD
047000     MOVE "Credito"                  TO REM-TIPO
047100     MOVE "TIENDA"                   TO REM-DEPARTAMENTO
047200     MOVE "TIENDA"                   TO REM-AFECTACION
047300     MOVE "COMPRAS"                  TO REM-TIPO-RECEPCION
047400     MOVE SPACES                     TO REM-CONSOLIDA-SERIE
047500     MOVE 0                          TO REM-CONSOLIDA-NUMREC
047600     MOVE SPACES                     TO REM-CANCEL-MOTIVO
047700                                         REM-CANCEL-CAPTURO
047800     PERFORM 270-ARMA-FACTURA-Y-PAGO.
047900 260-ARMA-CABECERA-F-E. EXIT.
048000
048100*FACTURA-PROV = FOLIO DE LA FACTURA SI VIENE, SI NO LOS ULTIMOS
048200*4 CARACTERES DEL UUID EN MAYUSCULAS. METODO-PAGO DE LA FACTURA,
048300*"PPD" SI NO VIENE INFORMADO (PETICION 229117).
048400 270-ARMA-FACTURA-Y-PAGO SECTION.
048500     MOVE SPACES TO WKS-FACTURA-CAMPO
048600     IF PARM-FOLIO (IX-PARM) NOT = SPACES
048700        MOVE PARM-FOLIO (IX-PARM) TO WKS-FACTURA-CAMPO
048800     ELSE
048900        MOVE PARM-UUID-FACTURA (IX-PARM) (33:4)
049000                                  TO WKS-FACTURA-CAMPO (1:4)
049100        INSPECT WKS-FACTURA-CAMPO (1:4) CONVERTING
049200                "abcdefghijklmnopqrstuvwxyz" TO
049300                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049400     END-IF
049500     MOVE WKS-FACTURA-CAMPO TO REM-FACTURA-PROV
049600     IF PARM-METODO-PAGO (IX-PARM) NOT = SPACES
049700        MOVE PARM-METODO-PAGO (IX-PARM) TO REM-METODO-PAGO
049800     ELSE
049900        MOVE "PPD" TO REM-METODO-PAGO
050000     END-IF.
050100 270-ARMA-FACTURA-Y-PAGO-E. EXIT.
050200
050300*ARMA "RECEPCIONES: R-n, R-n, ..." CON LOS NUMRECS DE LAS
050400*REMISIONES QUE SE CONSOLIDARON EN ESTE CASO.
050500 280-ARMA-COMENTARIO-FINAL SECTION.
050600     MOVE SPACES         TO REM-COMENTARIO
050700     MOVE "RECEPCIONES:" TO REM-COMENTARIO (1:12)
050800     MOVE 13             TO WKS-COM-POS
050900     PERFORM 281-AGREGA-NUMREC-COMENTARIO
051000         VARYING WKS-IX-REM FROM 1 BY 1
051100         UNTIL WKS-IX-REM > PARM-NUM-REM (IX-PARM).
051200 280-ARMA-COMENTARIO-FINAL-E. EXIT.
051300
051400 281-AGREGA-NUMREC-COMENTARIO.
051500     MOVE PARM-REM-NUMREC (IX-PARM, WKS-IX-REM) TO WKS-NUMREC-9
051600     IF WKS-IX-REM = 1
051700        STRING " R-" WKS-NUMREC-ALFA DELIMITED BY SIZE
051800               INTO REM-COMENTARIO WITH POINTER WKS-COM-POS
051900        END-STRING
052000     ELSE
052100        STRING ", R-" WKS-NUMREC-ALFA DELIMITED BY SIZE
052200               INTO REM-COMENTARIO WITH POINTER WKS-COM-POS
052300        END-STRING
052400     END-IF.
052500 281-E. EXIT.
052600
052700******************************************************************
052800*        N U M E R O   A   L E T R A S   ( S I N   F U N C )     *
052900*        REM-TOTAL SE PARTE EN GRUPOS DE MILLONES/MILES/UNIDADES *
053000*        DE 3 DIGITOS; CADA GRUPO SE RESUELVE EN 810 Y SE VA     *
053100*        CONCATENANDO CON PUNTERO EN WKS-LETRA-TEXTO.            *
053200******************************************************************
053300 800-NUMERO-A-LETRAS SECTION.
053400     COMPUTE WKS-MONTO-ENTERO = REM-TOTAL
053500     COMPUTE WKS-MONTO-CENTAVOS ROUNDED =
053600             (REM-TOTAL - WKS-MONTO-ENTERO) * 100
053700     COMPUTE WKS-GRP-MILLONES = WKS-MONTO-ENTERO / 1000000
053800     COMPUTE WKS-GRP-MILES    =
053900             (WKS-MONTO-ENTERO - (WKS-GRP-MILLONES * 1000000))
054000             / 1000
054100     COMPUTE WKS-GRP-UNIDADES =
054200             WKS-MONTO-ENTERO - (WKS-GRP-MILLONES * 1000000)
054300                               - (WKS-GRP-MILES    * 1000)
054400     MOVE SPACES TO WKS-LETRA-TEXTO
054500     MOVE 1      TO WKS-LETRA-POS
054600
054700     IF WKS-MONTO-ENTERO = 0
054800        STRING "CERO " DELIMITED BY SIZE
054900               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
055000        END-STRING
055100     ELSE
055200        IF WKS-GRP-MILLONES NOT = 0
055300           PERFORM 821-AGREGA-MILLONES
055400        END-IF
055500        IF WKS-GRP-MILES NOT = 0
055600           PERFORM 822-AGREGA-MILES
055700        END-IF
055800        IF WKS-GRP-UNIDADES NOT = 0
055900           PERFORM 823-AGREGA-UNIDADES
056000        END-IF
056100     END-IF
056200
056300     STRING "PESOS " DELIMITED BY SIZE
056400            WKS-MONTO-CENTAVOS DELIMITED BY SIZE
056500            "/100 M.N." DELIMITED BY SIZE
056600            INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
056700     END-STRING.
056800 800-NUMERO-A-LETRAS-E. EXIT.
056900
057000 821-AGREGA-MILLONES.
057100     MOVE WKS-GRP-MILLONES TO WKS-GRP-ENTRADA
057200     PERFORM 810-CONVIERTE-GRUPO
057300     COMPUTE WKS-GRP-LEN-FINAL = WKS-GRP-PTR - 1
057400     STRING WKS-GRP-TEXTO (1:WKS-GRP-LEN-FINAL) DELIMITED BY SIZE
057500            INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
057600     END-STRING
057700     IF WKS-GRP-MILLONES = 1
057800        STRING " MILLON " DELIMITED BY SIZE
057900               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
058000        END-STRING
058100     ELSE
058200        STRING " MILLONES " DELIMITED BY SIZE
058300               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
058400        END-STRING
058500     END-IF.
058600 821-E. EXIT.
058700
058800 822-AGREGA-MILES.
058900     IF WKS-GRP-MILES = 1
059000        STRING "MIL " DELIMITED BY SIZE
059100               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
059200        END-STRING
059300     ELSE
059400        MOVE WKS-GRP-MILES TO WKS-GRP-ENTRADA
059500        PERFORM 810-CONVIERTE-GRUPO
059600        COMPUTE WKS-GRP-LEN-FINAL = WKS-GRP-PTR - 1
059700        STRING WKS-GRP-TEXTO (1:WKS-GRP-LEN-FINAL)
059800               DELIMITED BY SIZE
059900               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
060000        END-STRING
060100        STRING " MIL " DELIMITED BY SIZE
060200               INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
060300        END-STRING
060400     END-IF.
060500 822-E. EXIT.
060600
060700 823-AGREGA-UNIDADES.
060800     MOVE WKS-GRP-UNIDADES TO WKS-GRP-ENTRADA
060900     PERFORM 810-CONVIERTE-GRUPO
061000     COMPUTE WKS-GRP-LEN-FINAL = WKS-GRP-PTR - 1
061100     STRING WKS-GRP-TEXTO (1:WKS-GRP-LEN-FINAL) DELIMITED BY SIZE
061200            INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
061300     END-STRING
061400     STRING " " DELIMITED BY SIZE
061500            INTO WKS-LETRA-TEXTO WITH POINTER WKS-LETRA-POS
061600     END-STRING.
061700 823-E. EXIT.
061800
061900*CONVIERTE UN GRUPO DE 0-999 (WKS-GRP-ENTRADA) A SU TEXTO EN
062000*WKS-GRP-TEXTO (POSICIONES 1 A WKS-GRP-PTR - 1). CASOS
062100*ESPECIALES: CIEN EXACTO, 11-29 UNA SOLA PALABRA, DECENAS 30-90
062200*CON "Y" ANTE LA UNIDAD (PETICION 229117).
062300 810-CONVIERTE-GRUPO SECTION.
062400     MOVE SPACES TO WKS-GRP-TEXTO
062500     MOVE 1      TO WKS-GRP-PTR
062600     COMPUTE WKS-GRP-CENTENA = WKS-GRP-ENTRADA / 100
062700     COMPUTE WKS-GRP-RESTO   = WKS-GRP-ENTRADA
062800                              - (WKS-GRP-CENTENA * 100)
062900
063000     IF WKS-GRP-ENTRADA = 100
063100        STRING "CIEN" DELIMITED BY SIZE
063200               INTO WKS-GRP-TEXTO WITH POINTER WKS-GRP-PTR
063300        END-STRING
063400     ELSE
063500        IF WKS-GRP-CENTENA NOT = 0
063600           PERFORM 815-PALABRA-CENTENA
063700           PERFORM 817-AGREGA-PIEZA-A-GRUPO
063800        END-IF
063900        IF WKS-GRP-RESTO NOT = 0
064000           PERFORM 811-AGREGA-RESTO
064100        END-IF
064200     END-IF.
064300 810-CONVIERTE-GRUPO-E. EXIT.
064400
064500*APILA WKS-LETRA-PIEZA (UNA SOLA PALABRA, SIN ESPACIOS INTERNOS)
064600*EN WKS-GRP-TEXTO, SEPARANDO CON UN ESPACIO SI YA HABIA ALGO.
064700 817-AGREGA-PIEZA-A-GRUPO.
064800     IF WKS-GRP-PTR > 1
064900        STRING " " DELIMITED BY SIZE
065000               INTO WKS-GRP-TEXTO WITH POINTER WKS-GRP-PTR
065100        END-STRING
065200     END-IF
065300     STRING WKS-LETRA-PIEZA DELIMITED BY SPACE
065400            INTO WKS-GRP-TEXTO WITH POINTER WKS-GRP-PTR
065500     END-STRING.
065600 817-E. EXIT.
065700
065800*RESUELVE EL RESTO 1-99 DEL GRUPO: ESPECIALES 1-29, O DECENA
065900*EXACTA 30-90, O "DECENA Y UNIDAD" (31,42,...98).
066000 811-AGREGA-RESTO.
066100     IF WKS-GRP-RESTO < 30
066200        MOVE WKS-GRP-RESTO TO WKS-GRP-UNIDAD
066300        PERFORM 813-PALABRA-0-A-29
066400        PERFORM 817-AGREGA-PIEZA-A-GRUPO
066500     ELSE
066600        COMPUTE WKS-GRP-DECENA = WKS-GRP-RESTO / 10
066700        COMPUTE WKS-GRP-UNIDAD = WKS-GRP-RESTO
066800                                - (WKS-GRP-DECENA * 10)
066900        PERFORM 814-PALABRA-DECENA
067000        PERFORM 817-AGREGA-PIEZA-A-GRUPO
067100        IF WKS-GRP-UNIDAD NOT = 0
067200           PERFORM 818-PALABRA-UNIDAD-SOLA
067300           STRING " Y " DELIMITED BY SIZE
067400                  INTO WKS-GRP-TEXTO WITH POINTER WKS-GRP-PTR
067500           END-STRING
067600           STRING WKS-LETRA-PIEZA DELIMITED BY SPACE
067700                  INTO WKS-GRP-TEXTO WITH POINTER WKS-GRP-PTR
067800           END-STRING
067900        END-IF
068000     END-IF.
068100 811-E. EXIT.
068200
068300*PALABRAS 0-29 (CUBRE LAS ESPECIALES DIECISEIS, VEINTIUNO, ETC).
068400 813-PALABRA-0-A-29.
068500     EVALUATE WKS-GRP-UNIDAD
068600        WHEN 0  MOVE "CERO"          TO WKS-LETRA-PIEZA
068700        WHEN 1  MOVE "UN"            TO WKS-LETRA-PIEZA
068800        WHEN 2  MOVE "DOS"           TO WKS-LETRA-PIEZA
068900        WHEN 3  MOVE "TRES"          TO WKS-LETRA-PIEZA
069000        WHEN 4  MOVE "CUATRO"        TO WKS-LETRA-PIEZA
069100        WHEN 5  MOVE "CINCO"         TO WKS-LETRA-PIEZA
069200        WHEN 6  MOVE "SEIS"          TO WKS-LETRA-PIEZA
069300        WHEN 7  MOVE "SIETE"         TO WKS-LETRA-PIEZA
069400        WHEN 8  MOVE "OCHO"          TO WKS-LETRA-PIEZA
069500        WHEN 9  MOVE "NUEVE"         TO WKS-LETRA-PIEZA
069600        WHEN 10 MOVE "DIEZ"          TO WKS-LETRA-PIEZA
069700        WHEN 11 MOVE "ONCE"          TO WKS-LETRA-PIEZA
069800        WHEN 12 MOVE "DOCE"          TO WKS-LETRA-PIEZA
069900        WHEN 13 MOVE "TRECE"         TO WKS-LETRA-PIEZA
070000        WHEN 14 MOVE "CATORCE"       TO WKS-LETRA-PIEZA
070100        WHEN 15 MOVE "QUINCE"        TO WKS-LETRA-PIEZA
070200        WHEN 16 MOVE "DIECISEIS"     TO WKS-LETRA-PIEZA
070300        WHEN 17 MOVE "DIECISIETE"    TO WKS-LETRA-PIEZA
070400        WHEN 18 MOVE "DIECIOCHO"     TO WKS-LETRA-PIEZA
070500        WHEN 19 MOVE "DIECINUEVE"    TO WKS-LETRA-PIEZA
070600        WHEN 20 MOVE "VEINTE"        TO WKS-LETRA-PIEZA
070700        WHEN 21 MOVE "VEINTIUNO"     TO WKS-LETRA-PIEZA
070800        WHEN 22 MOVE "VEINTIDOS"     TO WKS-LETRA-PIEZA
070900        WHEN 23 MOVE "VEINTITRES"    TO WKS-LETRA-PIEZA
071000        WHEN 24 MOVE "VEINTICUATRO"  TO WKS-LETRA-PIEZA
071100        WHEN 25 MOVE "VEINTICINCO"   TO WKS-LETRA-PIEZA
071200        WHEN 26 MOVE "VEINTISEIS"    TO WKS-LETRA-PIEZA
071300        WHEN 27 MOVE "VEINTISIETE"   TO WKS-LETRA-PIEZA
071400        WHEN 28 MOVE "VEINTIOCHO"    TO WKS-LETRA-PIEZA
071500        WHEN OTHER MOVE "VEINTINUEVE" TO WKS-LETRA-PIEZA
071600     END-EVALUATE.
071700 813-E. EXIT.
071800
071900*DECENAS EXACTAS 30-90 (TREINTA, CUARENTA, ... NOVENTA).
072000 814-PALABRA-DECENA.
072100     EVALUATE WKS-GRP-DECENA
072200        WHEN 3 MOVE "TREINTA"     TO WKS-LETRA-PIEZA
072300        WHEN 4 MOVE "CUARENTA"    TO WKS-LETRA-PIEZA
072400        WHEN 5 MOVE "CINCUENTA"   TO WKS-LETRA-PIEZA
072500        WHEN 6 MOVE "SESENTA"     TO WKS-LETRA-PIEZA
072600        WHEN 7 MOVE "SETENTA"     TO WKS-LETRA-PIEZA
072700        WHEN 8 MOVE "OCHENTA"     TO WKS-LETRA-PIEZA
072800        WHEN OTHER MOVE "NOVENTA" TO WKS-LETRA-PIEZA
072900     END-EVALUATE.
073000 814-E. EXIT.
073100
073200*CENTENAS 100-900 (CIENTO SE USA SOLO CUANDO HAY RESTO; EL CASO
073300*EXACTO "CIEN" SE RESUELVE ANTES EN 810).
073400 815-PALABRA-CENTENA.
073500     EVALUATE WKS-GRP-CENTENA
073600        WHEN 1 MOVE "CIENTO"         TO WKS-LETRA-PIEZA
073700        WHEN 2 MOVE "DOSCIENTOS"     TO WKS-LETRA-PIEZA
073800        WHEN 3 MOVE "TRESCIENTOS"    TO WKS-LETRA-PIEZA
073900        WHEN 4 MOVE "CUATROCIENTOS"  TO WKS-LETRA-PIEZA
074000        WHEN 5 MOVE "QUINIENTOS"     TO WKS-LETRA-PIEZA
074100        WHEN 6 MOVE "SEISCIENTOS"    TO WKS-LETRA-PIEZA
074200        WHEN 7 MOVE "SETECIENTOS"    TO WKS-LETRA-PIEZA
074300        WHEN 8 MOVE "OCHOCIENTOS"    TO WKS-LETRA-PIEZA
074400        WHEN OTHER MOVE "NOVECIENTOS" TO WKS-LETRA-PIEZA
074500     END-EVALUATE.
074600 815-E. EXIT.
074700
074800*UNIDAD SUELTA (1-9) QUE SE UNE A UNA DECENA CON "Y" (31,42...).
074900 818-PALABRA-UNIDAD-SOLA.
075000     EVALUATE WKS-GRP-UNIDAD
075100        WHEN 1  MOVE "UNO"      TO WKS-LETRA-PIEZA
075200        WHEN 2  MOVE "DOS"      TO WKS-LETRA-PIEZA
075300        WHEN 3  MOVE "TRES"     TO WKS-LETRA-PIEZA
075400        WHEN 4  MOVE "CUATRO"   TO WKS-LETRA-PIEZA
075500        WHEN 5  MOVE "CINCO"    TO WKS-LETRA-PIEZA
075600        WHEN 6  MOVE "SEIS"     TO WKS-LETRA-PIEZA
075700        WHEN 7  MOVE "SIETE"    TO WKS-LETRA-PIEZA
075800        WHEN 8  MOVE "OCHO"     TO WKS-LETRA-PIEZA
075900        WHEN OTHER MOVE "NUEVE" TO WKS-LETRA-PIEZA
076000     END-EVALUATE.
076100 818-E. EXIT.
076200
076300*RUTINA DE FILE STATUS EXTENDIDO, MISMA FORMA QUE LA DE MIGRACFS.
076400 900-FILE-STATUS-EXTENDED SECTION.
076500     EVALUATE WKS-FS-CICLO
076600        WHEN 1
076700           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
076800                                 LLAVE, FS-REMISION, FSE-REMISION
076900        WHEN OTHER
077000           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
077100                                 LLAVE, FS-DETALLE, FSE-DETALLE
077200     END-EVALUATE
077300     MOVE  91        TO RETURN-CODE
077400     PERFORM 990-CIERRA-ARCHIVOS
077500     STOP RUN.
077600 900-FILE-STATUS-EXTENDED-E. EXIT.
077700
077800 990-CIERRA-ARCHIVOS SECTION.
077900     CLOSE REMISION, DETALLE.
078000 990-CIERRA-ARCHIVOS-E. EXIT.
