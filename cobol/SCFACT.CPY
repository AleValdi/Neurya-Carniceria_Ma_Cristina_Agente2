000100******************************************************************
000200*               C O P Y   S C F A C T                            *
000300*---------------------------------------------------------------*
000400* ENCABEZADO DE FACTURA ELECTRONICA (CFDI) DEL PROVEEDOR,        *
000500* TAL COMO SE RECIBE DEL TIMBRADO FISCAL Y SE APLANA PARA EL     *
000600* PROCESO DE CONCILIACION CONTRA RECEPCIONES (REMISIONES).       *
000700* 2023-02-06 EEDR TICKET 228901 - LAYOUT INICIAL.                *
000800* 1999-01-05 EEDR TICKET 100044 - AMPLIACION PIC ANIO A 4 DIGITOS*
000900*             (AJUSTE DE FIN DE SIGLO).                          *
001000* 2024-03-08 EEDR TICKET 229117 - SE QUITA NUM-REMISION-INDICADA.*
001100*             EL NUMERO DE REMISION YA NO VIENE EN EL APLANADO;  *
001200*             EL PROGRAMA LO RASTREA EL MISMO EN FAC-CONDICIONES *
001300*             (VER SCNC1B01 PARRAFO 230-EXTRAE-REMISION-TEXTO).  *
001400******************************************************************
001500 01  REG-FACTURA.
001600     03  FAC-UUID                  PIC X(36).
001700     03  FAC-SERIE                 PIC X(10).
001800     03  FAC-FOLIO                 PIC X(10).
001900     03  FAC-FECHA-EMISION         PIC 9(08).
002000     03  FAC-FECHA-EMISION-R REDEFINES FAC-FECHA-EMISION.
002100         05  FAC-FEM-ANIO          PIC 9(04).
002200         05  FAC-FEM-MES           PIC 9(02).
002300         05  FAC-FEM-DIA           PIC 9(02).
002400     03  FAC-RFC-EMISOR            PIC X(13).
002500     03  FAC-NOMBRE-EMISOR         PIC X(40).
002600     03  FAC-METODO-PAGO           PIC X(03).
002700     03  FAC-CONDICIONES           PIC X(40).
002800     03  FAC-SUBTOTAL              PIC S9(09)V99.
002900     03  FAC-IVA                   PIC S9(09)V99.
003000     03  FAC-TOTAL                 PIC S9(09)V99.
003100     03  FAC-NUM-CONCEPTOS         PIC 9(03).
003200     03  FAC-LEIDA-OK              PIC X(01)       VALUE "S".
003300         88  FAC-REGISTRO-VALIDO            VALUE "S".
003400         88  FAC-REGISTRO-DESCARTADO        VALUE "N".
003500     03  FILLER                    PIC X(35).
