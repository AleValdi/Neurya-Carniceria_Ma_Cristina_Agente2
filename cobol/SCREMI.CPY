000100******************************************************************
000200*               C O P Y   S C R E M I                            *
000300*---------------------------------------------------------------*
000400* ENCABEZADO DE RECEPCION DEL ERP (TABLA UNICA PARA REMISIONES   *
000500* SERIE 'R' Y FACTURAS SERIE 'F' CONSOLIDADAS POR ESTE PROCESO). *
000600* CLAVE REM-SERIE + REM-NUM-REC.                                 *
000700* 2023-02-06 EEDR TICKET 228901 - LAYOUT INICIAL (SOLO SERIE R). *
000800* 2023-09-14 EEDR TICKET 229117 - SE AGREGAN CAMPOS DE CABECERA  *
000900*             F (COMENTARIO, TOTAL-LETRA, ARTICULOS, PARTIDAS) Y *
001000*             LOS CAMPOS DE CONTROL DE CANCELACION/CONSOLIDACION.*
001100* 1998-11-02 EEDR TICKET 100031 - REVISION DE SIGLO, REM-FECHA Y *
001200*             CAMPOS DERIVADOS PASAN A ANIO DE 4 DIGITOS.        *
001300******************************************************************
001400 01  REG-REMISION.
001410     03  REM-LLAVE.
001420         05  REM-SERIE             PIC X(01).
001430             88  REM-ES-REMISION             VALUE "R".
001440             88  REM-ES-FACTURA-ERP          VALUE "F".
001450         05  REM-NUM-REC           PIC 9(07).
001900     03  REM-FECHA                 PIC 9(08).
002000     03  REM-FECHA-R REDEFINES REM-FECHA.
002100         05  REM-FEC-ANIO          PIC 9(04).
002200         05  REM-FEC-MES           PIC 9(02).
002300         05  REM-FEC-DIA           PIC 9(02).
002400     03  REM-ID-PROVEEDOR          PIC X(10).
002500     03  REM-RFC-PROVEEDOR         PIC X(13).
002600     03  REM-NOMBRE-PROV           PIC X(40).
002700     03  REM-SUBTOTAL              PIC S9(09)V99.
002800     03  REM-IVA                   PIC S9(09)V99.
002900     03  REM-TOTAL                 PIC S9(09)V99.
003000     03  REM-SALDO                 PIC S9(09)V99.
003100     03  REM-ESTATUS               PIC X(12).
003200         88  REM-PENDIENTE                  VALUE "Pendiente".
003300         88  REM-CONSOLIDADA                VALUE "Consolidada".
003400         88  REM-FACTURADA                  VALUE "FACTURADA".
003500     03  REM-FACTURA-PROV          PIC X(20).
003600     03  REM-UUID-VINCULADO        PIC X(36).
003700     03  REM-COMPRADOR             PIC X(10).
003800     03  REM-PLAZO                 PIC 9(03).
003900     03  REM-SUCURSAL              PIC 9(02)       VALUE 5.
004000     03  REM-CIUDAD                PIC X(25).
004100     03  REM-ESTADO                PIC X(25).
004200     03  REM-TIPO-PROV             PIC X(12)       VALUE "NACIONAL".
004300*        --- CAMPOS EXCLUSIVOS DE CABECERA SERIE F (CONSOLIDADA) -
004400     03  REM-IEPS                  PIC S9(09)V99.
004500     03  REM-RET-IVA               PIC S9(09)V99.
004600     03  REM-RET-ISR               PIC S9(09)V99.
004700     03  REM-COMENTARIO            PIC X(60).
004800     03  REM-TOTAL-LETRA           PIC X(120).
004900     03  REM-ARTICULOS             PIC 9(07).
005000     03  REM-PARTIDAS              PIC 9(04).
005100     03  REM-UUID-TIMBRADO         PIC X(36).
005200     03  REM-METODO-PAGO           PIC X(03)       VALUE "PPD".
005300     03  REM-REFERENCIA            PIC X(10)       VALUE "CREDITO".
005400     03  REM-MONEDA                PIC X(08)       VALUE "PESOS".
005500     03  REM-PARIDAD               PIC 9(05)V99    VALUE 20.00.
005600     03  REM-TIPO                  PIC X(08)       VALUE "Credito".
005700     03  REM-DEPARTAMENTO          PIC X(08)       VALUE "TIENDA".
005800     03  REM-AFECTACION            PIC X(08)       VALUE "TIENDA".
005900     03  REM-TIPO-RECEPCION        PIC X(08)       VALUE "COMPRAS".
006000     03  REM-PROCESADA             PIC 9(01).
006100     03  REM-CONSOLIDACION         PIC 9(01).
006200         88  REM-YA-CONSOLIDADA             VALUE 1.
006300*        --- CONTROL DE CONSOLIDACION/CANCELACION DE LA SERIE R -
006400     03  REM-CONSOLIDA-SERIE       PIC X(01).
006500     03  REM-CONSOLIDA-NUMREC      PIC 9(07).
006600     03  REM-CANCEL-MOTIVO         PIC X(15).
006700     03  REM-CANCEL-CAPTURO        PIC X(12).
006800     03  FILLER                    PIC X(18).
