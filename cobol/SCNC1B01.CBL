000100******************************************************************
000200* FECHA       : 06/02/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : CONCILIACION COMPRAS CARNICERIA                  *
000500* PROGRAMA    : SCNC1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONCILIA FACTURAS ELECTRONICAS (CFDI) RECIBIDAS  *
000800*             : DE PROVEEDORES CONTRA LAS REMISIONES (RECEPCION- *
000900*             : ES) REGISTRADAS EN EL ERP, ASIGNA CADA FACTURA A *
001000*             : UNA O VARIAS REMISIONES POR MEDIO DE UN PUNTAJE  *
001100*             : PONDERADO, VALIDA EL LOTE CONTRA LAS REGLAS DEL  *
001200*             : NEGOCIO Y EMITE EL REPORTE DE CONCILIACION Y EL  *
001300*             : DETALLE EN CSV. LOS CASOS EXACTOS SE ENVIAN A    *
001400*             : CONSOLIDAR (SCNC1B02) PARA ALTA DE FACTURA ERP.  *
001500* ARCHIVOS    : FACTURAS=E,CONCEPTOS=E,REMISION=A,DETALLE=A,     *
001600*             : CSVDET=S,REPORTE=S                               *
001700* ACCION (ES) : P=PROCESA LOTE, S=SIMULA SIN CONSOLIDAR (DRY-RUN)*
001800* PROGRAMA(S) : SCNC1B02                                         *
001900* INSTALADO   : 06/02/2023                                       *
002000* BPM/RATIONAL: 228901                                           *
002100* NOMBRE      : CONCILIACION NOCTURNA FACTURA-REMISION           *
002200******************************************************************
002300*                 B I T A C O R A   D E   C A M B I O S          *
002400******************************************************************
002500* 2023-02-06 EEDR 228901 - VERSION INICIAL, CARGA Y CONCILIACION *
002600*            1:1 CONTRA REMISIONES POR RFC Y FECHA.              *
002700* 2023-03-11 EEDR 228901 - SE AGREGA BUSQUEDA DIRECTA POR NUMERO *
002800*            DE REMISION INDICADO EN EL TEXTO DE CONDICIONES.    *
002900* 2023-05-22 EEDR 228940 - SE AGREGA CONCILIACION 1:N (VARIAS    *
003000*            REMISIONES POR UNA FACTURA) Y SEGUNDA PASADA CON    *
003100*            VENTANA AMPLIADA A 30 DIAS.                         *
003200* 2023-06-30 EEDR 228940 - RESOLUCION DE CONFLICTOS POR LOTE     *
003300*            (UNA REMISION NO PUEDE SERVIR A DOS FACTURAS).      *
003400* 2023-08-02 EEDR 229050 - VALIDADOR DE REGLAS DE NEGOCIO Y      *
003500*            CATALOGO DE ALERTAS POR SEVERIDAD.                  *
003600* 2023-09-14 EEDR 229117 - ALTA AUTOMATICA DE FACTURA ERP SERIE F*
003700*            PARA CONCILIACIONES EXACTAS (CALL A SCNC1B02).      *
003800* 2023-10-02 EEDR 229204 - REPORTE COLUMNAR DE 6 SECCIONES Y CSV *
003900*            DE DETALLE PARA CONTRALORIA.                        *
004000* 2023-11-20 EEDR 229260 - SE AGREGA MODO SIMULACION (DRY-RUN)   *
004100*            CONTROLADO POR TARJETA DE PARAMETROS.               *
004200* 1999-01-12 EEDR 100044 - REVISION DE SIGLO: FECHAS A 4 DIGITOS *
004300*            DE ANIO EN TODAS LAS TABLAS DE TRABAJO.             *
004400* 2024-02-19 EEDR 229340 - CORRECCION DE AUDITORIA: LA BUSQUEDA  *
004500*            DIRECTA POR NUMERO (440) YA NO CONCILIA SIN REVISAR *
004600*            TOLERANCIA, Y LA COMBINACION 1:N (523) YA NO ACEPTA *
004700*            UN TOTAL DENTRO DE TOLERANCIA COMO SI FUERA EXACTO. *
004800* 2024-03-08 EEDR 229117 - CORRECCION DE AUDITORIA: EL NUMERO DE *
004900*            REMISION YA NO LLEGA EN UN CAMPO APARTE, SE RASTREA *
005000*            EN FAC-CONDICIONES (230); LA VENTANA YA NO BRINCA   *
005100*            LA COMBINACION 1:N CUANDO EL 1:1 CALIFICA, SE CORRE *
005200*            SIEMPRE Y SE ELIGE EL MEJOR DE LOS DOS (505/540); SE *
005300*            AGREGA LA ALERTA DE LOTE POR % SIN REMISION (630);  *
005400*            Y SE CORRIGE EL DEFAULT DE % DE DIFERENCIA A 100    *
005500*            (NO 0) CUANDO LA FACTURA VIENE EN CERO (419).       *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.                     SCNC1B01.
005900 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006000 INSTALLATION.                   CARNICERIA - DEPTO DE SISTEMAS.
006100 DATE-WRITTEN.                   06/02/1987.
006200 DATE-COMPILED.                  06/02/1987.
006300 SECURITY.                       USO INTERNO - CONFIDENCIAL.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALFABETICO   IS "A" THRU "Z"
007000     CLASS NUMERICO     IS "0" THRU "9"
007100     UPSI-0 ON STATUS IS MODO-SIMULACION-UPSI.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT FACTURAS  ASSIGN   TO FACTURAS
007600            ORGANIZATION        IS LINE SEQUENTIAL
007700            FILE STATUS         IS FS-FACTURAS.
007800
007900     SELECT CONCEPTOS ASSIGN   TO CONCEPTOS
008000            ORGANIZATION        IS LINE SEQUENTIAL
008100            FILE STATUS         IS FS-CONCEPTOS.
008200
008300     SELECT REMISION  ASSIGN   TO REMISION
008400            ORGANIZATION        IS INDEXED
008500            ACCESS MODE         IS DYNAMIC
008600            RECORD KEY          IS REM-LLAVE
008700            FILE STATUS         IS FS-REMISION
008800                                   FSE-REMISION.
008900
009000     SELECT DETALLE   ASSIGN   TO DETALLE
009100            ORGANIZATION        IS INDEXED
009200            ACCESS MODE         IS DYNAMIC
009300            RECORD KEY          IS DET-LLAVE
009400            FILE STATUS         IS FS-DETALLE
009500                                   FSE-DETALLE.
009600
009700     SELECT CSVDET    ASSIGN   TO CSVDET
009800            ORGANIZATION        IS LINE SEQUENTIAL
009900            FILE STATUS         IS FS-CSVDET.
010000
010100     SELECT REPORTE   ASSIGN   TO REPORTE
010200            ORGANIZATION        IS LINE SEQUENTIAL
010300            FILE STATUS         IS FS-REPORTE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700*1 -->FACTURAS ELECTRONICAS DEL PROVEEDOR (CABECERA CFDI)
010800 FD  FACTURAS
010900     LABEL RECORD IS STANDARD.
011000     COPY SCFACT.
011100
011200*2 -->CONCEPTOS (PARTIDAS) DE CADA FACTURA
011300 FD  CONCEPTOS
011400     LABEL RECORD IS STANDARD.
011500     COPY SCCONC.
011600
011700*3 -->MAESTRO DE RECEPCIONES DEL ERP (REMISIONES SERIE R Y
011800*     FACTURAS ERP SERIE F YA CONSOLIDADAS)
011900 FD  REMISION
012000     LABEL RECORD IS STANDARD.
012100     COPY SCREMI.
012200
012300*4 -->DETALLE (PARTIDAS) DE CADA RECEPCION
012400 FD  DETALLE
012500     LABEL RECORD IS STANDARD.
012600     COPY SCDETR.
012700
012800*5 -->DETALLE DE CONCILIACION EN FORMATO CSV PARA CONTRALORIA
012900 FD  CSVDET
013000     LABEL RECORD IS OMITTED.
013100 01  LIN-CSVDET                  PIC X(400).
013200
013300*6 -->REPORTE IMPRESO DE CONCILIACION (6 SECCIONES)
013400 FD  REPORTE
013500     LABEL RECORD IS OMITTED.
013600 01  LIN-REPORTE                 PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900******************************************************************
014000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014100******************************************************************
014200 01  WKS-FS-STATUS.
014300     03  FS-FACTURAS              PIC X(02) VALUE "00".
014400     03  FS-CONCEPTOS             PIC X(02) VALUE "00".
014500     03  FS-CSVDET                PIC X(02) VALUE "00".
014600     03  FS-REPORTE               PIC X(02) VALUE "00".
014700*        MAESTRO DE RECEPCIONES (REMISIONES / FACTURAS ERP)
014800     03  FS-REMISION              PIC X(02) VALUE "00".
014900     03  FSE-REMISION.
015000         05  FSE-REM-RETURN       PIC S9(4) COMP-5 VALUE 0.
015100         05  FSE-REM-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
015200         05  FSE-REM-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
015300*        DETALLE DE RECEPCIONES
015400     03  FS-DETALLE               PIC X(02) VALUE "00".
015500     03  FSE-DETALLE.
015600         05  FSE-DET-RETURN       PIC S9(4) COMP-5 VALUE 0.
015700         05  FSE-DET-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
015800         05  FSE-DET-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
015900*        VARIABLES RUTINA DE REPORTE DE FILE STATUS
016000     03  PROGRAMA                 PIC X(08) VALUE SPACES.
016100     03  ARCHIVO                  PIC X(08) VALUE SPACES.
016200     03  ACCION                   PIC X(10) VALUE SPACES.
016300     03  LLAVE                    PIC X(32) VALUE SPACES.
016400
016500******************************************************************
016600*              TARJETA DE PARAMETROS (SYSIN)                     *
016700******************************************************************
016800     03  FILLER                    PIC X(02).
016900 01  WKS-PARAMETROS.
017000     03  WKS-FECHA-PROCESO        PIC 9(08).
017100     03  WKS-MODO-EJECUCION       PIC X(01) VALUE "P".
017200         88  MODO-PRODUCCION               VALUE "P".
017300         88  MODO-SIMULACION               VALUE "S".
017400     03  FILLER                   PIC X(03) VALUE SPACES.
017500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
017600     03  WKS-FPR-ANIO             PIC 9(04).
017700     03  WKS-FPR-MES              PIC 9(02).
017800     03  WKS-FPR-DIA              PIC 9(02).
017900
018000******************************************************************
018100*              CONSTANTES DEL ALGORITMO DE CONCILIACION          *
018200******************************************************************
018300 01  WKS-CONSTANTES.
018400     03  WKS-TOLERANCIA-PCT       PIC 9(02)V99 VALUE 2.00.
018500     03  WKS-VENTANA-DIAS-1       PIC 9(03)    VALUE 15.
018600     03  WKS-VENTANA-DIAS-2       PIC 9(03)    VALUE 30.
018700     03  WKS-MAX-CAND-1           PIC 9(02)    VALUE 15.
018800     03  WKS-MAX-CAND-2           PIC 9(02)    VALUE 30.
018900     03  WKS-MIN-F-NUMREC         PIC 9(07)    VALUE 800000.
019000     03  WKS-PESO-MONTO           PIC 9(01)V99 VALUE 0.50.
019100     03  WKS-PESO-FECHA           PIC 9(01)V99 VALUE 0.30.
019200     03  WKS-PESO-PRODUCTO        PIC 9(01)V99 VALUE 0.20.
019300     03  WKS-SCORE-MINIMO         PIC 9(01)V99 VALUE 0.70.
019400     03  WKS-PENALIZACION-MULTI   PIC 9(01)V99 VALUE 0.02.
019500
019600******************************************************************
019700*              CONTADORES Y ACUMULADORES DEL LOTE                *
019800******************************************************************
019900     03  FILLER                    PIC X(02).
020000 01  WKS-CONTADORES.
020100     03  WKS-NUM-FACTURAS         PIC 9(05) COMP VALUE 0.
020200     03  WKS-NUM-REMISIONES       PIC 9(05) COMP VALUE 0.
020300     03  WKS-NUM-RESULTADOS       PIC 9(05) COMP VALUE 0.
020400     03  WKS-CNT-EXITOSAS         PIC 9(05) COMP VALUE 0.
020500     03  WKS-CNT-MULTI            PIC 9(05) COMP VALUE 0.
020600     03  WKS-CNT-CON-DIFERENCIAS  PIC 9(05) COMP VALUE 0.
020700     03  WKS-CNT-SIN-REMISION     PIC 9(05) COMP VALUE 0.
020800     03  WKS-CNT-CONSOLIDADAS     PIC 9(05) COMP VALUE 0.
020900     03  WKS-CNT-ALERTAS-TOT      PIC 9(05) COMP VALUE 0.
021000     03  WKS-SUMA-TOTAL-FACTURAS  PIC S9(11)V99  VALUE 0.
021100     03  WKS-SUMA-DIFERENCIAS     PIC S9(11)V99  VALUE 0.
021200     03  WKS-PROMEDIO-DIFERENCIA  PIC S9(09)V99  VALUE 0.
021300     03  WKS-PORCENTAJE-EXITO     PIC 9(03)V99   VALUE 0.
021400     03  WKS-PORCENTAJE-SIN-REM   PIC 9(03)V99   VALUE 0.
021500******************************************************************
021600*        CATALOGO DE TIPOS DE ALERTA PARA EL RESUMEN (650)       *
021700******************************************************************
021800     03  FILLER                    PIC X(02).
021900 01  TAB-ALERTAS-RESUMEN.
022000     03  TAR-ENTRY OCCURS 10 TIMES INDEXED BY IX-TAR.
022100         05  TAR-TIPO             PIC X(10) VALUE SPACES.
022200         05  TAR-CUENTA           PIC 9(05) COMP VALUE 0.
022300     03  FILLER                    PIC X(02).
022400 01  WKS-NUM-TIPOS-ALERTA         PIC 9(02) COMP VALUE 0.
022500 01  WKS-IX-TAR-ENCONTRADO        PIC 9(02) COMP VALUE 0.
022600
022700******************************************************************
022800*                       BANDERAS DE CONTROL                      *
022900******************************************************************
023000 01  WKS-FLAGS.
023100     03  WKS-FIN-FACTURAS         PIC 9(01) COMP VALUE 0.
023200         88  FIN-FACTURAS                  VALUE 1.
023300         88  NO-FIN-FACTURAS               VALUE 0.
023400     03  WKS-FIN-CONCEPTOS        PIC 9(01) COMP VALUE 0.
023500         88  FIN-CONCEPTOS                 VALUE 1.
023600         88  NO-FIN-CONCEPTOS              VALUE 0.
023700     03  WKS-FIN-REMISION         PIC 9(01) COMP VALUE 0.
023800         88  FIN-REMISION                  VALUE 1.
023900         88  NO-FIN-REMISION                VALUE 0.
024000     03  WKS-CONCEPTO-PENDIENTE   PIC X(01) VALUE "N".
024100         88  HAY-CONCEPTO-PENDIENTE        VALUE "S".
024200     03  WKS-SIN-DETALLE          PIC X(01) VALUE "N".
024300         88  WKS-SIN-DETALLE-SI            VALUE "S".
024400     03  MODO-SIMULACION-UPSI     PIC X(01) VALUE "N".
024500
024600******************************************************************
024700*       COPIA DE TRABAJO DEL REGISTRO DE RESULTADO (SCRSLT)      *
024800*       USADA COMO CHAROLA DE ARMADO ANTES DE GRABAR EN TABLA    *
024900******************************************************************
025000     03  FILLER                    PIC X(02).
025100
025200******************************************************************
025300*     AREA DE TRABAJO DEL RASTREO DE NUMERO DE REMISION EN EL    *
025400*     TEXTO DE CONDICIONES DE PAGO (PARRAFO 230, PETICION        *
025500*     229117).  2024-03-08 EEDR TICKET 229117 - SE AGREGA EL     *
025600*     RASTREO REAL; ANTES SOLO SE COPIABA DIRECTO UN CAMPO QUE   *
025700*     YA NO VIENE EN EL APLANADO DE ENTRADA (VER SCFACT).        *
025800******************************************************************
025900 01  WKS-SCAN-REMISION.
026000     03  WKS-COND-TEXTO            PIC X(40).
026100     03  WKS-NUM-REM-TEXTO         PIC X(10).
026200     03  WKS-IX-PREF               PIC 9(01) COMP VALUE 0.
026300     03  WKS-PREFIJO               PIC X(08).
026400     03  WKS-PREFIJO-LARGO         PIC 9(02) COMP VALUE 0.
026500     03  WKS-SCAN-POS              PIC 9(02) COMP VALUE 0.
026600     03  WKS-SCAN-FIN              PIC 9(02) COMP VALUE 0.
026700     03  WKS-DIGITO-POS            PIC 9(02) COMP VALUE 0.
026800     03  WKS-SEP-CTR               PIC 9(02) COMP VALUE 0.
026900     03  WKS-DIGITOS-HALLADOS      PIC 9(02) COMP VALUE 0.
027000     03  WKS-FIN-SEP               PIC X(01) VALUE "N".
027100     03  WKS-FIN-DIGITOS           PIC X(01) VALUE "N".
027200     03  WKS-REM-ENCONTRADO        PIC X(01) VALUE "N".
027300         88  REM-SI-ENCONTRADO             VALUE "S".
027400     03  FILLER                    PIC X(02).
027500 01  WKS-RESULTADO-ACTUAL.
027600     COPY SCRSLT.
027700 01  WKS-RESULTADO-ACTUAL-IDX.
027800     03  WKS-NUM-REM-IDX-ACT       PIC 9(02) COMP VALUE 0.
027900     03  WKS-REM-IDX-ACT OCCURS 10 TIMES PIC 9(04) COMP VALUE 0.
028000
028100******************************************************************
028200*              TABLA DE FACTURAS DEL LOTE (CARGA 200)            *
028300******************************************************************
028400     03  FILLER                    PIC X(02).
028500 01  TAB-FACTURAS.
028600     03  TF-ENTRY OCCURS 300 TIMES INDEXED BY IX-FAC.
028700         05  TF-UUID              PIC X(36).
028800         05  TF-SERIE             PIC X(10).
028900         05  TF-FOLIO             PIC X(10).
029000         05  TF-IDENTIFICADOR     PIC X(21).
029100         05  TF-FECHA             PIC 9(08).
029200         05  TF-RFC-EMISOR        PIC X(13).
029300         05  TF-NOMBRE-EMISOR     PIC X(40).
029400         05  TF-METODO-PAGO       PIC X(03).
029500         05  TF-SUBTOTAL          PIC S9(09)V99.
029600         05  TF-IVA               PIC S9(09)V99.
029700         05  TF-TOTAL             PIC S9(09)V99.
029800         05  TF-NUM-REMISION-IND  PIC X(10).
029900         05  TF-NUM-CONCEPTOS     PIC 9(02) COMP.
030000         05  TF-CONCEPTO OCCURS 15 TIMES INDEXED BY IX-TFC.
030100             07  TF-CONC-DESCRIPCION  PIC X(40).
030200             07  TF-CONC-IMPORTE      PIC S9(09)V99.
030300
030400******************************************************************
030500*    TABLA DE CANDIDATURAS DE LA FASE 1 DEL LOTE (MISMO INDICE   *
030600*    QUE TAB-FACTURAS) - GUARDA EL MEJOR EXACTO POR FACTURA      *
030700*    ANTES DE LA ASIGNACION GLOBAL DE LA FASE 2 (PETICION        *
030800*    229300, REVISION DEL REPARTO DE REMISIONES EN CONFLICTO).  *
030900******************************************************************
031000     03  FILLER                    PIC X(02).
031100 01  TAB-CANDIDATURAS.
031200     03  CND-ENTRY OCCURS 300 TIMES INDEXED BY IX-CND.
031300         05  CND-TIPO             PIC X(07) VALUE "NINGUNO".
031400             88  CND-ES-SIMPLE             VALUE "SIMPLE".
031500             88  CND-ES-MULTI              VALUE "MULTI".
031600             88  CND-ES-NINGUNO            VALUE "NINGUNO".
031700         05  CND-SCORE            PIC 9(01)V9999 VALUE 0.
031800         05  CND-DIAS             PIC S9(03)     VALUE 0.
031900         05  CND-CANT-REM         PIC 9(02) COMP VALUE 0.
032000         05  CND-REM-IDX OCCURS 10 TIMES PIC 9(04) COMP VALUE 0.
032100         05  CND-ASIGNADO         PIC X(01) VALUE "N".
032200         05  CND-PROCESADO        PIC X(01) VALUE "N".
032300     03  FILLER                    PIC X(02).
032400 01  WKS-FASE2-AUX.
032500     03  WKS-FASE-EXPLORATORIA    PIC X(01) VALUE "N".
032600         88  FASE-ES-EXPLORATORIA          VALUE "S".
032700     03  WKS-IX-MEJOR-CND         PIC 9(04) COMP VALUE 0.
032800     03  WKS-MEJOR-SCORE-CND      PIC 9(01)V9999 VALUE 0.
032900     03  WKS-MEJOR-DIAS-CND       PIC S9(03)     VALUE 0.
033000     03  WKS-TODAS-LIBRES         PIC X(01) VALUE "N".
033100         88  TODAS-LIBRES                  VALUE "S".
033200     03  WKS-IX-ASIG-REM          PIC 9(02) COMP VALUE 0.
033300
033400******************************************************************
033500*          TABLA DE REMISIONES PENDIENTES (CARGA 300)            *
033600*          ORDENADA POR RFC-PROVEEDOR Y FECHA ASCENDENTE         *
033700******************************************************************
033800     03  FILLER                    PIC X(02).
033900 01  TAB-REMISIONES.
034000     03  TR-ENTRY OCCURS 600 TIMES INDEXED BY IX-REM.
034100         05  TR-NUMREC            PIC 9(07).
034200         05  TR-FECHA             PIC 9(08).
034300         05  TR-RFC-PROVEEDOR     PIC X(13).
034400         05  TR-NOMBRE-PROV       PIC X(40).
034500         05  TR-TOTAL             PIC S9(09)V99.
034600         05  TR-ESTATUS           PIC X(12).
034700         05  TR-FACTURA-PROV      PIC X(20).
034800         05  TR-UUID-VINCULADO    PIC X(36).
034900         05  TR-ASIGNADA          PIC X(01) VALUE "N".
035000             88  TR-YA-ASIGNADA             VALUE "S".
035100         05  TR-NUM-DETALLES      PIC 9(02) COMP.
035200         05  TR-DETALLE OCCURS 25 TIMES INDEXED BY IX-TRD.
035300             07  TR-DET-NOMBRE        PIC X(40).
035400             07  TR-DET-COSTO-IMP     PIC S9(09)V99.
035500
035600******************************************************************
035700*        TABLA DE RESULTADOS DE CONCILIACION (UNO POR FACTURA)   *
035800******************************************************************
035900     03  FILLER                    PIC X(02).
036000 01  TAB-RESULTADOS.
036100     03  TRS-ENTRY OCCURS 300 TIMES INDEXED BY IX-RES.
036200         05  TRS-UUID-FACTURA     PIC X(36).
036300         05  TRS-IDENTIFICADOR    PIC X(21).
036400         05  TRS-RFC-EMISOR       PIC X(13).
036500         05  TRS-NOMBRE-EMISOR    PIC X(40).
036600         05  TRS-FECHA-FACTURA    PIC 9(08).
036700         05  TRS-TOTAL-FACTURA    PIC S9(09)V99.
036800         05  TRS-SUBTOTAL-FACTURA PIC S9(09)V99.
036900         05  TRS-IVA-FACTURA      PIC S9(09)V99.
037000         05  TRS-METODO-PAGO-FAC  PIC X(03).
037100         05  TRS-FOLIO-FACTURA    PIC X(10).
037200         05  TRS-NUMS-REMISIONES  PIC X(60).
037300         05  TRS-CANT-REMISIONES  PIC 9(02).
037400         05  TRS-TOTAL-REMISION   PIC S9(09)V99.
037500         05  TRS-DIFERENCIA       PIC S9(09)V99.
037600         05  TRS-DIFERENCIA-PCT   PIC S9(03)V99.
037700         05  TRS-SCORE            PIC 9(01)V9999.
037800         05  TRS-METODO           PIC X(14).
037900         05  TRS-ESTATUS          PIC X(15).
038000         05  TRS-EXITOSA          PIC X(01).
038100             88  TRS-ES-EXITOSA             VALUE "S".
038200         05  TRS-NUM-FACTURA-ERP  PIC X(10).
038300         05  TRS-NUM-ALERTAS      PIC 9(02).
038400         05  TRS-ALERTAS OCCURS 5 TIMES.
038500             07  TRS-ALERTA-TEXTO     PIC X(60).
038600         05  TRS-DIAS-DIFERENCIA  PIC S9(03).
038700         05  TRS-NUM-REM-IDX      PIC 9(02) COMP.
038800         05  TRS-REM-IDX OCCURS 10 TIMES PIC 9(04) COMP.
038900
039000******************************************************************
039100*    TABLA DE CANDIDATOS (REUTILIZADA PARA CADA FACTURA EN 400)  *
039200******************************************************************
039300     03  FILLER                    PIC X(02).
039400 01  TAB-CANDIDATOS.
039500     03  WKS-NUM-CANDIDATOS       PIC 9(02) COMP VALUE 0.
039600     03  CAN-ENTRY OCCURS 30 TIMES INDEXED BY IX-CAN.
039700         05  CAN-REM-IDX          PIC 9(04) COMP.
039800         05  CAN-DIF-TOTAL        PIC S9(09)V99.
039900         05  CAN-DIF-DIAS         PIC S9(05) COMP.
040000         05  CAN-SCORE-TOTAL      PIC 9(01)V9999.
040100         05  CAN-USADO-EXACTO     PIC X(01) VALUE "N".
040200
040300******************************************************************
040400*    AREA DE TRABAJO PARA BUSQUEDA DE COMBINACIONES (520)        *
040500******************************************************************
040600     03  FILLER                    PIC X(02).
040700 01  WKS-COMBINACION.
040800     03  WKS-TAM                  PIC 9(02) COMP VALUE 0.
040900     03  WKS-POS                  PIC 9(02) COMP VALUE 0.
041000     03  WKS-LIMITE               PIC 9(02) COMP VALUE 0.
041100     03  WKS-J                    PIC 9(02) COMP VALUE 0.
041200     03  WKS-AGOTADO              PIC X(01) VALUE "N".
041300     03  COMB-ENCONTRADA          PIC X(01) VALUE "N".
041400         88  COMB-SI-ENCONTRADA            VALUE "S".
041500     03  COMB-IDX OCCURS 10 TIMES PIC 9(02) COMP VALUE 0.
041600     03  COMB-SUMA                PIC S9(09)V99  VALUE 0.
041700     03  COMB-MEJOR-TAMANIO       PIC 9(02) COMP VALUE 0.
041800     03  COMB-MEJOR-IDX OCCURS 10 TIMES PIC 9(02) COMP VALUE 0.
041900     03  COMB-MEJOR-SCORE         PIC 9(01)V9999 VALUE 0.
042000     03  COMB-MEJOR-DIF-DIAS      PIC S9(05) COMP VALUE 0.
042100
042200******************************************************************
042300*         CAMPOS DE TRABAJO DEL ALGORITMO DE CONCILIACION        *
042400******************************************************************
042500     03  FILLER                    PIC X(02).
042600 01  WKS-CONCILIACION.
042700     03  WKS-DIF-PCT              PIC S9(05)V99  VALUE 0.
042800     03  WKS-DIF-TOTAL            PIC S9(09)V99  VALUE 0.
042900     03  WKS-SCORE-MONTO          PIC 9(01)V9999 VALUE 0.
043000     03  WKS-SCORE-FECHA          PIC 9(01)V9999 VALUE 0.
043100     03  WKS-SCORE-PRODUCTO       PIC 9(01)V9999 VALUE 0.
043200     03  WKS-SCORE-TOTAL          PIC 9(01)V9999 VALUE 0.
043300     03  WKS-MEJOR-SCORE          PIC 9(01)V9999 VALUE 0.
043400     03  WKS-MEJOR-REM-IDX        PIC 9(04) COMP VALUE 0.
043500     03  WKS-MEJOR-DIAS-GDO       PIC S9(05) COMP VALUE 0.
043600     03  WKS-MAX-DIAS-COMB        PIC S9(05) COMP VALUE 0.
043700     03  WKS-SUMA-DIAS-COMB       PIC S9(07) COMP VALUE 0.
043800     03  WKS-MEJOR-DIF-DIAS       PIC S9(05) COMP VALUE 0.
043900     03  WKS-SIMILITUD            PIC 9(03)      VALUE 0.
044000     03  WKS-HAY-GANADOR-SIMPLE   PIC X(01) VALUE "N".
044100     03  WKS-HAY-GANADOR-MULTI    PIC X(01) VALUE "N".
044200     03  WKS-USA-MULTI            PIC X(01) VALUE "N".
044300******************************************************************
044400*     CHAROLAS DE COMPARACION SIMPLE (1:1) CONTRA MULTI (1:N)     *
044500*     DE LA MISMA VENTANA, ANTES DE DECIDIR GANADOR (540,         *
044600*     PETICION 229117).  ANTES EL 1:1 LE GANABA EL PASO AL 1:N    *
044700*     EN CUANTO SU SCORE CRUZABA EL MINIMO, SIN DEJAR CORRER LA   *
044800*     BUSQUEDA DE COMBINACIONES.                                  *
044900*         2024-03-08 EEDR 229117 - SE SEPARA EL CALCULO DE CADA   *
045000*         METODO DE SU APLICACION PARA PODER COMPARAR AMBOS.      *
045100******************************************************************
045200     03  WKS-SIMPLE-HALLADO       PIC X(01) VALUE "N".
045300     03  WKS-SIMPLE-CALIFICA      PIC X(01) VALUE "N".
045400     03  WKS-SIMPLE-TOTAL-REM     PIC S9(09)V99  VALUE 0.
045500     03  WKS-SIMPLE-DIFERENCIA    PIC S9(09)V99  VALUE 0.
045600     03  WKS-SIMPLE-DIF-PCT       PIC S9(03)V99  VALUE 0.
045700     03  WKS-MULTI-HALLADO        PIC X(01) VALUE "N".
045800     03  WKS-MULTI-TAM            PIC 9(02) COMP VALUE 0.
045900     03  WKS-MULTI-TOTAL-REM      PIC S9(09)V99  VALUE 0.
046000     03  WKS-MULTI-DIFERENCIA     PIC S9(09)V99  VALUE 0.
046100     03  WKS-MULTI-DIF-PCT        PIC S9(03)V99  VALUE 0.
046200     03  WKS-MULTI-DIAS-DIF       PIC S9(03)      VALUE 0.
046300     03  WKS-MULTI-NUMS-REM       PIC X(60) VALUE SPACES.
046400     03  WKS-MULTI-NUM-REM-IDX    PIC 9(02) COMP VALUE 0.
046500     03  WKS-MULTI-REM-IDX OCCURS 10 TIMES PIC 9(04) COMP VALUE 0.
046600     03  WKS-COMPARA-PCT-1        PIC S9(03)V99  VALUE 0.
046700     03  WKS-COMPARA-PCT-2        PIC S9(03)V99  VALUE 0.
046800     03  WKS-NUMREC-BUSCADO       PIC 9(07) VALUE 0.
046900     03  WKS-RFC-BUSCADO          PIC X(13) VALUE SPACES.
047000     03  WKS-FECHA-BUSCADA        PIC 9(08) VALUE 0.
047100     03  WKS-VENTANA-ACTUAL       PIC 9(03) COMP VALUE 0.
047200     03  WKS-MAX-CAND-ACTUAL      PIC 9(02) COMP VALUE 0.
047300     03  WKS-CONTADOR-REM-DIRECTA PIC 9(02) COMP VALUE 0.
047400     03  WKS-REM-DIRECTA-RFC-IDX  PIC 9(04) COMP VALUE 0.
047500     03  WKS-REM-DIRECTA-1-IDX    PIC 9(04) COMP VALUE 0.
047600     03  WKS-NUM-PROD-COMP        PIC 9(02) COMP VALUE 0.
047700     03  WKS-NUM-PROD-COINCIDE    PIC 9(02) COMP VALUE 0.
047800     03  WKS-COMPARA-OK           PIC X(01) VALUE "N".
047900     03  WKS-SCORE-TEMP           PIC 9(01)V9999 VALUE 0.
048000     03  WKS-SIMILITUD-TEMP       PIC 9(01)V9999 VALUE 0.
048100     03  WKS-EDITA-FOLIO-REM      PIC 9(07) VALUE 0.
048200
048300******************************************************************
048400*     CALENDARIO PERPETUO PARA CALCULO DE DIFERENCIA DE DIAS     *
048500*     (SIN FUNCIONES INTRINSECAS, AL ESTILO DE LA RUTINA DE      *
048600*     FIN DE MES DE LOS CIERRES MENSUALES DE TARJETA)            *
048700******************************************************************
048800     03  FILLER                    PIC X(02).
048900 01  TABLA-DIAS-ACUM-DATA.
049000     03  FILLER  PIC 9(03) VALUE 000.
049100     03  FILLER  PIC 9(03) VALUE 031.
049200     03  FILLER  PIC 9(03) VALUE 059.
049300     03  FILLER  PIC 9(03) VALUE 090.
049400     03  FILLER  PIC 9(03) VALUE 120.
049500     03  FILLER  PIC 9(03) VALUE 151.
049600     03  FILLER  PIC 9(03) VALUE 181.
049700     03  FILLER  PIC 9(03) VALUE 212.
049800     03  FILLER  PIC 9(03) VALUE 243.
049900     03  FILLER  PIC 9(03) VALUE 273.
050000     03  FILLER  PIC 9(03) VALUE 304.
050100     03  FILLER  PIC 9(03) VALUE 334.
050200 01  TABLA-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM-DATA.
050300     03  DIAS-ACUM-MES PIC 9(03) OCCURS 12 TIMES.
050400 01  WKS-FECHA-CALC-1             PIC 9(08) COMP VALUE 0.
050500 01  WKS-FECHA-CALC-1-R REDEFINES WKS-FECHA-CALC-1.
050600     03  WKS-FC1-ANIO             PIC 9(04).
050700     03  WKS-FC1-MES              PIC 9(02).
050800     03  WKS-FC1-DIA              PIC 9(02).
050900 01  WKS-FECHA-CALC-2             PIC 9(08) COMP VALUE 0.
051000 01  WKS-FECHA-CALC-2-R REDEFINES WKS-FECHA-CALC-2.
051100     03  WKS-FC2-ANIO             PIC 9(04).
051200     03  WKS-FC2-MES              PIC 9(02).
051300     03  WKS-FC2-DIA              PIC 9(02).
051400 01  WKS-DIAS-ABS-1               PIC 9(08) COMP VALUE 0.
051500 01  WKS-DIAS-ABS-2               PIC 9(08) COMP VALUE 0.
051600 01  WKS-DIAS-ENTRE-FECHAS        PIC S9(08) COMP VALUE 0.
051700 01  WKS-BISIESTOS-1              PIC 9(05) COMP VALUE 0.
051800 01  WKS-BISIESTOS-2              PIC 9(05) COMP VALUE 0.
051900 01  WKS-BISIESTOS-3              PIC 9(05) COMP VALUE 0.
052000 01  WKS-ES-BISIESTO              PIC X(01) VALUE "N".
052100     88  ANIO-ES-BISIESTO                  VALUE "S".
052200 01  WKS-ANIO-CHECK               PIC 9(04) COMP VALUE 0.
052300 01  WKS-RESIDUO-4                PIC 9(04) COMP VALUE 0.
052400 01  WKS-RESIDUO-100              PIC 9(04) COMP VALUE 0.
052500 01  WKS-RESIDUO-400              PIC 9(04) COMP VALUE 0.
052600 01  WKS-COCIENTE-BIS             PIC 9(04) COMP VALUE 0.
052700
052800
052900******************************************************************
053000*           CAMPOS DE EDICION PARA IMPRESION DE REPORTE          *
053100******************************************************************
053200 01  WKS-EDITA-MONTO               PIC Z,ZZZ,ZZ9.99-.
053300 01  WKS-EDITA-MONTO-CORTO         PIC ZZZ,ZZ9.99-.
053400 01  WKS-EDITA-MONTO-CORTO2        PIC ZZZ,ZZ9.99-.
053500 01  WKS-EDITA-MONTO-CORTO3        PIC ZZZ,ZZ9.99-.
053600 01  WKS-EDITA-PCT                 PIC ZZ9.99-.
053700 01  WKS-EDITA-SCORE               PIC 9.99.
053800 01  WKS-EDITA-FECHA                PIC X(10).
053900 01  WKS-PAGINA-ACTUAL             PIC 9(04) COMP VALUE 0.
054000 01  WKS-LINEAS-PAGINA             PIC 9(03) COMP VALUE 0.
054100 01  WKS-MAX-LINEAS-PAGINA         PIC 9(03) COMP VALUE 055.
054200 01  WKS-TOTAL-EXITOSAS            PIC 9(05) COMP VALUE 0.
054300 01  WKS-TOTAL-NO-EXITOSAS         PIC 9(05) COMP VALUE 0.
054400 01  WKS-TOTAL-CON-ALERTAS         PIC 9(05) COMP VALUE 0.
054500 01  WKS-MONTO-TOTAL-FACTURADO     PIC S9(11)V99 VALUE 0.
054600 01  WKS-MONTO-TOTAL-RECIBIDO      PIC S9(11)V99 VALUE 0.
054700 01  WKS-IX-REP                    PIC 9(04) COMP VALUE 0.
054800 01  WKS-IX-REP2                   PIC 9(04) COMP VALUE 0.
054900
055000******************************************************************
055100*                LINEAS DE IMPRESION DEL REPORTE (900)           *
055200******************************************************************
055300 01  LIN-ENCABEZADO-1.
055400     03  FILLER                    PIC X(01)  VALUE SPACES.
055500     03  FILLER                    PIC X(50)
055600             VALUE "CARNICERIA - DEPTO DE SISTEMAS".
055700     03  FILLER                    PIC X(30)
055800             VALUE "CONCILIACION CFDI vs REMISION".
055900     03  FILLER                    PIC X(10)  VALUE "PAGINA".
056000     03  LE1-PAGINA                PIC ZZZ9.
056100 01  LIN-ENCABEZADO-2.
056200     03  FILLER                    PIC X(01)  VALUE SPACES.
056300     03  FILLER                    PIC X(20)
056400             VALUE "FECHA DE PROCESO:".
056500     03  LE2-FECHA                 PIC X(10).
056600     03  FILLER                    PIC X(20)
056700             VALUE "PROGRAMA: SCNC1B01".
056800 01  LIN-TITULO-SECCION.
056900     03  FILLER                    PIC X(01)  VALUE SPACES.
057000     03  LTS-TITULO                PIC X(120).
057100 01  LIN-DETALLE-FACTURA.
057200     03  FILLER                    PIC X(01)  VALUE SPACES.
057300     03  LDF-IDENTIFICADOR         PIC X(21).
057400     03  FILLER                    PIC X(01)  VALUE SPACES.
057500     03  LDF-RFC                   PIC X(13).
057600     03  FILLER                    PIC X(01)  VALUE SPACES.
057700     03  LDF-FECHA                 PIC X(10).
057800     03  FILLER                    PIC X(01)  VALUE SPACES.
057900     03  LDF-TOTAL-FAC             PIC Z,ZZZ,ZZ9.99-.
058000     03  FILLER                    PIC X(01)  VALUE SPACES.
058100     03  LDF-REMISIONES            PIC X(22).
058200     03  FILLER                    PIC X(01)  VALUE SPACES.
058300     03  LDF-TOTAL-REM             PIC Z,ZZZ,ZZ9.99-.
058400     03  FILLER                    PIC X(01)  VALUE SPACES.
058500     03  LDF-SCORE                 PIC 9.99.
058600     03  FILLER                    PIC X(01)  VALUE SPACES.
058700     03  LDF-ESTATUS               PIC X(16).
058800 01  LIN-ALERTA.
058900     03  FILLER                    PIC X(10)  VALUE SPACES.
059000     03  FILLER                    PIC X(10)  VALUE "** ALERTA:".
059100     03  LA-TEXTO                  PIC X(60).
059200 01  LIN-RESUMEN.
059300     03  FILLER                    PIC X(01)  VALUE SPACES.
059400     03  LR-ETIQUETA               PIC X(40).
059500     03  LR-VALOR                  PIC Z,ZZZ,ZZ9.99-.
059600 01  LIN-RESUMEN-CONTADOR.
059700     03  FILLER                    PIC X(01)  VALUE SPACES.
059800     03  LRC-ETIQUETA              PIC X(40).
059900     03  LRC-VALOR                 PIC ZZZ,ZZ9.
060000 01  LIN-EN-BLANCO                 PIC X(132) VALUE SPACES.
060100
060200******************************************************************
060300*               ENCABEZADO DEL ARCHIVO CSV DE DETALLE            *
060400******************************************************************
060500 01  LIN-CSV-ENCABEZADO.
060600     03  FILLER                    PIC X(40)
060700             VALUE "UUID,RFC,FECHA,TOTAL_FACTURA,REMISIONES,".
060800     03  FILLER                    PIC X(39)
060900             VALUE "TOTAL_REMISION,DIF,SCORE,METODO,ESTATUS".
061000     03  FILLER                    PIC X(53)  VALUE SPACES.
061100
061200
061300******************************************************************
061400*          AREA DE TRABAJO DEL VALIDADOR DE ALERTAS (610)        *
061500******************************************************************
061600 01  LA-ETIQUETA-ALERTA             PIC X(16) VALUE SPACES.
061700 01  WKS-TEXTO-ALERTA               PIC X(60) VALUE SPACES.
061800
061900******************************************************************
062000*      AREA DE LINKAGE HACIA EL CONSOLIDADOR DE FACTURAS F       *
062100*      (CALL A SCNC1B02, UNA SOLA VEZ POR LOTE - PETICION 229117)*
062200******************************************************************
062300 01  WKS-PARM-CONSOLIDA.
062400     03  PARM-MODO-EJECUCION       PIC X(01).
062500     03  PARM-FECHA-PROCESO        PIC 9(08).
062600     03  PARM-NUM-CASOS            PIC 9(03) COMP VALUE 0.
062700     03  PARM-CASO OCCURS 300 TIMES INDEXED BY IX-PARM.
062800         05  PARM-UUID-FACTURA     PIC X(36).
062900         05  PARM-FOLIO            PIC X(10).
063000         05  PARM-RFC-PROVEEDOR    PIC X(13).
063100         05  PARM-NOMBRE-PROV      PIC X(40).
063200         05  PARM-METODO-PAGO      PIC X(03).
063300         05  PARM-SUBTOTAL         PIC S9(09)V99.
063400         05  PARM-IVA              PIC S9(09)V99.
063500         05  PARM-TOTAL            PIC S9(09)V99.
063600         05  PARM-FECHA            PIC 9(08).
063700         05  PARM-NUM-REM          PIC 9(02) COMP.
063800         05  PARM-REM-NUMREC OCCURS 10 TIMES PIC 9(07).
063900         05  PARM-RESULTADO        PIC X(01).
064000             88  PARM-OK                    VALUE "S".
064100             88  PARM-RECHAZADO              VALUE "N".
064200         05  PARM-NUEVO-NUMREC     PIC 9(07).
064300     03  FILLER                    PIC X(02).
064400 01  WKS-PARM-IX-RES-TAB.
064500     03  WKS-PARM-IX-RES OCCURS 300 TIMES PIC 9(05) COMP VALUE 0.
064600     03  FILLER                    PIC X(02).
064700 01  WKS-IX-RES-CONS              PIC 9(05) COMP VALUE 0.
064800 01  WKS-ES-CONSOLIDABLE          PIC X(01) VALUE "N".
064900
065000 PROCEDURE DIVISION.
065100
065200 000-MAIN SECTION.
065300*----------------------------------------------------------------*
065400*    CICLO PRINCIPAL DEL LOTE NOCTURNO DE CONCILIACION.  LAS     *
065500*    CINCO ETAPAS SE EJECUTAN SIEMPRE EN EL MISMO ORDEN, NUNCA   *
065600*    SE ALTERA AUNQUE EL LOTE VENGA VACIO (PETICION 228901).     *
065700*----------------------------------------------------------------*
065800 000-INICIO.
065900     PERFORM 100-APERTURA-ARCHIVOS.
066000     PERFORM 200-CARGA-FACTURAS.
066100     PERFORM 300-CARGA-REMISIONES.
066200     PERFORM 400-CONCILIAR-LOTE.
066300     PERFORM 600-VALIDAR-LOTE.
066400     PERFORM 700-CONSOLIDAR-LOTE.
066500     PERFORM 900-GENERA-REPORTE.
066600     PERFORM 950-GENERA-CSV.
066700     PERFORM 990-CIERRA-ARCHIVOS.
066800     STOP RUN.
066900
067000 100-APERTURA-ARCHIVOS SECTION.
067100*----------------------------------------------------------------*
067200*    ABRE LAS FUENTES DE ENTRADA (FACTURAS/CONCEPTOS SON LOS     *
067300*    ARCHIVOS PLANOS QUE BAJA CADA NOCHE EL PAC) Y LOS ARCHIVOS  *
067400*    INDIZADOS DE REMISIONES/DETALLE DEL ERP.                   *
067500*----------------------------------------------------------------*
067600 100-INICIO.
067700     MOVE WKS-FECHA-PROCESO TO LE2-FECHA.
067800     MOVE "SCNC1B01" TO PROGRAMA.
067900     OPEN INPUT  FACTURAS
068000     IF FS-FACTURAS NOT = "00"
068100         MOVE "FACTURAS"   TO ARCHIVO
068200         MOVE "OPEN"       TO ACCION
068300         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
068400                               FS-FACTURAS FSE-FACTURAS
068500     END-IF.
068600     OPEN INPUT  CONCEPTOS
068700     IF FS-CONCEPTOS NOT = "00"
068800         MOVE "CONCEPTOS"  TO ARCHIVO
068900         MOVE "OPEN"       TO ACCION
069000         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
069100                               FS-CONCEPTOS FSE-CONCEPTOS
069200     END-IF.
069300     OPEN I-O     REMISION
069400     IF FS-REMISION NOT = "00"
069500         MOVE "REMISION"   TO ARCHIVO
069600         MOVE "OPEN"       TO ACCION
069700         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
069800                               FS-REMISION FSE-REMISION
069900     END-IF.
070000     OPEN I-O     DETALLE
070100     IF FS-DETALLE NOT = "00"
070200         MOVE "DETALLE"    TO ARCHIVO
070300         MOVE "OPEN"       TO ACCION
070400         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
070500                               FS-DETALLE FSE-DETALLE
070600     END-IF.
070700     OPEN OUTPUT  REPORTE.
070800     OPEN OUTPUT  CSVDET.
070900     MOVE LIN-CSV-ENCABEZADO TO LIN-CSVDET.
071000     WRITE LIN-CSVDET.
071100 100-INICIO-EXIT. EXIT.
071200
071300 200-CARGA-FACTURAS SECTION.
071400*----------------------------------------------------------------*
071500*    LEE EL PLANO DE FACTURAS TIMBRADAS DEL DIA Y, PARA CADA     *
071600*    UNA, ACARREA SUS CONCEPTOS.  EL ARCHIVO DE CONCEPTOS VIENE  *
071700*    ORDENADO POR UUID IGUAL QUE EL DE FACTURAS (REQUERIMIENTO   *
071800*    228940), POR LO QUE SE LEE EN PARALELO.                    *
071900*----------------------------------------------------------------*
072000 200-INICIO.
072100     SET NO-FIN-CONCEPTOS TO TRUE.
072200     PERFORM 205-LEE-CONCEPTO.
072300     SET NO-FIN-FACTURAS TO TRUE.
072400     PERFORM 210-LEE-FACTURA.
072500     PERFORM 215-CICLO-CARGA UNTIL FIN-FACTURAS.
072600 200-INICIO-EXIT. EXIT.
072700
072800 205-LEE-CONCEPTO.
072900     READ CONCEPTOS
073000         AT END
073100             SET FIN-CONCEPTOS TO TRUE
073200             MOVE HIGH-VALUES TO CON-UUID-FACTURA
073300     END-READ.
073400     IF FS-CONCEPTOS NOT = "00" AND NO-FIN-CONCEPTOS
073500         MOVE "CONCEPTOS" TO ARCHIVO
073600         MOVE "READ"      TO ACCION
073700         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
073800                               FS-CONCEPTOS FSE-CONCEPTOS
073900     END-IF.
074000 205-EXIT. EXIT.
074100
074200 210-LEE-FACTURA.
074300     READ FACTURAS
074400         AT END SET FIN-FACTURAS TO TRUE
074500     END-READ.
074600     IF FS-FACTURAS NOT = "00" AND NO-FIN-FACTURAS
074700         MOVE "FACTURAS" TO ARCHIVO
074800         MOVE "READ"     TO ACCION
074900         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
075000                               FS-FACTURAS FSE-FACTURAS
075100     END-IF.
075200 210-EXIT. EXIT.
075300
075400 215-CICLO-CARGA.
075500     PERFORM 220-CARGA-UNA-FACTURA.
075600     PERFORM 210-LEE-FACTURA.
075700 215-EXIT. EXIT.
075800
075900 220-CARGA-UNA-FACTURA.
076000     IF WKS-NUM-FACTURAS >= 300
076100         GO TO 220-EXIT
076200     END-IF.
076300     ADD 1 TO WKS-NUM-FACTURAS.
076400     SET IX-FAC TO WKS-NUM-FACTURAS.
076500     MOVE FAC-UUID             TO TF-UUID (IX-FAC).
076600     MOVE FAC-SERIE            TO TF-SERIE (IX-FAC).
076700     MOVE FAC-FOLIO            TO TF-FOLIO (IX-FAC).
076800     STRING FAC-SERIE DELIMITED BY SPACE
076900            "-" DELIMITED BY SIZE
077000            FAC-FOLIO DELIMITED BY SPACE
077100            INTO TF-IDENTIFICADOR (IX-FAC)
077200     END-STRING.
077300     MOVE FAC-FECHA-EMISION    TO TF-FECHA (IX-FAC).
077400     MOVE FAC-RFC-EMISOR       TO TF-RFC-EMISOR (IX-FAC).
077500     MOVE FAC-NOMBRE-EMISOR    TO TF-NOMBRE-EMISOR (IX-FAC).
077600     MOVE FAC-METODO-PAGO      TO TF-METODO-PAGO (IX-FAC).
077700     MOVE FAC-SUBTOTAL         TO TF-SUBTOTAL (IX-FAC).
077800     MOVE FAC-IVA              TO TF-IVA (IX-FAC).
077900     MOVE FAC-TOTAL            TO TF-TOTAL (IX-FAC).
078000     PERFORM 230-EXTRAE-REMISION-TEXTO.
078100     MOVE 0                    TO TF-NUM-CONCEPTOS (IX-FAC).
078200     PERFORM 225-ACARREA-CONCEPTO
078300         UNTIL FIN-CONCEPTOS OR CON-UUID-FACTURA NOT = FAC-UUID.
078400 220-EXIT. EXIT.
078500
078600 225-ACARREA-CONCEPTO.
078700     IF TF-NUM-CONCEPTOS (IX-FAC) < 15
078800         ADD 1 TO TF-NUM-CONCEPTOS (IX-FAC)
078900         SET IX-TFC TO TF-NUM-CONCEPTOS (IX-FAC)
079000         MOVE CON-DESCRIPCION
079100                       TO TF-CONC-DESCRIPCION (IX-FAC IX-TFC)
079200         MOVE CON-IMPORTE     TO TF-CONC-IMPORTE (IX-FAC IX-TFC)
079300     END-IF.
079400     PERFORM 205-LEE-CONCEPTO.
079500 225-EXIT. EXIT.
079600
079700 230-EXTRAE-REMISION-TEXTO.
079800*----------------------------------------------------------------*
079900*    RASTREA FAC-CONDICIONES BUSCANDO UN NUMERO DE REMISION QUE  *
080000*    EL PROVEEDOR HAYA ANOTADO EN EL TEXTO DE CONDICIONES DE     *
080100*    PAGO (PREFIJOS "REMISION"/"FOLIO"/"REC"/"REM" SEGUIDOS DE   *
080200*    DIGITOS).  SI NO HAY COINCIDENCIA EL CAMPO QUEDA EN BLANCO  *
080300*    Y LA FACTURA SIGUE SU CAMINO NORMAL DE BUSQUEDA (410).      *
080400*        2024-03-08 EEDR 229117 - RASTREO REAL EN SUSTITUCION    *
080500*        DE LA COPIA DIRECTA DEL CAMPO DE ENTRADA.               *
080600*----------------------------------------------------------------*
080700     MOVE SPACES          TO WKS-NUM-REM-TEXTO.
080800     MOVE "N"              TO WKS-REM-ENCONTRADO.
080900     MOVE FAC-CONDICIONES  TO WKS-COND-TEXTO.
081000     INSPECT WKS-COND-TEXTO
081100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
081200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
081300     PERFORM 231-BUSCA-PREFIJO
081400         VARYING WKS-IX-PREF FROM 1 BY 1
081500         UNTIL WKS-IX-PREF > 4 OR REM-SI-ENCONTRADO.
081600     MOVE WKS-NUM-REM-TEXTO TO TF-NUM-REMISION-IND (IX-FAC).
081700 230-EXIT. EXIT.
081800
081900 231-BUSCA-PREFIJO.
082000     EVALUATE WKS-IX-PREF
082100         WHEN 1
082200             MOVE "REMISION"      TO WKS-PREFIJO
082300             MOVE 8                TO WKS-PREFIJO-LARGO
082400         WHEN 2
082500             MOVE "FOLIO    "     TO WKS-PREFIJO
082600             MOVE 5                TO WKS-PREFIJO-LARGO
082700         WHEN 3
082800             MOVE "REC     "      TO WKS-PREFIJO
082900             MOVE 3                TO WKS-PREFIJO-LARGO
083000         WHEN 4
083100             MOVE "REM     "      TO WKS-PREFIJO
083200             MOVE 3                TO WKS-PREFIJO-LARGO
083300     END-EVALUATE.
083400     COMPUTE WKS-SCAN-FIN = 41 - WKS-PREFIJO-LARGO.
083500     PERFORM 232-PRUEBA-POSICION
083600         VARYING WKS-SCAN-POS FROM 1 BY 1
083700         UNTIL WKS-SCAN-POS > WKS-SCAN-FIN OR REM-SI-ENCONTRADO.
083800 231-EXIT. EXIT.
083900
084000 232-PRUEBA-POSICION.
084100     IF WKS-COND-TEXTO (WKS-SCAN-POS:WKS-PREFIJO-LARGO) =
084200             WKS-PREFIJO (1:WKS-PREFIJO-LARGO)
084300         PERFORM 233-EXTRAE-DIGITOS
084400     END-IF.
084500 232-EXIT. EXIT.
084600
084700 233-EXTRAE-DIGITOS.
084800*        SALTA HASTA 3 SEPARADORES (ESPACIO, GUION, DOS PUNTOS,  *
084900*        NUMERAL) DESPUES DEL PREFIJO Y LUEGO JUNTA LOS DIGITOS  *
085000*        CONSECUTIVOS QUE SIGAN.                                 *
085100     COMPUTE WKS-DIGITO-POS = WKS-SCAN-POS + WKS-PREFIJO-LARGO.
085200     MOVE 0   TO WKS-SEP-CTR.
085300     MOVE "N" TO WKS-FIN-SEP.
085400     PERFORM 234-SALTA-SEPARADOR UNTIL WKS-FIN-SEP = "S".
085500     MOVE 0   TO WKS-DIGITOS-HALLADOS.
085600     MOVE "N" TO WKS-FIN-DIGITOS.
085700     PERFORM 235-JUNTA-DIGITO UNTIL WKS-FIN-DIGITOS = "S".
085800     IF WKS-DIGITOS-HALLADOS > 0
085900         SET REM-SI-ENCONTRADO TO TRUE
086000     END-IF.
086100 233-EXIT. EXIT.
086200
086300 234-SALTA-SEPARADOR.
086400     IF WKS-DIGITO-POS > 40 OR WKS-SEP-CTR > 3
086500         MOVE "S" TO WKS-FIN-SEP
086600     ELSE
086700         IF WKS-COND-TEXTO (WKS-DIGITO-POS:1) NUMERIC
086800             MOVE "S" TO WKS-FIN-SEP
086900         ELSE
087000             ADD 1 TO WKS-DIGITO-POS
087100             ADD 1 TO WKS-SEP-CTR
087200         END-IF
087300     END-IF.
087400 234-EXIT. EXIT.
087500
087600 235-JUNTA-DIGITO.
087700     IF WKS-DIGITO-POS > 40 OR WKS-DIGITOS-HALLADOS >= 10
087800         MOVE "S" TO WKS-FIN-DIGITOS
087900     ELSE
088000         IF WKS-COND-TEXTO (WKS-DIGITO-POS:1) NUMERIC
088100             ADD 1 TO WKS-DIGITOS-HALLADOS
088200             MOVE WKS-COND-TEXTO (WKS-DIGITO-POS:1)
088300                 TO WKS-NUM-REM-TEXTO (WKS-DIGITOS-HALLADOS:1)
088400             ADD 1 TO WKS-DIGITO-POS
088500         ELSE
088600             MOVE "S" TO WKS-FIN-DIGITOS
088700         END-IF
088800     END-IF.
088900 235-EXIT. EXIT.
089000
089100 300-CARGA-REMISIONES SECTION.
089200*----------------------------------------------------------------*
089300*    CARGA A TABLA TODAS LAS REMISIONES SERIE R QUE SIGAN        *
089400*    PENDIENTES DE FACTURA (REM-PENDIENTE), RECORRIENDO EL       *
089500*    INDIZADO EN SECUENCIA DE LLAVE.  LAS YA CONSOLIDADAS O      *
089600*    CANCELADAS NO ENTRAN AL LOTE (PETICION 228901).             *
089700*----------------------------------------------------------------*
089800 300-INICIO.
089900     MOVE "R" TO REM-SERIE OF REG-REMISION.
090000     MOVE 0   TO REM-NUM-REC OF REG-REMISION.
090100     START REMISION KEY IS NOT LESS THAN REM-LLAVE
090200         INVALID KEY SET FIN-REMISION TO TRUE
090300     END-START.
090400     IF NOT FIN-REMISION
090500         PERFORM 305-LEE-REMISION
090600         PERFORM 307-CICLO-REMISION UNTIL FIN-REMISION
090700     END-IF.
090800 300-INICIO-EXIT. EXIT.
090900
091000 305-LEE-REMISION.
091100     READ REMISION NEXT RECORD
091200         AT END SET FIN-REMISION TO TRUE
091300     END-READ.
091400     IF FS-REMISION NOT = "00" AND NO-FIN-REMISION
091500         MOVE "REMISION" TO ARCHIVO
091600         MOVE "READNEXT" TO ACCION
091700         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
091800                               FS-REMISION FSE-REMISION
091900     END-IF.
092000 305-EXIT. EXIT.
092100
092200 307-CICLO-REMISION.
092300     IF REM-ES-REMISION AND REM-PENDIENTE
092400         PERFORM 315-CARGA-UNA-REMISION
092500     END-IF.
092600     IF REM-ES-REMISION
092700         PERFORM 305-LEE-REMISION
092800     ELSE
092900         SET FIN-REMISION TO TRUE
093000     END-IF.
093100 307-EXIT. EXIT.
093200
093300 315-CARGA-UNA-REMISION.
093400     IF WKS-NUM-REMISIONES >= 600
093500         GO TO 315-EXIT
093600     END-IF.
093700     ADD 1 TO WKS-NUM-REMISIONES.
093800     SET IX-REM TO WKS-NUM-REMISIONES.
093900     MOVE REM-NUM-REC       TO TR-NUMREC (IX-REM).
094000     MOVE REM-FECHA         TO TR-FECHA (IX-REM).
094100     MOVE REM-RFC-PROVEEDOR TO TR-RFC-PROVEEDOR (IX-REM).
094200     MOVE REM-NOMBRE-PROV   TO TR-NOMBRE-PROV (IX-REM).
094300     MOVE REM-TOTAL         TO TR-TOTAL (IX-REM).
094400     MOVE REM-ESTATUS       TO TR-ESTATUS (IX-REM).
094500     MOVE REM-FACTURA-PROV  TO TR-FACTURA-PROV (IX-REM).
094600     MOVE REM-UUID-VINCULADO TO TR-UUID-VINCULADO (IX-REM).
094700     MOVE "N"               TO TR-ASIGNADA (IX-REM).
094800     MOVE 0                 TO TR-NUM-DETALLES (IX-REM).
094900     MOVE REM-SERIE OF REG-REMISION TO DET-SERIE.
095000     MOVE REM-NUM-REC OF REG-REMISION TO DET-NUM-REC.
095100     MOVE 0 TO DET-ORDEN.
095200     START DETALLE KEY IS NOT LESS THAN DET-LLAVE
095300         INVALID KEY MOVE "S" TO WKS-SIN-DETALLE
095400     END-START.
095500     IF NOT WKS-SIN-DETALLE-SI
095600         PERFORM 316-LEE-DETALLE
095700         PERFORM 317-ACARREA-DETALLE
095800             UNTIL WKS-SIN-DETALLE-SI
095900                OR DET-SERIE NOT = REM-SERIE OF REG-REMISION
096000                OR DET-NUM-REC NOT = REM-NUM-REC OF REG-REMISION
096100     END-IF.
096200 315-EXIT. EXIT.
096300
096400 316-LEE-DETALLE.
096500     MOVE "N" TO WKS-SIN-DETALLE.
096600     READ DETALLE NEXT RECORD
096700         AT END MOVE "S" TO WKS-SIN-DETALLE
096800     END-READ.
096900     IF FS-DETALLE NOT = "00" AND FS-DETALLE NOT = "10"
097000         MOVE "DETALLE"  TO ARCHIVO
097100         MOVE "READNEXT" TO ACCION
097200         CALL "DEBD1R00" USING PROGRAMA ARCHIVO ACCION LLAVE
097300                               FS-DETALLE FSE-DETALLE
097400     END-IF.
097500 316-EXIT. EXIT.
097600
097700 317-ACARREA-DETALLE.
097800     IF TR-NUM-DETALLES (IX-REM) < 25
097900         ADD 1 TO TR-NUM-DETALLES (IX-REM)
098000         SET IX-TRD TO TR-NUM-DETALLES (IX-REM)
098100         MOVE DET-NOMBRE    TO TR-DET-NOMBRE (IX-REM IX-TRD)
098200         MOVE DET-COSTO-IMP TO TR-DET-COSTO-IMP (IX-REM IX-TRD)
098300     END-IF.
098400     PERFORM 316-LEE-DETALLE.
098500 317-EXIT. EXIT.
098600
098700 400-CONCILIAR-LOTE SECTION.
098800*----------------------------------------------------------------*
098900*    TRES FASES (PETICION 229300): 1) POR CADA FACTURA SIN       *
099000*    NUMERO DE REMISION INDICADO SE EXPLORA -SIN COMPROMETER     *
099100*    NADA- CUAL SERIA SU MEJOR CANDIDATURA EXACTA (DIFERENCIA    *
099200*    $0.00); 2) LAS CANDIDATURAS SE REPARTEN EN ORDEN DESCENDENTE*
099300*    DE SCORE (EMPATE POR MENOS DIAS) PARA QUE NINGUNA REMISION  *
099400*    QUEDE COMPROMETIDA CON DOS FACTURAS A LA VEZ; 3) CADA       *
099500*    FACTURA YA REPARTIDA ARMA SU RESULTADO DIRECTO Y LAS DEMAS  *
099600*    (SIN CANDIDATURA O QUE PERDIERON SU REMISION EN EL REPARTO) *
099700*    CORREN EL FLUJO NORMAL DE 500-CONCILIAR-FACTURA, QUE YA NO  *
099800*    PUEDE TOMAR UNA REMISION COMPROMETIDA (TR-ASIGNADA).        *
099900*----------------------------------------------------------------*
100000 400-INICIO.
100100     PERFORM 401-FASE1-UNA-FACTURA
100200         VARYING IX-FAC FROM 1 BY 1
100300             UNTIL IX-FAC > WKS-NUM-FACTURAS.
100400     PERFORM 403-FASE2-ASIGNA-GLOBAL.
100500     PERFORM 405-CICLO-FACTURA
100600         VARYING IX-FAC FROM 1 BY 1
100700             UNTIL IX-FAC > WKS-NUM-FACTURAS.
100800 400-INICIO-EXIT. EXIT.
100900
101000 401-FASE1-UNA-FACTURA.
101100     SET IX-CND TO IX-FAC.
101200     MOVE "NINGUNO" TO CND-TIPO (IX-CND).
101300     MOVE 0         TO CND-CANT-REM (IX-CND).
101400     MOVE "N"       TO CND-ASIGNADO (IX-CND).
101500     MOVE "N"       TO CND-PROCESADO (IX-CND).
101600     IF TF-NUM-REMISION-IND (IX-FAC) = SPACES
101700         MOVE "S" TO WKS-FASE-EXPLORATORIA
101800         PERFORM 500-CONCILIAR-FACTURA
101900         MOVE "N" TO WKS-FASE-EXPLORATORIA
102000         IF RES-DIFERENCIA = 0 AND WKS-NUM-REM-IDX-ACT > 0
102100             IF RES-CANT-REMISIONES > 1
102200                 MOVE "MULTI"  TO CND-TIPO (IX-CND)
102300             ELSE
102400                 MOVE "SIMPLE" TO CND-TIPO (IX-CND)
102500             END-IF
102600             MOVE RES-SCORE            TO CND-SCORE (IX-CND)
102700             MOVE RES-DIAS-DIFERENCIA  TO CND-DIAS (IX-CND)
102800             MOVE WKS-NUM-REM-IDX-ACT  TO CND-CANT-REM (IX-CND)
102900             PERFORM 402-COPIA-REM-CANDIDATURA
103000                 VARYING WKS-IX-ASIG-REM FROM 1 BY 1
103100                 UNTIL WKS-IX-ASIG-REM > WKS-NUM-REM-IDX-ACT
103200         END-IF
103300         PERFORM 404-LIBERA-REM-TENTATIVA
103400             VARYING WKS-IX-ASIG-REM FROM 1 BY 1
103500             UNTIL WKS-IX-ASIG-REM > WKS-NUM-REM-IDX-ACT
103600     END-IF.
103700 401-EXIT. EXIT.
103800
103900 402-COPIA-REM-CANDIDATURA.
104000     MOVE WKS-REM-IDX-ACT (WKS-IX-ASIG-REM)
104100         TO CND-REM-IDX (IX-CND, WKS-IX-ASIG-REM).
104200 402-EXIT. EXIT.
104300
104400 404-LIBERA-REM-TENTATIVA.
104500*    DESHACE LA MARCA DE "ASIGNADA" QUE DEJO LA CORRIDA EXPLORA- *
104600*    TORIA; LA REMISION SOLO QUEDA TOMADA EN FIRME CUANDO LA     *
104700*    FASE 2 SE LA REPARTE EN DEFINITIVA A UNA FACTURA.           *
104800     SET IX-REM TO WKS-REM-IDX-ACT (WKS-IX-ASIG-REM).
104900     MOVE "N" TO TR-ASIGNADA (IX-REM).
105000 404-EXIT. EXIT.
105100
105200 403-FASE2-ASIGNA-GLOBAL SECTION.
105300*----------------------------------------------------------------*
105400*    REPARTO GLOBAL: EN CADA RONDA TOMA LA CANDIDATURA LIBRE DE  *
105500*    MAYOR SCORE (EMPATE POR MENOR DIAS-DIFERENCIA) Y SE LA      *
105600*    ASIGNA A SU FACTURA SI TODAS SUS REMISIONES SIGUEN LIBRES.  *
105700*----------------------------------------------------------------*
105800 403-INICIO.
105900     PERFORM 406-UNA-RONDA-ASIGNACION
106000         VARYING WKS-IX-ASIG-REM FROM 1 BY 1
106100         UNTIL WKS-IX-ASIG-REM > WKS-NUM-FACTURAS.
106200 403-INICIO-EXIT. EXIT.
106300
106400 406-UNA-RONDA-ASIGNACION.
106500     MOVE 0    TO WKS-IX-MEJOR-CND.
106600     MOVE 0    TO WKS-MEJOR-SCORE-CND.
106700     MOVE 999  TO WKS-MEJOR-DIAS-CND.
106800     PERFORM 408-EVALUA-CANDIDATO-RONDA
106900         VARYING IX-CND FROM 1 BY 1
107000             UNTIL IX-CND > WKS-NUM-FACTURAS.
107100     IF WKS-IX-MEJOR-CND NOT = 0
107200         SET IX-CND TO WKS-IX-MEJOR-CND
107300         MOVE "S" TO CND-PROCESADO (IX-CND)
107400         PERFORM 409-INTENTA-ASIGNAR
107500     END-IF.
107600 406-EXIT. EXIT.
107700
107800 408-EVALUA-CANDIDATO-RONDA.
107900     IF CND-PROCESADO (IX-CND) = "N"
108000             AND NOT CND-ES-NINGUNO (IX-CND)
108100         IF CND-SCORE (IX-CND) > WKS-MEJOR-SCORE-CND
108200             OR (CND-SCORE (IX-CND) = WKS-MEJOR-SCORE-CND
108300                 AND CND-DIAS (IX-CND) < WKS-MEJOR-DIAS-CND)
108400             SET WKS-IX-MEJOR-CND TO IX-CND
108500             MOVE CND-SCORE (IX-CND) TO WKS-MEJOR-SCORE-CND
108600             MOVE CND-DIAS (IX-CND)  TO WKS-MEJOR-DIAS-CND
108700         END-IF
108800     END-IF.
108900 408-EXIT. EXIT.
109000
109100 409-INTENTA-ASIGNAR.
109200     MOVE "S" TO WKS-TODAS-LIBRES.
109300     PERFORM 411-CHECA-REM-LIBRE
109400         VARYING WKS-IX-REP FROM 1 BY 1
109500         UNTIL WKS-IX-REP > CND-CANT-REM (IX-CND).
109600     IF TODAS-LIBRES
109700         PERFORM 412-MARCA-REM-TOMADA
109800             VARYING WKS-IX-REP FROM 1 BY 1
109900             UNTIL WKS-IX-REP > CND-CANT-REM (IX-CND)
110000         MOVE "S" TO CND-ASIGNADO (IX-CND)
110100     END-IF.
110200 409-EXIT. EXIT.
110300
110400 411-CHECA-REM-LIBRE.
110500     SET IX-REM TO CND-REM-IDX (IX-CND, WKS-IX-REP).
110600     IF TR-YA-ASIGNADA (IX-REM)
110700         MOVE "N" TO WKS-TODAS-LIBRES
110800     END-IF.
110900 411-EXIT. EXIT.
111000
111100 412-MARCA-REM-TOMADA.
111200     SET IX-REM TO CND-REM-IDX (IX-CND, WKS-IX-REP).
111300     SET TR-YA-ASIGNADA (IX-REM) TO TRUE.
111400 412-EXIT. EXIT.
111500
111600 405-CICLO-FACTURA.
111700     SET IX-CND TO IX-FAC.
111800     IF CND-ASIGNADO (IX-CND) = "S"
111900         PERFORM 413-CONSTRUYE-RESULTADO-ASIGNADO
112000     ELSE
112100         PERFORM 500-CONCILIAR-FACTURA
112200     END-IF.
112300 405-EXIT. EXIT.
112400
112500 413-CONSTRUYE-RESULTADO-ASIGNADO SECTION.
112600*----------------------------------------------------------------*
112700*    ARMA EL RESULTADO DE UNA FACTURA YA RESUELTA EN LA FASE 2,  *
112800*    SIN VOLVER A BUSCAR NI A CALIFICAR CANDIDATOS.              *
112900*----------------------------------------------------------------*
113000 413-INICIO.
113100     INITIALIZE WKS-RESULTADO-ACTUAL.
113200     INITIALIZE WKS-RESULTADO-ACTUAL-IDX.
113300     MOVE TF-UUID (IX-FAC)          TO RES-UUID-FACTURA.
113400     MOVE TF-IDENTIFICADOR (IX-FAC) TO RES-IDENTIFICADOR.
113500     MOVE TF-RFC-EMISOR (IX-FAC)    TO RES-RFC-EMISOR.
113600     MOVE TF-FECHA (IX-FAC)         TO RES-FECHA-FACTURA.
113700     MOVE TF-TOTAL (IX-FAC)         TO RES-TOTAL-FACTURA.
113800     MOVE CND-SCORE (IX-CND)        TO RES-SCORE.
113900     MOVE CND-DIAS (IX-CND)         TO RES-DIAS-DIFERENCIA.
114000     MOVE CND-CANT-REM (IX-CND)     TO RES-CANT-REMISIONES.
114100     MOVE 0      TO RES-TOTAL-REMISION.
114200     MOVE SPACES TO RES-NUMS-REMISIONES.
114300     MOVE 0      TO WKS-IX-REP.
114400     MOVE 0      TO WKS-NUM-REM-IDX-ACT.
114500     PERFORM 414-COPIA-UNA-REM-ASIGNADA
114600         VARYING WKS-IX-ASIG-REM FROM 1 BY 1
114700         UNTIL WKS-IX-ASIG-REM > CND-CANT-REM (IX-CND).
114800     COMPUTE RES-DIFERENCIA =
114900             RES-TOTAL-FACTURA - RES-TOTAL-REMISION.
115000     PERFORM 419-CALCULA-DIFERENCIA-PCT.
115100     IF CND-CANT-REM (IX-CND) > 1
115200         MOVE "MULTI-REMISION"   TO RES-METODO
115300         MOVE "CONCILIADO_MULTI" TO RES-ESTATUS
115400     ELSE
115500         MOVE "ALGORITMO"        TO RES-METODO
115600         MOVE "CONCILIADO"       TO RES-ESTATUS
115700     END-IF.
115800     MOVE "S" TO RES-EXITOSA.
115900     PERFORM 480-GUARDA-RESULTADO.
116000 413-INICIO-EXIT. EXIT.
116100
116200 414-COPIA-UNA-REM-ASIGNADA.
116300     SET IX-REM TO CND-REM-IDX (IX-CND, WKS-IX-ASIG-REM).
116400     ADD 1 TO WKS-NUM-REM-IDX-ACT.
116500     MOVE IX-REM TO WKS-REM-IDX-ACT (WKS-NUM-REM-IDX-ACT).
116600     ADD TR-TOTAL (IX-REM) TO RES-TOTAL-REMISION.
116700     PERFORM 5262-AGREGA-NUMREC-A-LISTA.
116800 414-EXIT. EXIT.
116900
117000 410-BUSCA-CANDIDATOS SECTION.
117100*----------------------------------------------------------------*
117200*    ARMA TAB-CANDIDATOS CON LAS REMISIONES LIBRES DEL MISMO RFC *
117300*    CUYA FECHA CAIGA DENTRO DE LA VENTANA VIGENTE (15 DIAS EN LA*
117400*    PRIMERA PASADA, 30 EN LA SEGUNDA - PETICION 228940).        *
117500*----------------------------------------------------------------*
117600 410-INICIO.
117700     MOVE 0 TO WKS-NUM-CANDIDATOS.
117800     MOVE TF-FECHA (IX-FAC) TO WKS-FECHA-CALC-1.
117900     PERFORM 415-EVALUA-CANDIDATO
118000         VARYING IX-REM FROM 1 BY 1
118100             UNTIL IX-REM > WKS-NUM-REMISIONES.
118200 410-INICIO-EXIT. EXIT.
118300
118400 415-EVALUA-CANDIDATO.
118500     IF NOT TR-YA-ASIGNADA (IX-REM)
118600         AND TR-RFC-PROVEEDOR (IX-REM) = TF-RFC-EMISOR (IX-FAC)
118700         MOVE TR-FECHA (IX-REM) TO WKS-FECHA-CALC-2
118800         PERFORM 570-FECHA-A-DIAS
118900         IF WKS-DIAS-ENTRE-FECHAS <= WKS-VENTANA-ACTUAL
119000             AND WKS-NUM-CANDIDATOS < WKS-MAX-CAND-ACTUAL
119100             ADD 1 TO WKS-NUM-CANDIDATOS
119200             SET IX-CAN TO WKS-NUM-CANDIDATOS
119300             MOVE IX-REM TO CAN-REM-IDX (IX-CAN)
119400             COMPUTE CAN-DIF-TOTAL (IX-CAN) =
119500                     TF-TOTAL (IX-FAC) - TR-TOTAL (IX-REM)
119600             MOVE WKS-DIAS-ENTRE-FECHAS TO CAN-DIF-DIAS (IX-CAN)
119700             MOVE "N" TO CAN-USADO-EXACTO (IX-CAN)
119800         END-IF
119900     END-IF.
120000 415-EXIT. EXIT.
120100
120200 419-CALCULA-DIFERENCIA-PCT.
120300*----------------------------------------------------------------*
120400*    PORCENTAJE (CON SIGNO) DE RES-DIFERENCIA SOBRE EL TOTAL DE  *
120500*    LA FACTURA, USADO POR EL VALIDADOR DE ALERTAS (610) Y POR   *
120600*    LA COMPUERTA DE CONSOLIDACION (700/705).                    *
120700     IF RES-TOTAL-FACTURA = 0
120800*        2024-03-08 EEDR 229117 - SI LA FACTURA LLEGO EN CEROS   *
120900*        SE CONSIDERA 100% DE DIFERENCIA (NO HAY BASE PARA       *
121000*        PRORRATEAR), NO CERO.                                   *
121100         MOVE 100 TO RES-DIFERENCIA-PCT
121200     ELSE
121300         COMPUTE RES-DIFERENCIA-PCT ROUNDED =
121400             (RES-DIFERENCIA / RES-TOTAL-FACTURA) * 100
121500     END-IF.
121600 419-EXIT. EXIT.
121700
121800 500-CONCILIAR-FACTURA SECTION.
121900*----------------------------------------------------------------*
122000*    FLUJO DE UNA SOLA FACTURA: BUSQUEDA DIRECTA POR NUMERO,     *
122100*    CANDIDATOS 1:1 EN VENTANA CORTA, CANDIDATOS 1:N POR COMBI-  *
122200*    NACION Y, SI NADA CUADRA, SEGUNDA PASADA CON VENTANA AMPLIA.*
122300*----------------------------------------------------------------*
122400 500-INICIO.
122500     INITIALIZE WKS-RESULTADO-ACTUAL.
122600     INITIALIZE WKS-RESULTADO-ACTUAL-IDX.
122700     MOVE "N" TO WKS-HAY-GANADOR-SIMPLE.
122800     MOVE "N" TO WKS-HAY-GANADOR-MULTI.
122900     MOVE TF-UUID (IX-FAC)         TO RES-UUID-FACTURA.
123000     MOVE TF-IDENTIFICADOR (IX-FAC) TO RES-IDENTIFICADOR.
123100     MOVE TF-RFC-EMISOR (IX-FAC)   TO RES-RFC-EMISOR.
123200     MOVE TF-FECHA (IX-FAC)        TO RES-FECHA-FACTURA.
123300     MOVE TF-TOTAL (IX-FAC)        TO RES-TOTAL-FACTURA.
123400     MOVE 0 TO WKS-VENTANA-ACTUAL.
123500     IF TF-NUM-REMISION-IND (IX-FAC) NOT = SPACES
123600         PERFORM 440-BUSCA-POR-NUMERO
123700     END-IF.
123800     IF NOT WKS-HAY-GANADOR-SIMPLE = "S"
123900*        2024-03-08 EEDR 229117 - CADA VENTANA CORRE SIEMPRE LAS
124000*        DOS BUSQUEDAS (1:1 Y 1:N) Y LUEGO ELIGE (540); ANTES EL
124100*        1:N SOLO SE INTENTABA CUANDO EL 1:1 NO ALCANZABA EL
124200*        SCORE MINIMO.
124300         MOVE WKS-VENTANA-DIAS-1 TO WKS-VENTANA-ACTUAL
124400         MOVE WKS-MAX-CAND-1 TO WKS-MAX-CAND-ACTUAL
124500         PERFORM 505-INTENTA-VENTANA
124600         IF WKS-HAY-GANADOR-SIMPLE NOT = "S"
124700             AND WKS-HAY-GANADOR-MULTI NOT = "S"
124800             MOVE WKS-VENTANA-DIAS-2 TO WKS-VENTANA-ACTUAL
124900             MOVE WKS-MAX-CAND-2 TO WKS-MAX-CAND-ACTUAL
125000             PERFORM 505-INTENTA-VENTANA
125100         END-IF
125200     END-IF.
125300     IF WKS-HAY-GANADOR-SIMPLE NOT = "S"
125400             AND WKS-HAY-GANADOR-MULTI NOT = "S"
125500         MOVE "SIN_REMISION" TO RES-ESTATUS
125600         MOVE "N"            TO RES-EXITOSA
125700         MOVE 0               TO RES-SCORE
125800     END-IF.
125900     IF NOT FASE-ES-EXPLORATORIA
126000         PERFORM 480-GUARDA-RESULTADO
126100     END-IF.
126200 500-INICIO-EXIT. EXIT.
126300 505-INTENTA-VENTANA.
126400*----------------------------------------------------------------*
126500*    UNA VENTANA COMPLETA: CARGA CANDIDATOS, CALIFICA EL MEJOR    *
126600*    1:1 (510) Y BUSCA LA MEJOR COMBINACION 1:N (520) SIN QUE     *
126700*    NINGUNO LE ESTORBE AL OTRO, Y DESPUES ELIGE Y APLICA EL      *
126800*    GANADOR (540).  PETICION 229117.                             *
126900*----------------------------------------------------------------*
127000     PERFORM 410-BUSCA-CANDIDATOS.
127100     PERFORM 510-SCORE-SIMPLE.
127200     PERFORM 520-BUSCA-COMBINACION.
127300     PERFORM 540-ELIGE-GANADOR.
127400 505-EXIT. EXIT.
127500
127600 440-BUSCA-POR-NUMERO.
127700*----------------------------------------------------------------*
127800*    LA FACTURA TRAE EN TEXTO EL FOLIO DE REMISION QUE LE DIO    *
127900*    ORIGEN (CAMPO FAC-NUM-REMISION-INDICADA); SI ESA REMISION   *
128000*    SIGUE LIBRE SE TOMA DE INMEDIATO SIN CALCULAR SCORE DE      *
128100*    FECHA/PRODUCTO (METODO "NUMERO-DIRECTO", PETICION 228901).  *
128200*----------------------------------------------------------------*
128300     MOVE 0 TO WKS-REM-DIRECTA-1-IDX.
128400     MOVE TF-NUM-REMISION-IND (IX-FAC) TO WKS-NUMREC-BUSCADO.
128500     PERFORM 445-BUSCA-UNA-REM-DIRECTA
128600         VARYING IX-REM FROM 1 BY 1
128700         UNTIL IX-REM > WKS-NUM-REMISIONES
128800            OR WKS-REM-DIRECTA-1-IDX NOT = 0.
128900     IF WKS-REM-DIRECTA-1-IDX NOT = 0
129000         SET IX-REM TO WKS-REM-DIRECTA-1-IDX
129100         SET TR-YA-ASIGNADA (IX-REM) TO TRUE
129200         MOVE "S" TO WKS-HAY-GANADOR-SIMPLE
129300         MOVE TR-NUMREC (IX-REM)  TO RES-NUMS-REMISIONES
129400         MOVE 1                   TO RES-CANT-REMISIONES
129500         MOVE TR-TOTAL (IX-REM)   TO RES-TOTAL-REMISION
129600         COMPUTE RES-DIFERENCIA =
129700                 RES-TOTAL-FACTURA - RES-TOTAL-REMISION
129800         PERFORM 419-CALCULA-DIFERENCIA-PCT
129900         MOVE 1.0000              TO RES-SCORE
130000         MOVE "NUMERO-DIRECTO"    TO RES-METODO
130100*        2024-02-19 EEDR 229340 - EL MATCH DIRECTO YA NO SE DA
130200*        POR BUENO A CIEGAS; SOLO CALIFICA CONCILIADO SI CAE
130300*        DENTRO DE LA TOLERANCIA VIGENTE (WKS-TOLERANCIA-PCT).
130400         MOVE RES-DIFERENCIA-PCT  TO WKS-DIF-PCT
130500         IF WKS-DIF-PCT < 0
130600             COMPUTE WKS-DIF-PCT = WKS-DIF-PCT * -1
130700         END-IF
130800         IF WKS-DIF-PCT <= WKS-TOLERANCIA-PCT
130900             MOVE "CONCILIADO"    TO RES-ESTATUS
131000             MOVE "S"             TO RES-EXITOSA
131100         ELSE
131200             MOVE "CON_DIFERENCIAS" TO RES-ESTATUS
131300             MOVE "N"             TO RES-EXITOSA
131400         END-IF
131500         MOVE 1                   TO WKS-NUM-REM-IDX-ACT
131600         MOVE IX-REM              TO WKS-REM-IDX-ACT (1)
131700     END-IF.
131800
131900 445-BUSCA-UNA-REM-DIRECTA.
132000     IF NOT TR-YA-ASIGNADA (IX-REM)
132100         AND TR-NUMREC (IX-REM) = WKS-NUMREC-BUSCADO
132200         MOVE IX-REM TO WKS-REM-DIRECTA-1-IDX
132300     END-IF.
132400 445-EXIT. EXIT.
132500
132600 510-SCORE-SIMPLE SECTION.
132700*----------------------------------------------------------------*
132800*    RECORRE TAB-CANDIDATOS (1:1) BUSCANDO EL MEJOR SCORE Y LO    *
132900*    DEJA EN CHAROLA (WKS-SIMPLE-*) PARA QUE 540-ELIGE-GANADOR    *
133000*    LO COMPARE CONTRA EL RESULTADO DE 520 ANTES DE APLICARSE.    *
133100*        2024-03-08 EEDR 229117 - YA NO SE APLICA AQUI MISMO EL   *
133200*        GANADOR (ESO QUEDO EN 541); ANTES ESTA RUTINA RESERVABA  *
133300*        LA REMISION EN CUANTO SU SCORE CRUZABA EL MINIMO, SIN    *
133400*        DEJAR QUE 520 SIQUIERA INTENTARA LA COMBINACION 1:N.     *
133500*----------------------------------------------------------------*
133600 510-INICIO.
133700     MOVE 0 TO WKS-MEJOR-SCORE.
133800     MOVE 0 TO WKS-MEJOR-REM-IDX.
133900     MOVE "N" TO WKS-SIMPLE-HALLADO.
134000     MOVE "N" TO WKS-SIMPLE-CALIFICA.
134100     IF WKS-NUM-CANDIDATOS > 0
134200         PERFORM 512-EVALUA-CANDIDATO-SIMPLE
134300             VARYING IX-CAN FROM 1 BY 1
134400             UNTIL IX-CAN > WKS-NUM-CANDIDATOS
134500     END-IF.
134600     IF WKS-MEJOR-REM-IDX NOT = 0
134700         MOVE "S" TO WKS-SIMPLE-HALLADO
134800         SET IX-REM TO WKS-MEJOR-REM-IDX
134900         MOVE TR-TOTAL (IX-REM)   TO WKS-SIMPLE-TOTAL-REM
135000         COMPUTE WKS-SIMPLE-DIFERENCIA =
135100                 RES-TOTAL-FACTURA - WKS-SIMPLE-TOTAL-REM
135200         IF RES-TOTAL-FACTURA = 0
135300             MOVE 100 TO WKS-SIMPLE-DIF-PCT
135400         ELSE
135500             COMPUTE WKS-SIMPLE-DIF-PCT ROUNDED =
135600                 (WKS-SIMPLE-DIFERENCIA / RES-TOTAL-FACTURA) * 100
135700         END-IF
135800         IF WKS-MEJOR-SCORE >= WKS-SCORE-MINIMO
135900             MOVE "S" TO WKS-SIMPLE-CALIFICA
136000         END-IF
136100     END-IF.
136200 510-INICIO-EXIT. EXIT.
136300
136400 512-EVALUA-CANDIDATO-SIMPLE.
136500     PERFORM 515-SCORE-UN-CANDIDATO.
136600     IF WKS-SCORE-TOTAL > WKS-MEJOR-SCORE
136700         MOVE WKS-SCORE-TOTAL TO WKS-MEJOR-SCORE
136800         MOVE CAN-REM-IDX (IX-CAN) TO WKS-MEJOR-REM-IDX
136900         MOVE CAN-DIF-DIAS (IX-CAN) TO WKS-MEJOR-DIAS-GDO
137000     END-IF.
137100 512-EXIT. EXIT.
137200
137300 515-SCORE-UN-CANDIDATO SECTION.
137400*----------------------------------------------------------------*
137500*    CALCULA EL SCORE PONDERADO (MONTO 50%, FECHA 30%, PRODUCTO  *
137600*    20%) DEL CANDIDATO IX-CAN CONTRA LA FACTURA IX-FAC VIGENTE. *
137700*    FORMULA DE LA PETICION 228940, REVISADA EN LA 229204.       *
137800*----------------------------------------------------------------*
137900 515-INICIO.
138000     SET IX-REM TO CAN-REM-IDX (IX-CAN).
138100     MOVE CAN-DIF-TOTAL (IX-CAN) TO WKS-DIF-TOTAL.
138200     IF WKS-DIF-TOTAL < 0
138300         COMPUTE WKS-DIF-TOTAL = WKS-DIF-TOTAL * -1
138400     END-IF.
138500     IF TF-TOTAL (IX-FAC) = 0
138600         MOVE 0 TO WKS-DIF-PCT
138700     ELSE
138800         COMPUTE WKS-DIF-PCT ROUNDED =
138900             (WKS-DIF-TOTAL / TF-TOTAL (IX-FAC)) * 100
139000     END-IF.
139100     IF WKS-DIF-PCT <= 2
139200         MOVE 1.0000 TO WKS-SCORE-MONTO
139300     ELSE
139400         IF WKS-DIF-PCT <= 4
139500             MOVE 0.7000 TO WKS-SCORE-MONTO
139600         ELSE
139700             IF WKS-DIF-PCT <= 10
139800                 MOVE 0.5000 TO WKS-SCORE-MONTO
139900             ELSE
140000                 COMPUTE WKS-SCORE-MONTO = 1 - (WKS-DIF-PCT / 50)
140100                 IF WKS-SCORE-MONTO < 0
140200                     MOVE 0 TO WKS-SCORE-MONTO
140300                 END-IF
140400             END-IF
140500         END-IF
140600     END-IF.
140700     MOVE CAN-DIF-DIAS (IX-CAN) TO WKS-MEJOR-DIF-DIAS.
140800     IF WKS-MEJOR-DIF-DIAS < 0
140900         COMPUTE WKS-MEJOR-DIF-DIAS = WKS-MEJOR-DIF-DIAS * -1
141000     END-IF.
141100     IF WKS-MEJOR-DIF-DIAS <= 1
141200         MOVE 1.0000 TO WKS-SCORE-FECHA
141300     ELSE
141400         IF WKS-MEJOR-DIF-DIAS <= 3
141500             MOVE 0.9000 TO WKS-SCORE-FECHA
141600         ELSE
141700             IF WKS-MEJOR-DIF-DIAS <= 7
141800                 MOVE 0.7000 TO WKS-SCORE-FECHA
141900             ELSE
142000                 IF WKS-MEJOR-DIF-DIAS <= 14
142100                     MOVE 0.5000 TO WKS-SCORE-FECHA
142200                 ELSE
142300                     COMPUTE WKS-SCORE-FECHA =
142400                         1 - (WKS-MEJOR-DIF-DIAS / 30)
142500                     IF WKS-SCORE-FECHA < 0
142600                         MOVE 0 TO WKS-SCORE-FECHA
142700                     END-IF
142800                 END-IF
142900             END-IF
143000         END-IF
143100     END-IF.
143200     PERFORM 517-SIMILITUD-PRODUCTO.
143300     COMPUTE WKS-SCORE-TOTAL =
143400         (WKS-SCORE-MONTO    * WKS-PESO-MONTO) +
143500         (WKS-SCORE-FECHA    * WKS-PESO-FECHA) +
143600         (WKS-SCORE-PRODUCTO * WKS-PESO-PRODUCTO).
143700 515-INICIO-EXIT. EXIT.
143800
143900 517-SIMILITUD-PRODUCTO SECTION.
144000*----------------------------------------------------------------*
144100*    COMPARA LA DESCRIPCION DE CADA CONCEPTO DE LA FACTURA TF-   *
144200*    CONCEPTO CONTRA LOS RENGLONES DE DETALLE DE LA REMISION     *
144300*    TR-DETALLE; EL SCORE ES LA PROPORCION DE CONCEPTOS CON AL   *
144400*    MENOS UN RENGLON COINCIDENTE (COMPARACION POR SUBCADENA).   *
144500*----------------------------------------------------------------*
144600 517-INICIO.
144700     MOVE 0 TO WKS-NUM-PROD-COMP.
144800     MOVE 0 TO WKS-NUM-PROD-COINCIDE.
144900     IF TF-NUM-CONCEPTOS (IX-FAC) = 0
145000             OR TR-NUM-DETALLES (IX-REM) = 0
145100         MOVE 0.5000 TO WKS-SCORE-PRODUCTO
145200     ELSE
145300         PERFORM 518-COMPARA-UN-CONCEPTO
145400             VARYING IX-TFC FROM 1 BY 1
145500             UNTIL IX-TFC > TF-NUM-CONCEPTOS (IX-FAC)
145600         IF WKS-NUM-PROD-COMP = 0
145700             MOVE 0.5000 TO WKS-SCORE-PRODUCTO
145800         ELSE
145900             COMPUTE WKS-SCORE-PRODUCTO ROUNDED =
146000                 WKS-NUM-PROD-COINCIDE / WKS-NUM-PROD-COMP
146100         END-IF
146200     END-IF.
146300 517-INICIO-EXIT. EXIT.
146400
146500 518-COMPARA-UN-CONCEPTO.
146600     ADD 1 TO WKS-NUM-PROD-COMP.
146700     MOVE "N" TO WKS-COMPARA-OK.
146800     PERFORM 519-COMPARA-UNA-PARTIDA
146900         VARYING IX-TRD FROM 1 BY 1
147000         UNTIL IX-TRD > TR-NUM-DETALLES (IX-REM)
147100            OR WKS-COMPARA-OK = "S".
147200     IF WKS-COMPARA-OK = "S"
147300         ADD 1 TO WKS-NUM-PROD-COINCIDE
147400     END-IF.
147500 518-EXIT. EXIT.
147600
147700 519-COMPARA-UNA-PARTIDA.
147800     IF TF-CONC-DESCRIPCION (IX-FAC, IX-TFC)
147900             = TR-DET-NOMBRE (IX-REM, IX-TRD)
148000         MOVE "S" TO WKS-COMPARA-OK
148100     ELSE
148200         IF TR-DET-NOMBRE (IX-REM, IX-TRD) (1:10) =
148300            TF-CONC-DESCRIPCION (IX-FAC, IX-TFC) (1:10)
148400             MOVE "S" TO WKS-COMPARA-OK
148500         END-IF
148600     END-IF.
148700 519-EXIT. EXIT.
148800
148900 570-FECHA-A-DIAS SECTION.
149000*----------------------------------------------------------------*
149100*    CONVIERTE WKS-FECHA-CALC-1/2 (AAAAMMDD) A NUMERO DE DIA     *
149200*    ABSOLUTO Y DEJA EN WKS-DIAS-ENTRE-FECHAS LA DIFERENCIA EN   *
149300*    VALOR ABSOLUTO, SIN USAR FUNCIONES INTRINSECAS DE FECHA.    *
149400*----------------------------------------------------------------*
149500 570-INICIO.
149600     MOVE WKS-FC1-ANIO TO WKS-ANIO-CHECK.
149700     PERFORM 575-CUENTA-BISIESTOS.
149800     MOVE WKS-BISIESTOS-3 TO WKS-BISIESTOS-1.
149900     COMPUTE WKS-DIAS-ABS-1 =
150000         (WKS-FC1-ANIO * 365) + WKS-BISIESTOS-1 +
150100         DIAS-ACUM-MES (WKS-FC1-MES) + WKS-FC1-DIA.
150200     IF WKS-FC1-MES > 2 AND ANIO-ES-BISIESTO
150300         ADD 1 TO WKS-DIAS-ABS-1
150400     END-IF.
150500     MOVE WKS-FC2-ANIO TO WKS-ANIO-CHECK.
150600     PERFORM 575-CUENTA-BISIESTOS.
150700     MOVE WKS-BISIESTOS-3 TO WKS-BISIESTOS-2.
150800     COMPUTE WKS-DIAS-ABS-2 =
150900         (WKS-FC2-ANIO * 365) + WKS-BISIESTOS-2 +
151000         DIAS-ACUM-MES (WKS-FC2-MES) + WKS-FC2-DIA.
151100     IF WKS-FC2-MES > 2 AND ANIO-ES-BISIESTO
151200         ADD 1 TO WKS-DIAS-ABS-2
151300     END-IF.
151400     COMPUTE WKS-DIAS-ENTRE-FECHAS =
151500             WKS-DIAS-ABS-1 - WKS-DIAS-ABS-2.
151600     IF WKS-DIAS-ENTRE-FECHAS < 0
151700         COMPUTE WKS-DIAS-ENTRE-FECHAS =
151800                 WKS-DIAS-ENTRE-FECHAS * -1
151900     END-IF.
152000 570-INICIO-EXIT. EXIT.
152100
152200 575-CUENTA-BISIESTOS.
152300*----------------------------------------------------------------*
152400*    BISIESTOS ACUMULADOS DESDE EL ANIO 0000 HASTA WKS-ANIO-CHECK*
152500*    (REGLA GREGORIANA POR DIVISION ENTERA TRUNCADA) Y BANDERA   *
152600*    DE SI WKS-ANIO-CHECK EN SI ES BISIESTO.                     *
152700*----------------------------------------------------------------*
152800     COMPUTE WKS-BISIESTOS-3 =
152900         (WKS-ANIO-CHECK / 4) - (WKS-ANIO-CHECK / 100) +
153000         (WKS-ANIO-CHECK / 400).
153100     DIVIDE WKS-ANIO-CHECK BY 4 GIVING WKS-COCIENTE-BIS
153200         REMAINDER WKS-RESIDUO-4.
153300     DIVIDE WKS-ANIO-CHECK BY 100 GIVING WKS-COCIENTE-BIS
153400         REMAINDER WKS-RESIDUO-100.
153500     DIVIDE WKS-ANIO-CHECK BY 400 GIVING WKS-COCIENTE-BIS
153600         REMAINDER WKS-RESIDUO-400.
153700     IF WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0
153800         MOVE "S" TO WKS-ES-BISIESTO
153900     ELSE
154000         IF WKS-RESIDUO-400 = 0
154100             MOVE "S" TO WKS-ES-BISIESTO
154200         ELSE
154300             MOVE "N" TO WKS-ES-BISIESTO
154400         END-IF
154500     END-IF.
154600 575-EXIT. EXIT.
154700
154800 480-GUARDA-RESULTADO SECTION.
154900*----------------------------------------------------------------*
155000*    VUELCA WKS-RESULTADO-ACTUAL (Y LOS DATOS DE CABECERA DE LA  *
155100*    FACTURA IX-FAC) A LA ENTRADA IX-RES DE TAB-RESULTADOS,      *
155200*    VALIDA EL RESULTADO Y REGISTRA LAS ALERTAS QUE APLIQUEN.    *
155300*----------------------------------------------------------------*
155400 480-INICIO.
155500     ADD 1 TO WKS-NUM-RESULTADOS.
155600     SET IX-RES TO WKS-NUM-RESULTADOS.
155700     MOVE RES-UUID-FACTURA        TO TRS-UUID-FACTURA (IX-RES).
155800     MOVE RES-IDENTIFICADOR       TO TRS-IDENTIFICADOR (IX-RES).
155900     MOVE RES-RFC-EMISOR          TO TRS-RFC-EMISOR (IX-RES).
156000     MOVE TF-NOMBRE-EMISOR (IX-FAC) TO TRS-NOMBRE-EMISOR (IX-RES).
156100     MOVE RES-FECHA-FACTURA       TO TRS-FECHA-FACTURA (IX-RES).
156200     MOVE RES-TOTAL-FACTURA       TO TRS-TOTAL-FACTURA (IX-RES).
156300     MOVE TF-SUBTOTAL (IX-FAC)   TO TRS-SUBTOTAL-FACTURA (IX-RES).
156400     MOVE TF-IVA (IX-FAC)         TO TRS-IVA-FACTURA (IX-RES).
156500     MOVE TF-METODO-PAGO (IX-FAC) TO TRS-METODO-PAGO-FAC (IX-RES).
156600     MOVE TF-FOLIO (IX-FAC)       TO TRS-FOLIO-FACTURA (IX-RES).
156700     MOVE RES-NUMS-REMISIONES     TO TRS-NUMS-REMISIONES (IX-RES).
156800     MOVE RES-CANT-REMISIONES     TO TRS-CANT-REMISIONES (IX-RES).
156900     MOVE RES-TOTAL-REMISION      TO TRS-TOTAL-REMISION (IX-RES).
157000     MOVE RES-DIFERENCIA          TO TRS-DIFERENCIA (IX-RES).
157100     MOVE RES-DIFERENCIA-PCT      TO TRS-DIFERENCIA-PCT (IX-RES).
157200     MOVE RES-SCORE               TO TRS-SCORE (IX-RES).
157300     MOVE RES-METODO              TO TRS-METODO (IX-RES).
157400     MOVE RES-ESTATUS             TO TRS-ESTATUS (IX-RES).
157500     MOVE RES-EXITOSA             TO TRS-EXITOSA (IX-RES).
157600     MOVE RES-NUM-FACTURA-ERP     TO TRS-NUM-FACTURA-ERP (IX-RES).
157700     MOVE RES-DIAS-DIFERENCIA     TO TRS-DIAS-DIFERENCIA (IX-RES).
157800     MOVE 0                       TO TRS-NUM-ALERTAS (IX-RES).
157900     MOVE WKS-NUM-REM-IDX-ACT     TO TRS-NUM-REM-IDX (IX-RES).
158000     IF WKS-NUM-REM-IDX-ACT > 0
158100         PERFORM 485-COPIA-REM-IDX
158200             VARYING WKS-IX-REP FROM 1 BY 1
158300             UNTIL WKS-IX-REP > WKS-NUM-REM-IDX-ACT
158400     END-IF.
158500     PERFORM 610-VALIDAR-RESULTADO.
158600     PERFORM 620-ACUMULA-CONTADORES.
158700 480-INICIO-EXIT. EXIT.
158800
158900 485-COPIA-REM-IDX.
159000     MOVE WKS-REM-IDX-ACT (WKS-IX-REP)
159100                     TO TRS-REM-IDX (IX-RES, WKS-IX-REP).
159200 485-EXIT. EXIT.
159300
159400 520-BUSCA-COMBINACION SECTION.
159500*----------------------------------------------------------------*
159600*    BUSCA, ENTRE LOS CANDIDATOS DE TAB-CANDIDATOS, UN           *
159700*    SUBCONJUNTO DE 2 A 10 REMISIONES CUYA SUMA IGUALE EL TOTAL  *
159800*    DE LA FACTURA DENTRO DE LA TOLERANCIA (PETICION 229040, CASO*
159900*    "1 FACTURA - VARIAS REMISIONES").  PRUEBA TAMANIOS DE MENOR *
160000*    A MAYOR Y SE QUEDA CON LA PRIMERA COMBINACION EXACTA QUE    *
160100*    ENCUENTRE.                                                  *
160200*----------------------------------------------------------------*
160300 520-INICIO.
160400     MOVE "N" TO COMB-ENCONTRADA.
160500     MOVE 0   TO COMB-MEJOR-TAMANIO.
160600     IF WKS-NUM-CANDIDATOS >= 2
160700         MOVE 2 TO WKS-TAM
160800         PERFORM 524-PRUEBA-TAMANIO
160900             UNTIL COMB-SI-ENCONTRADA
161000                OR WKS-TAM > WKS-NUM-CANDIDATOS
161100                OR WKS-TAM > 10
161200     END-IF.
161300     IF COMB-SI-ENCONTRADA
161400         PERFORM 526-APLICA-COMBINACION
161500     END-IF.
161600 520-INICIO-EXIT. EXIT.
161700
161800 524-PRUEBA-TAMANIO.
161900     PERFORM 521-INICIALIZA-COMBINACION.
162000     PERFORM 525-PRUEBA-COMBINACION
162100         UNTIL COMB-SI-ENCONTRADA OR WKS-AGOTADO = "S".
162200     IF NOT COMB-SI-ENCONTRADA
162300         ADD 1 TO WKS-TAM
162400     END-IF.
162500 524-EXIT. EXIT.
162600
162700 525-PRUEBA-COMBINACION.
162800     PERFORM 523-EVALUA-COMBINACION.
162900     IF NOT COMB-SI-ENCONTRADA
163000         PERFORM 522-SIGUIENTE-COMBINACION
163100     END-IF.
163200 525-EXIT. EXIT.
163300
163400 521-INICIALIZA-COMBINACION SECTION.
163500*----------------------------------------------------------------*
163600*    DEJA COMB-IDX (1:WKS-TAM) EN LA PRIMERA COMBINACION DEL     *
163700*    TAMANIO VIGENTE (1,2,3,...) Y ACTIVA WKS-AGOTADO SOLO SI NO *
163800*    HAY SUFICIENTES CANDIDATOS PARA ESE TAMANIO.                *
163900*----------------------------------------------------------------*
164000 521-INICIO.
164100     MOVE "N" TO WKS-AGOTADO.
164200     MOVE "N" TO COMB-ENCONTRADA.
164300     PERFORM 5212-ASIGNA-IDX
164400         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TAM.
164500 521-INICIO-EXIT. EXIT.
164600
164700 5212-ASIGNA-IDX.
164800     MOVE WKS-J TO COMB-IDX (WKS-J).
164900 5212-EXIT. EXIT.
165000
165100 522-SIGUIENTE-COMBINACION SECTION.
165200*----------------------------------------------------------------*
165300*    AVANZA COMB-IDX(1:WKS-TAM) A LA SIGUIENTE COMBINACION EN    *
165400*    ORDEN LEXICOGRAFICO (ESTILO ODOMETRO); SI YA NO HAY MAS     *
165500*    COMBINACIONES DE ESTE TAMANIO, PRENDE WKS-AGOTADO.          *
165600*----------------------------------------------------------------*
165700 522-INICIO.
165800     MOVE WKS-TAM TO WKS-POS.
165900     PERFORM 5222-AVANZA-POS
166000         UNTIL WKS-POS = 0 OR WKS-AGOTADO = "S".
166100 522-INICIO-EXIT. EXIT.
166200
166300 5222-AVANZA-POS.
166400     COMPUTE WKS-LIMITE = WKS-NUM-CANDIDATOS - WKS-TAM + WKS-POS.
166500     IF COMB-IDX (WKS-POS) < WKS-LIMITE
166600         ADD 1 TO COMB-IDX (WKS-POS)
166700         PERFORM 5223-DESPLAZA-SIGUIENTES
166800             VARYING WKS-J FROM WKS-POS BY 1
166900             UNTIL WKS-J >= WKS-TAM
167000         MOVE 0 TO WKS-POS
167100     ELSE
167200         SUBTRACT 1 FROM WKS-POS
167300         IF WKS-POS = 0
167400             MOVE "S" TO WKS-AGOTADO
167500         END-IF
167600     END-IF.
167700 5222-EXIT. EXIT.
167800
167900 5223-DESPLAZA-SIGUIENTES.
168000     COMPUTE COMB-IDX (WKS-J + 1) = COMB-IDX (WKS-J) + 1.
168100 5223-EXIT. EXIT.
168200
168300 523-EVALUA-COMBINACION SECTION.
168400*----------------------------------------------------------------*
168500*    SUMA LOS TOTALES DE LOS CANDIDATOS SENALADOS POR COMB-IDX Y *
168600*    LA COMPARA CONTRA EL TOTAL DE LA FACTURA. SOLO CALIFICA LA  *
168700*    COMBINACION EXACTA (DIFERENCIA DE $0.00); NO SE ACEPTA      *
168800*    DENTRO DE TOLERANCIA, PARA NO GANARLE EL PASO A UNA         *
168900*    COMBINACION EXACTA QUE EL ODOMETRO AUN NO HA PROBADO.       *
169000*        2024-02-19 EEDR 229340 - LA PRUEBA DE TOLERANCIA SE     *
169100*        QUITA DE AQUI; EL 1:N SOLO RECONOCE MONTO EXACTO.       *
169200*----------------------------------------------------------------*
169300 523-INICIO.
169400     MOVE 0 TO COMB-SUMA.
169500     PERFORM 5232-SUMA-UNA
169600         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TAM.
169700     COMPUTE WKS-DIF-TOTAL = TF-TOTAL (IX-FAC) - COMB-SUMA.
169800     IF WKS-DIF-TOTAL < 0
169900         COMPUTE WKS-DIF-TOTAL = WKS-DIF-TOTAL * -1
170000     END-IF.
170100     IF WKS-DIF-TOTAL = 0
170200         MOVE "S" TO COMB-ENCONTRADA
170300     ELSE
170400         MOVE "N" TO COMB-ENCONTRADA
170500     END-IF.
170600 523-INICIO-EXIT. EXIT.
170700
170800 5232-SUMA-UNA.
170900     SET IX-CAN TO COMB-IDX (WKS-J).
171000     SET IX-REM TO CAN-REM-IDX (IX-CAN).
171100     ADD TR-TOTAL (IX-REM) TO COMB-SUMA.
171200 5232-EXIT. EXIT.
171300
171400 526-APLICA-COMBINACION SECTION.
171500*----------------------------------------------------------------*
171600*    DEJA EN CHAROLA (WKS-MULTI-*) LA COMBINACION GANADORA DE LA  *
171700*    VENTANA VIGENTE, SIN RESERVAR TODAVIA LAS REMISIONES NI      *
171800*    ESCRIBIR EL RENGLON DE RESULTADO; 540-ELIGE-GANADOR DECIDE   *
171900*    SI ESTA COMBINACION SE APLICA O SE DESCARTA POR EL SIMPLE.   *
172000*        2024-03-08 EEDR 229117 - ANTES ESTA RUTINA APLICABA EL   *
172100*        GANADOR DE UNA VEZ; SE SEPARA PARA PODER COMPARARLO      *
172200*        CONTRA EL RESULTADO DE 510 (VER 545).                    *
172300*----------------------------------------------------------------*
172400 526-INICIO.
172500     MOVE SPACES TO WKS-MULTI-NUMS-REM.
172600     MOVE 0      TO WKS-IX-REP.
172700     MOVE 0      TO WKS-MULTI-NUM-REM-IDX.
172800     PERFORM 5261-APLICA-UNA-REM
172900         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TAM.
173000     PERFORM 530-SCORE-MULTI.
173100     MOVE "S"              TO WKS-MULTI-HALLADO.
173200     MOVE WKS-TAM          TO WKS-MULTI-TAM.
173300     MOVE COMB-SUMA        TO WKS-MULTI-TOTAL-REM.
173400     COMPUTE WKS-MULTI-DIFERENCIA =
173500             RES-TOTAL-FACTURA - WKS-MULTI-TOTAL-REM.
173600     IF RES-TOTAL-FACTURA = 0
173700         MOVE 100 TO WKS-MULTI-DIF-PCT
173800     ELSE
173900         COMPUTE WKS-MULTI-DIF-PCT ROUNDED =
174000             (WKS-MULTI-DIFERENCIA / RES-TOTAL-FACTURA) * 100
174100     END-IF.
174200     MOVE WKS-SCORE-TOTAL  TO COMB-MEJOR-SCORE.
174300 526-INICIO-EXIT. EXIT.
174400
174500 5261-APLICA-UNA-REM.
174600     SET IX-CAN TO COMB-IDX (WKS-J).
174700     SET IX-REM TO CAN-REM-IDX (IX-CAN).
174800     ADD 1 TO WKS-MULTI-NUM-REM-IDX.
174900     MOVE IX-REM TO WKS-MULTI-REM-IDX (WKS-MULTI-NUM-REM-IDX).
175000     PERFORM 5263-AGREGA-NUMREC-MULTI.
175100 5261-EXIT. EXIT.
175200
175300 5262-AGREGA-NUMREC-A-LISTA SECTION.
175400*----------------------------------------------------------------*
175500*    CONCATENA EL FOLIO TR-NUMREC (IX-REM) A RES-NUMS-REMISIONES, *
175600*    SEPARADO POR COMA CUANDO NO ES EL PRIMERO DE LA LISTA.       *
175700*    USADA POR LA RESOLUCION GLOBAL DE DUPLICADOS (414).          *
175800*----------------------------------------------------------------*
175900 5262-INICIO.
176000     IF WKS-IX-REP > 0
176100         ADD 1 TO WKS-IX-REP
176200         MOVE "," TO RES-NUMS-REMISIONES (WKS-IX-REP:1)
176300     END-IF.
176400     ADD 1 TO WKS-IX-REP.
176500     MOVE TR-NUMREC (IX-REM) TO WKS-EDITA-FOLIO-REM.
176600     MOVE WKS-EDITA-FOLIO-REM
176700         TO RES-NUMS-REMISIONES (WKS-IX-REP:7).
176800     ADD 6 TO WKS-IX-REP.
176900 5262-EXIT. EXIT.
177000
177100 5263-AGREGA-NUMREC-MULTI SECTION.
177200*----------------------------------------------------------------*
177300*    IGUAL QUE 5262 PERO SOBRE LA CHAROLA WKS-MULTI-NUMS-REM, EN  *
177400*    LO QUE 540-ELIGE-GANADOR DECIDE SI LA COMBINACION SE APLICA  *
177500*    (PETICION 229117).                                           *
177600*----------------------------------------------------------------*
177700 5263-INICIO.
177800     IF WKS-IX-REP > 0
177900         ADD 1 TO WKS-IX-REP
178000         MOVE "," TO WKS-MULTI-NUMS-REM (WKS-IX-REP:1)
178100     END-IF.
178200     ADD 1 TO WKS-IX-REP.
178300     MOVE TR-NUMREC (IX-REM) TO WKS-EDITA-FOLIO-REM.
178400     MOVE WKS-EDITA-FOLIO-REM
178500         TO WKS-MULTI-NUMS-REM (WKS-IX-REP:7).
178600     ADD 6 TO WKS-IX-REP.
178700 5263-EXIT. EXIT.
178800
178900 540-ELIGE-GANADOR SECTION.
179000*----------------------------------------------------------------*
179100*    COMPARA EL GANADOR SIMPLE (510) CONTRA EL GANADOR MULTI      *
179200*    (520), AMBOS YA EN CHAROLA SIN REMISIONES RESERVADAS, Y       *
179300*    APLICA UNO SOLO: EL MULTI GANA SI TIENE MAYOR SCORE O MENOR   *
179400*    DIFERENCIA PORCENTUAL EN VALOR ABSOLUTO; EN CASO DE EMPATE    *
179500*    O SI EL MULTI NO CALIFICA, GANA EL SIMPLE (PETICION 229117). *
179600*----------------------------------------------------------------*
179700 540-INICIO.
179800     MOVE "N" TO WKS-USA-MULTI.
179900     IF WKS-MULTI-HALLADO = "S"
180000         IF WKS-SIMPLE-CALIFICA = "S"
180100             MOVE WKS-SIMPLE-DIF-PCT TO WKS-COMPARA-PCT-1
180200             IF WKS-COMPARA-PCT-1 < 0
180300                 COMPUTE WKS-COMPARA-PCT-1 = WKS-COMPARA-PCT-1 * -1
180400             END-IF
180500             MOVE WKS-MULTI-DIF-PCT TO WKS-COMPARA-PCT-2
180600             IF WKS-COMPARA-PCT-2 < 0
180700                 COMPUTE WKS-COMPARA-PCT-2 = WKS-COMPARA-PCT-2 * -1
180800             END-IF
180900             IF COMB-MEJOR-SCORE > WKS-MEJOR-SCORE
181000                     OR WKS-COMPARA-PCT-2 < WKS-COMPARA-PCT-1
181100                 MOVE "S" TO WKS-USA-MULTI
181200             END-IF
181300         ELSE
181400             MOVE "S" TO WKS-USA-MULTI
181500         END-IF
181600     END-IF.
181700     IF WKS-USA-MULTI = "S"
181800         PERFORM 545-APLICA-GANADOR-MULTI
181900     ELSE
182000         IF WKS-SIMPLE-CALIFICA = "S"
182100             PERFORM 541-APLICA-GANADOR-SIMPLE
182200         END-IF
182300     END-IF.
182400 540-INICIO-EXIT. EXIT.
182500
182600 541-APLICA-GANADOR-SIMPLE SECTION.
182700*----------------------------------------------------------------*
182800*    RESERVA LA REMISION DEL GANADOR SIMPLE Y GRABA EL RENGLON DE  *
182900*    RESULTADO CON LO QUE QUEDO EN CHAROLA DESDE 510.              *
183000*----------------------------------------------------------------*
183100 541-INICIO.
183200     SET IX-REM TO WKS-MEJOR-REM-IDX.
183300     SET TR-YA-ASIGNADA (IX-REM) TO TRUE.
183400     MOVE "S"                   TO WKS-HAY-GANADOR-SIMPLE.
183500     MOVE TR-NUMREC (IX-REM)    TO RES-NUMS-REMISIONES.
183600     MOVE 1                     TO RES-CANT-REMISIONES.
183700     MOVE WKS-SIMPLE-TOTAL-REM  TO RES-TOTAL-REMISION.
183800     MOVE WKS-SIMPLE-DIFERENCIA TO RES-DIFERENCIA.
183900     MOVE WKS-SIMPLE-DIF-PCT    TO RES-DIFERENCIA-PCT.
184000     MOVE WKS-MEJOR-SCORE       TO RES-SCORE.
184100     MOVE "ALGORITMO"           TO RES-METODO.
184200     MOVE WKS-MEJOR-DIAS-GDO    TO RES-DIAS-DIFERENCIA.
184300     IF RES-DIFERENCIA = 0 AND WKS-MEJOR-SCORE >= WKS-SCORE-MINIMO
184400         MOVE "CONCILIADO"      TO RES-ESTATUS
184500         MOVE "S"               TO RES-EXITOSA
184600     ELSE
184700         MOVE "CON_DIFERENCIAS" TO RES-ESTATUS
184800         MOVE "N"               TO RES-EXITOSA
184900     END-IF.
185000     MOVE 1                     TO WKS-NUM-REM-IDX-ACT.
185100     MOVE IX-REM                TO WKS-REM-IDX-ACT (1).
185200 541-INICIO-EXIT. EXIT.
185300
185400 545-APLICA-GANADOR-MULTI SECTION.
185500*----------------------------------------------------------------*
185600*    RESERVA LAS REMISIONES DE LA COMBINACION GANADORA Y GRABA EL  *
185700*    RENGLON DE RESULTADO CON LO QUE QUEDO EN CHAROLA DESDE 520    *
185800*    (METODO "MULTI-REMISION", PETICION 229040; SEPARADO DE LA     *
185900*    BUSQUEDA PROPIAMENTE DICHA EN LA PETICION 229117).             *
186000*----------------------------------------------------------------*
186100 545-INICIO.
186200     MOVE 0 TO WKS-NUM-REM-IDX-ACT.
186300     PERFORM 5451-RESERVA-UNA-REM-MULTI
186400         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-MULTI-NUM-REM-IDX.
186500     MOVE "S"                  TO WKS-HAY-GANADOR-MULTI.
186600     MOVE WKS-MULTI-NUMS-REM   TO RES-NUMS-REMISIONES.
186700     MOVE WKS-MULTI-TAM        TO RES-CANT-REMISIONES.
186800     MOVE WKS-MULTI-TOTAL-REM  TO RES-TOTAL-REMISION.
186900     MOVE WKS-MULTI-DIFERENCIA TO RES-DIFERENCIA.
187000     MOVE WKS-MULTI-DIF-PCT    TO RES-DIFERENCIA-PCT.
187100     MOVE COMB-MEJOR-SCORE     TO RES-SCORE.
187200     MOVE WKS-MULTI-DIAS-DIF   TO RES-DIAS-DIFERENCIA.
187300     MOVE "MULTI-REMISION"     TO RES-METODO.
187400     IF RES-DIFERENCIA = 0 AND COMB-MEJOR-SCORE >= WKS-SCORE-MINIMO
187500         MOVE "CONCILIADO_MULTI" TO RES-ESTATUS
187600         MOVE "S"                TO RES-EXITOSA
187700     ELSE
187800         MOVE "CON_DIFERENCIAS"  TO RES-ESTATUS
187900         MOVE "N"                TO RES-EXITOSA
188000     END-IF.
188100 545-INICIO-EXIT. EXIT.
188200
188300 5451-RESERVA-UNA-REM-MULTI.
188400     SET IX-REM TO WKS-MULTI-REM-IDX (WKS-J).
188500     SET TR-YA-ASIGNADA (IX-REM) TO TRUE.
188600     ADD 1 TO WKS-NUM-REM-IDX-ACT.
188700     MOVE IX-REM TO WKS-REM-IDX-ACT (WKS-NUM-REM-IDX-ACT).
188800 5451-EXIT. EXIT.
188900
189000 530-SCORE-MULTI SECTION.
189100*----------------------------------------------------------------*
189200*    SCORE DE UNA COMBINACION MULTI-REMISION: MONTO EXACTO (YA   *
189300*    VALIDADO EN 523), PROMEDIO DE CERCANIA DE FECHA DE CADA     *
189400*    REMISION Y PRODUCTO, MENOS UNA PENALIZACION POR CADA        *
189500*    REMISION ADICIONAL SOBRE LA PRIMERA (PETICION 229040).      *
189600*----------------------------------------------------------------*
189700 530-INICIO.
189800     MOVE 1 TO WKS-SCORE-MONTO.
189900     MOVE 0 TO WKS-MAX-DIAS-COMB.
190000     MOVE 0 TO WKS-SUMA-DIAS-COMB.
190100     MOVE TF-FECHA (IX-FAC) TO WKS-FECHA-CALC-1.
190200     PERFORM 532-SUMA-SCORE-FECHA
190300         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TAM.
190400     IF WKS-MAX-DIAS-COMB <= 3
190500         MOVE 1.0000 TO WKS-SCORE-FECHA
190600     ELSE
190700         IF WKS-MAX-DIAS-COMB <= 7
190800             MOVE 0.8000 TO WKS-SCORE-FECHA
190900         ELSE
191000             IF WKS-MAX-DIAS-COMB <= 14
191100                 MOVE 0.6000 TO WKS-SCORE-FECHA
191200             ELSE
191300                 COMPUTE WKS-SCORE-FECHA =
191400                         1 - (WKS-MAX-DIAS-COMB / 30)
191500                 IF WKS-SCORE-FECHA < 0
191600                     MOVE 0 TO WKS-SCORE-FECHA
191700                 END-IF
191800             END-IF
191900         END-IF
192000     END-IF.
192100     DIVIDE WKS-SUMA-DIAS-COMB BY WKS-TAM
192200         GIVING WKS-MULTI-DIAS-DIF.
192300     PERFORM 535-PRODUCTO-MULTI.
192400     COMPUTE WKS-SCORE-TOTAL =
192500         (WKS-SCORE-MONTO    * WKS-PESO-MONTO) +
192600         (WKS-SCORE-FECHA    * WKS-PESO-FECHA) +
192700         (WKS-SCORE-PRODUCTO * WKS-PESO-PRODUCTO).
192800     COMPUTE WKS-SCORE-TOTAL =
192900         WKS-SCORE-TOTAL -
193000             (WKS-PENALIZACION-MULTI * (WKS-TAM - 1)).
193100     IF WKS-SCORE-TOTAL < 0
193200         MOVE 0 TO WKS-SCORE-TOTAL
193300     END-IF.
193400 530-INICIO-EXIT. EXIT.
193500
193600 532-SUMA-SCORE-FECHA.
193700     SET IX-CAN TO COMB-IDX (WKS-J).
193800     SET IX-REM TO CAN-REM-IDX (IX-CAN).
193900     MOVE TR-FECHA (IX-REM) TO WKS-FECHA-CALC-2.
194000     PERFORM 570-FECHA-A-DIAS.
194100     ADD WKS-DIAS-ENTRE-FECHAS TO WKS-SUMA-DIAS-COMB.
194200     IF WKS-DIAS-ENTRE-FECHAS > WKS-MAX-DIAS-COMB
194300         MOVE WKS-DIAS-ENTRE-FECHAS TO WKS-MAX-DIAS-COMB
194400     END-IF.
194500 532-EXIT. EXIT.
194600
194700 535-PRODUCTO-MULTI SECTION.
194800*----------------------------------------------------------------*
194900*    SIMILITUD DE PRODUCTO PROMEDIADA SOBRE LAS WKS-TAM          *
195000*    REMISIONES DE LA COMBINACION, REUTILIZANDO LA MISMA         *
195100*    COMPARACION POR SUBCADENA DE LA RUTINA 517/519.             *
195200*----------------------------------------------------------------*
195300 535-INICIO.
195400     MOVE 0 TO WKS-SCORE-PRODUCTO.
195500     PERFORM 536-COMPARA-UNA-REM
195600         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TAM.
195700     COMPUTE WKS-SCORE-PRODUCTO = WKS-SCORE-PRODUCTO / WKS-TAM.
195800 535-INICIO-EXIT. EXIT.
195900
196000 536-COMPARA-UNA-REM.
196100     SET IX-CAN TO COMB-IDX (WKS-J).
196200     SET IX-REM TO CAN-REM-IDX (IX-CAN).
196300     MOVE 0 TO WKS-NUM-PROD-COMP.
196400     MOVE 0 TO WKS-NUM-PROD-COINCIDE.
196500     IF TF-NUM-CONCEPTOS (IX-FAC) = 0
196600             OR TR-NUM-DETALLES (IX-REM) = 0
196700         ADD 1 TO WKS-SCORE-PRODUCTO
196800     ELSE
196900         PERFORM 537-COMPARA-UN-CONCEPTO-M
197000             VARYING IX-TFC FROM 1 BY 1
197100             UNTIL IX-TFC > TF-NUM-CONCEPTOS (IX-FAC)
197200         IF WKS-NUM-PROD-COMP = 0
197300             ADD 1 TO WKS-SCORE-PRODUCTO
197400         ELSE
197500             COMPUTE WKS-SIMILITUD-TEMP ROUNDED =
197600                 WKS-NUM-PROD-COINCIDE / WKS-NUM-PROD-COMP
197700             ADD WKS-SIMILITUD-TEMP TO WKS-SCORE-PRODUCTO
197800         END-IF
197900     END-IF.
198000 536-EXIT. EXIT.
198100
198200 537-COMPARA-UN-CONCEPTO-M.
198300     ADD 1 TO WKS-NUM-PROD-COMP.
198400     MOVE "N" TO WKS-COMPARA-OK.
198500     PERFORM 538-COMPARA-UNA-PARTIDA-M
198600         VARYING IX-TRD FROM 1 BY 1
198700         UNTIL IX-TRD > TR-NUM-DETALLES (IX-REM)
198800            OR WKS-COMPARA-OK = "S".
198900     IF WKS-COMPARA-OK = "S"
199000         ADD 1 TO WKS-NUM-PROD-COINCIDE
199100     END-IF.
199200 537-EXIT. EXIT.
199300
199400 538-COMPARA-UNA-PARTIDA-M.
199500     IF TF-CONC-DESCRIPCION (IX-FAC, IX-TFC)
199600             = TR-DET-NOMBRE (IX-REM, IX-TRD)
199700         MOVE "S" TO WKS-COMPARA-OK
199800     ELSE
199900         IF TR-DET-NOMBRE (IX-REM, IX-TRD) (1:10) =
200000            TF-CONC-DESCRIPCION (IX-FAC, IX-TFC) (1:10)
200100             MOVE "S" TO WKS-COMPARA-OK
200200         END-IF
200300     END-IF.
200400 538-EXIT. EXIT.
200500
200600 600-VALIDAR-LOTE SECTION.
200700*----------------------------------------------------------------*
200800*    RECORRE TAB-RESULTADOS APLICANDO LAS REGLAS DE ALERTA DE LA *
200900*    PETICION 229204 Y ACUMULA EL RESUMEN POR TIPO DE ALERTA.    *
201000*    2024-03-08 EEDR 229117 - SE AGREGA LA ALERTA DE LOTE POR    *
201100*    PORCENTAJE DE FACTURAS SIN REMISION (630), QUE NO ESTABA    *
201200*    IMPLEMENTADA AUNQUE YA EXISTIA EL CAMPO ACUMULADOR.         *
201300*----------------------------------------------------------------*
201400 600-INICIO.
201500     PERFORM 605-VALIDAR-UN-RESULTADO
201600         VARYING IX-RES FROM 1 BY 1
201700             UNTIL IX-RES > WKS-NUM-RESULTADOS.
201800     PERFORM 630-VALIDA-PCT-SIN-REMISION.
201900 600-INICIO-EXIT. EXIT.
202000
202100 605-VALIDAR-UN-RESULTADO.
202200*----------------------------------------------------------------*
202300*    DETECTA REMISION-DUPLICADA: EL MISMO FOLIO YA REPORTADO POR *
202400*    UN RESULTADO ANTERIOR EN EL LOTE SE MARCA SOLO EN EL        *
202500*    SEGUNDO.                                                    *
202600*----------------------------------------------------------------*
202700     IF TRS-CANT-REMISIONES (IX-RES) > 0
202800         MOVE 0 TO WKS-IX-REP2
202900         PERFORM 607-BUSCA-DUPLICADO
203000             VARYING WKS-IX-REP FROM 1 BY 1
203100             UNTIL WKS-IX-REP >= IX-RES
203200     END-IF.
203300 605-EXIT. EXIT.
203400
203500 607-BUSCA-DUPLICADO.
203600     IF TRS-NUMS-REMISIONES (WKS-IX-REP)
203700             = TRS-NUMS-REMISIONES (IX-RES)
203800         MOVE "DUPLICADO: Mismo folio de remision ya asignado"
203900             TO WKS-TEXTO-ALERTA
204000         PERFORM 650-REGISTRA-ALERTA
204100     END-IF.
204200 607-EXIT. EXIT.
204300
204400 630-VALIDA-PCT-SIN-REMISION SECTION.
204500*----------------------------------------------------------------*
204600*    ALERTA DE LOTE (NO DE UN RESULTADO EN PARTICULAR): SI LA     *
204700*    PROPORCION DE FACTURAS SIN REMISION ASOCIADA PASA DE 50%     *
204800*    ES CRITICA, DE 20% ES ALTA.  WKS-CNT-SIN-REMISION YA VIENE   *
204900*    ACUMULADO POR 620-ACUMULA-CONTADORES AL CERRAR 400-CONCILIAR*
205000*    -LOTE (PETICION 229117).                                     *
205100*----------------------------------------------------------------*
205200 630-INICIO.
205300     MOVE 0 TO WKS-PORCENTAJE-SIN-REM.
205400     IF WKS-NUM-RESULTADOS > 0
205500         COMPUTE WKS-PORCENTAJE-SIN-REM ROUNDED =
205600             (WKS-CNT-SIN-REMISION / WKS-NUM-RESULTADOS) * 100
205700     END-IF.
205800     IF WKS-PORCENTAJE-SIN-REM > 50
205900         MOVE "CRITICA: Mas de 50% de facturas sin remision"
206000             TO WKS-TEXTO-ALERTA
206100         PERFORM 660-REGISTRA-ALERTA-LOTE
206200     ELSE
206300         IF WKS-PORCENTAJE-SIN-REM > 20
206400             MOVE "ALTA: Mas de 20% de facturas sin remision"
206500                 TO WKS-TEXTO-ALERTA
206600             PERFORM 660-REGISTRA-ALERTA-LOTE
206700         END-IF
206800     END-IF.
206900 630-INICIO-EXIT. EXIT.
207000
207100 660-REGISTRA-ALERTA-LOTE SECTION.
207200*----------------------------------------------------------------*
207300*    IGUAL QUE 650 PERO PARA ALERTAS DE LOTE QUE NO PERTENECEN A  *
207400*    UN RESULTADO: SOLO ACUMULA EL RESUMEN POR TIPO (TAB-ALERTAS- *
207500*    RESUMEN), NO SE CUELGA DE TRS-ALERTA-TEXTO DE NINGUN IX-RES  *
207600*    (PETICION 229117).                                           *
207700*----------------------------------------------------------------*
207800 660-INICIO.
207900     UNSTRING WKS-TEXTO-ALERTA DELIMITED BY ":"
208000         INTO LA-ETIQUETA-ALERTA.
208100     MOVE 0 TO WKS-IX-TAR-ENCONTRADO.
208200     PERFORM 655-BUSCA-TIPO-ALERTA
208300         VARYING IX-TAR FROM 1 BY 1
208400         UNTIL IX-TAR > WKS-NUM-TIPOS-ALERTA
208500            OR WKS-IX-TAR-ENCONTRADO NOT = 0.
208600     IF WKS-IX-TAR-ENCONTRADO = 0
208700         IF WKS-NUM-TIPOS-ALERTA < 10
208800             ADD 1 TO WKS-NUM-TIPOS-ALERTA
208900             SET IX-TAR TO WKS-NUM-TIPOS-ALERTA
209000             MOVE LA-ETIQUETA-ALERTA TO TAR-TIPO (IX-TAR)
209100             MOVE 1 TO TAR-CUENTA (IX-TAR)
209200         END-IF
209300     ELSE
209400         SET IX-TAR TO WKS-IX-TAR-ENCONTRADO
209500         ADD 1 TO TAR-CUENTA (IX-TAR)
209600     END-IF.
209700 660-INICIO-EXIT. EXIT.
209800
209900 610-VALIDAR-RESULTADO SECTION.
210000*----------------------------------------------------------------*
210100*    ALERTAS POR RESULTADO INDIVIDUAL (PETICION 229204):         *
210200*    SIN REMISION, DIFERENCIA DE MONTO, DIFERENCIA DE FECHA,     *
210300*    REMISION REGISTRADA TARDE Y REMISION SIN DETALLE.           *
210400*----------------------------------------------------------------*
210500 610-INICIO.
210600     IF TRS-ESTATUS (IX-RES) = "SIN_REMISION"
210700         MOVE "CRITICA: Factura sin remision asociada"
210800             TO WKS-TEXTO-ALERTA
210900         PERFORM 650-REGISTRA-ALERTA
211000     ELSE
211100         MOVE TRS-DIFERENCIA-PCT (IX-RES) TO WKS-DIF-PCT
211200         IF WKS-DIF-PCT < 0
211300             COMPUTE WKS-DIF-PCT = WKS-DIF-PCT * -1
211400         END-IF
211500         IF WKS-DIF-PCT > 10
211600             MOVE "CRITICA: Diferencia de monto mayor al 10%"
211700                 TO WKS-TEXTO-ALERTA
211800             PERFORM 650-REGISTRA-ALERTA
211900         ELSE
212000             IF WKS-DIF-PCT > 5
212100                 MOVE "ALTA: Diferencia de monto mayor al 5%"
212200                     TO WKS-TEXTO-ALERTA
212300                 PERFORM 650-REGISTRA-ALERTA
212400             ELSE
212500                 IF WKS-DIF-PCT > WKS-TOLERANCIA-PCT
212600                     MOVE "MEDIA: Monto fuera de tolerancia"
212700                         TO WKS-TEXTO-ALERTA
212800                     PERFORM 650-REGISTRA-ALERTA
212900                 END-IF
213000             END-IF
213100         END-IF
213200         IF TRS-DIAS-DIFERENCIA (IX-RES) > 30
213300             MOVE "CRITICA: Diferencia de fecha mayor a 30 dias"
213400                 TO WKS-TEXTO-ALERTA
213500             PERFORM 650-REGISTRA-ALERTA
213600         ELSE
213700             IF TRS-DIAS-DIFERENCIA (IX-RES) > 7
213800                 MOVE "MEDIA: Diferencia de fecha mayor a 7 dias"
213900                     TO WKS-TEXTO-ALERTA
214000                 PERFORM 650-REGISTRA-ALERTA
214100             END-IF
214200         END-IF
214300         IF TRS-NUM-REM-IDX (IX-RES) > 0
214400             SET IX-REM TO TRS-REM-IDX (IX-RES, 1)
214500             IF TR-FECHA (IX-REM) > TRS-FECHA-FACTURA (IX-RES)
214600                 MOVE TR-FECHA (IX-REM) TO WKS-FECHA-CALC-1
214700                 MOVE TRS-FECHA-FACTURA (IX-RES)
214800                     TO WKS-FECHA-CALC-2
214900                 PERFORM 570-FECHA-A-DIAS
215000                 IF WKS-DIAS-ENTRE-FECHAS > 7
215100                     MOVE "ALERTA: Remision registrada tarde"
215200                         TO WKS-TEXTO-ALERTA
215300                     PERFORM 650-REGISTRA-ALERTA
215400                 END-IF
215500             END-IF
215600             IF TR-NUM-DETALLES (IX-REM) = 0
215700                 MOVE "ALERTA: Remision sin renglones de detalle"
215800                     TO WKS-TEXTO-ALERTA
215900                 PERFORM 650-REGISTRA-ALERTA
216000             END-IF
216100         END-IF
216200     END-IF.
216300 610-INICIO-EXIT. EXIT.
216400
216500 620-ACUMULA-CONTADORES SECTION.
216600*----------------------------------------------------------------*
216700*    ACTUALIZA LOS CONTADORES DEL RESUMEN DE LOTE CON EL ULTIMO  *
216800*    RESULTADO ALMACENADO EN TAB-RESULTADOS (IX-RES).            *
216900*----------------------------------------------------------------*
217000 620-INICIO.
217100     ADD TRS-TOTAL-FACTURA (IX-RES) TO WKS-SUMA-TOTAL-FACTURAS.
217200     ADD TRS-DIFERENCIA (IX-RES)    TO WKS-SUMA-DIFERENCIAS.
217300     IF TRS-EXITOSA (IX-RES) = "S"
217400         ADD 1 TO WKS-CNT-EXITOSAS
217500         IF TRS-METODO (IX-RES) = "MULTI-REMISION"
217600             ADD 1 TO WKS-CNT-MULTI
217700         END-IF
217800     ELSE
217900         IF TRS-ESTATUS (IX-RES) = "SIN_REMISION"
218000             ADD 1 TO WKS-CNT-SIN-REMISION
218100         ELSE
218200             ADD 1 TO WKS-CNT-CON-DIFERENCIAS
218300         END-IF
218400     END-IF.
218500     ADD TRS-NUM-ALERTAS (IX-RES) TO WKS-CNT-ALERTAS-TOT.
218600 620-INICIO-EXIT. EXIT.
218700
218800 650-REGISTRA-ALERTA SECTION.
218900*----------------------------------------------------------------*
219000*    AGREGA WKS-TEXTO-ALERTA A LAS ALERTAS DEL RESULTADO IX-RES  *
219100*    (MAXIMO 5) Y ACUMULA EL CONTADOR DEL RESUMEN POR TIPO, CLAVE*
219200*    POR EL TEXTO ANTES DE LOS DOS PUNTOS ":" (PETICION 229204). *
219300*----------------------------------------------------------------*
219400 650-INICIO.
219500     IF TRS-NUM-ALERTAS (IX-RES) < 5
219600         ADD 1 TO TRS-NUM-ALERTAS (IX-RES)
219700         MOVE WKS-TEXTO-ALERTA
219800             TO TRS-ALERTA-TEXTO
219900                 (IX-RES, TRS-NUM-ALERTAS (IX-RES))
220000     END-IF.
220100     UNSTRING WKS-TEXTO-ALERTA DELIMITED BY ":"
220200         INTO LA-ETIQUETA-ALERTA.
220300     MOVE 0 TO WKS-IX-TAR-ENCONTRADO.
220400     PERFORM 655-BUSCA-TIPO-ALERTA
220500         VARYING IX-TAR FROM 1 BY 1
220600         UNTIL IX-TAR > WKS-NUM-TIPOS-ALERTA
220700            OR WKS-IX-TAR-ENCONTRADO NOT = 0.
220800     IF WKS-IX-TAR-ENCONTRADO = 0
220900         IF WKS-NUM-TIPOS-ALERTA < 10
221000             ADD 1 TO WKS-NUM-TIPOS-ALERTA
221100             SET IX-TAR TO WKS-NUM-TIPOS-ALERTA
221200             MOVE LA-ETIQUETA-ALERTA TO TAR-TIPO (IX-TAR)
221300             MOVE 1 TO TAR-CUENTA (IX-TAR)
221400         END-IF
221500     ELSE
221600         SET IX-TAR TO WKS-IX-TAR-ENCONTRADO
221700         ADD 1 TO TAR-CUENTA (IX-TAR)
221800     END-IF.
221900 650-INICIO-EXIT. EXIT.
222000
222100 655-BUSCA-TIPO-ALERTA.
222200     IF TAR-TIPO (IX-TAR) = LA-ETIQUETA-ALERTA
222300         SET WKS-IX-TAR-ENCONTRADO TO IX-TAR
222400     END-IF.
222500 655-EXIT. EXIT.
222600
222700 700-CONSOLIDAR-LOTE SECTION.
222800*----------------------------------------------------------------*
222900*    ARMA EL PARAMETRO DE CONSOLIDACION CON LOS RESULTADOS 100%  *
223000*    CONCILIADOS (DIFERENCIA $0.00) Y LLAMA AL SUBPROGRAMA       *
223100*    SCNC1B02 UNA SOLA VEZ POR LOTE (PETICION 229300).           *
223200*    TAB-RESULTADOS Y TAB-FACTURAS COMPARTEN EL MISMO INDICE     *
223300*    PORQUE 400-CONCILIAR-LOTE GENERA UN RESULTADO POR FACTURA   *
223400*    EN EL MISMO ORDEN EN QUE SE RECORRIO TAB-FACTURAS.          *
223500*----------------------------------------------------------------*
223600 700-INICIO.
223700     MOVE 0 TO PARM-NUM-CASOS.
223800     IF MODO-SIMULACION-UPSI = "S"
223900         MOVE "S" TO PARM-MODO-EJECUCION
224000     ELSE
224100         MOVE "P" TO PARM-MODO-EJECUCION
224200     END-IF.
224300     MOVE WKS-FECHA-PROCESO TO PARM-FECHA-PROCESO.
224400     PERFORM 705-EVALUA-CONSOLIDABLE
224500         VARYING IX-RES FROM 1 BY 1
224600             UNTIL IX-RES > WKS-NUM-RESULTADOS.
224700     IF PARM-NUM-CASOS > 0
224800         CALL "SCNC1B02" USING WKS-PARM-CONSOLIDA
224900         PERFORM 710-APLICA-RESULTADO-CONS
225000             VARYING IX-PARM FROM 1 BY 1
225100             UNTIL IX-PARM > PARM-NUM-CASOS
225200     END-IF.
225300 700-INICIO-EXIT. EXIT.
225400
225500 705-EVALUA-CONSOLIDABLE.
225600     MOVE "S" TO WKS-ES-CONSOLIDABLE.
225700     IF TRS-EXITOSA (IX-RES) NOT = "S"
225800         OR TRS-DIFERENCIA-PCT (IX-RES) NOT = 0
225900         OR TRS-CANT-REMISIONES (IX-RES) = 0
226000         OR TRS-UUID-FACTURA (IX-RES) = SPACES
226100         MOVE "N" TO WKS-ES-CONSOLIDABLE
226200     END-IF.
226300     IF WKS-ES-CONSOLIDABLE = "S"
226400         PERFORM 706-CHECA-REM-DISPONIBLE
226500             VARYING WKS-IX-REP FROM 1 BY 1
226600             UNTIL WKS-IX-REP > TRS-NUM-REM-IDX (IX-RES)
226700                OR WKS-ES-CONSOLIDABLE = "N"
226800     END-IF.
226900     IF WKS-ES-CONSOLIDABLE = "S" AND PARM-NUM-CASOS < 300
227000         ADD 1 TO PARM-NUM-CASOS
227100         SET IX-PARM TO PARM-NUM-CASOS
227200         SET IX-FAC TO IX-RES
227300         MOVE TRS-UUID-FACTURA (IX-RES)
227400             TO PARM-UUID-FACTURA (IX-PARM)
227500         MOVE TF-FOLIO (IX-FAC)       TO PARM-FOLIO (IX-PARM)
227600         MOVE TRS-RFC-EMISOR (IX-RES)
227700             TO PARM-RFC-PROVEEDOR (IX-PARM)
227800         MOVE TF-NOMBRE-EMISOR (IX-FAC)
227900             TO PARM-NOMBRE-PROV (IX-PARM)
228000         MOVE TF-METODO-PAGO (IX-FAC)
228100             TO PARM-METODO-PAGO (IX-PARM)
228200         MOVE TF-SUBTOTAL (IX-FAC)    TO PARM-SUBTOTAL (IX-PARM)
228300         MOVE TF-IVA (IX-FAC)         TO PARM-IVA (IX-PARM)
228400         MOVE TRS-TOTAL-FACTURA (IX-RES)
228500             TO PARM-TOTAL (IX-PARM)
228600         MOVE TRS-FECHA-FACTURA (IX-RES)
228700             TO PARM-FECHA (IX-PARM)
228800         MOVE TRS-NUM-REM-IDX (IX-RES)
228900             TO PARM-NUM-REM (IX-PARM)
229000         MOVE IX-RES                  TO WKS-PARM-IX-RES (IX-PARM)
229100         PERFORM 707-COPIA-FOLIO-REM
229200             VARYING WKS-IX-REP FROM 1 BY 1
229300             UNTIL WKS-IX-REP > TRS-NUM-REM-IDX (IX-RES)
229400     END-IF.
229500 705-EXIT. EXIT.
229600
229700 706-CHECA-REM-DISPONIBLE.
229800     SET IX-REM TO TRS-REM-IDX (IX-RES, WKS-IX-REP).
229900     IF TR-ESTATUS (IX-REM) = "Consolidada"
230000         MOVE "N" TO WKS-ES-CONSOLIDABLE
230100     END-IF.
230200 706-EXIT. EXIT.
230300
230400 707-COPIA-FOLIO-REM.
230500     SET IX-REM TO TRS-REM-IDX (IX-RES, WKS-IX-REP).
230600     MOVE TR-NUMREC (IX-REM)
230700         TO PARM-REM-NUMREC (IX-PARM, WKS-IX-REP).
230800 707-EXIT. EXIT.
230900
231000 710-APLICA-RESULTADO-CONS.
231100*----------------------------------------------------------------*
231200*    SCNC1B02 DEVUELVE PARM-RESULTADO POR CASO; SI FUE ACEPTADO  *
231300*    SE MARCA LA REMISION CONSOLIDADA EN EL RESUMEN DEL LOTE.    *
231400*----------------------------------------------------------------*
231500     IF PARM-OK (IX-PARM)
231600         MOVE WKS-PARM-IX-RES (IX-PARM) TO WKS-IX-RES-CONS
231700         SET IX-RES TO WKS-IX-RES-CONS
231800         ADD TRS-CANT-REMISIONES (IX-RES) TO WKS-CNT-CONSOLIDADAS
231900     END-IF.
232000 710-EXIT. EXIT.
232100
232200 900-GENERA-REPORTE SECTION.
232300*----------------------------------------------------------------*
232400*    REPORTE DE 6 SECCIONES (PETICION 228970): RESUMEN EJECUTIVO,*
232500*    CONCILIADAS, CON DIFERENCIAS, SIN REMISION, ALERTAS Y       *
232600*    DETALLE COMPLETO.  SOLO ENCABEZADOS POR SECCION, SIN RUPTURA*
232700*    DE CONTROL DENTRO DE CADA UNA.                              *
232800*----------------------------------------------------------------*
232900 900-INICIO.
233000     MOVE 0 TO WKS-PAGINA-ACTUAL.
233100     PERFORM 905-ENCABEZADO-PAGINA.
233200     PERFORM 910-SECCION-RESUMEN.
233300     PERFORM 920-SECCION-CONCILIADAS.
233400     PERFORM 930-SECCION-DIFERENCIAS.
233500     PERFORM 940-SECCION-SIN-REMISION.
233600     PERFORM 945-SECCION-ALERTAS.
233700     PERFORM 948-SECCION-DETALLE.
233800 900-INICIO-EXIT. EXIT.
233900
234000 905-ENCABEZADO-PAGINA SECTION.
234100 905-INICIO.
234200     ADD 1 TO WKS-PAGINA-ACTUAL.
234300     MOVE WKS-PAGINA-ACTUAL TO LE1-PAGINA.
234400     WRITE LIN-REPORTE FROM LIN-ENCABEZADO-1 AFTER ADVANCING PAGE.
234500     MOVE WKS-FC1-DIA  TO WKS-EDITA-FECHA (1:2).
234600     MOVE "/"          TO WKS-EDITA-FECHA (3:1).
234700     MOVE WKS-FC1-MES  TO WKS-EDITA-FECHA (4:2).
234800     MOVE "/"          TO WKS-EDITA-FECHA (6:1).
234900     MOVE WKS-FC1-ANIO TO WKS-EDITA-FECHA (7:4).
235000     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CALC-1.
235100     MOVE WKS-FC1-DIA  TO WKS-EDITA-FECHA (1:2).
235200     MOVE "/"          TO WKS-EDITA-FECHA (3:1).
235300     MOVE WKS-FC1-MES  TO WKS-EDITA-FECHA (4:2).
235400     MOVE "/"          TO WKS-EDITA-FECHA (6:1).
235500     MOVE WKS-FC1-ANIO TO WKS-EDITA-FECHA (7:4).
235600     MOVE WKS-EDITA-FECHA TO LE2-FECHA.
235700     WRITE LIN-REPORTE FROM LIN-ENCABEZADO-2 AFTER ADVANCING 1.
235800     WRITE LIN-REPORTE FROM LIN-EN-BLANCO AFTER ADVANCING 1.
235900     MOVE 4 TO WKS-LINEAS-PAGINA.
236000 905-INICIO-EXIT. EXIT.
236100
236200 910-SECCION-RESUMEN SECTION.
236300*----------------------------------------------------------------*
236400*    SECCION 1: RESUMEN EJECUTIVO DEL LOTE.                      *
236500*----------------------------------------------------------------*
236600 910-INICIO.
236700     MOVE "1. RESUMEN EJECUTIVO" TO LTS-TITULO.
236800     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
236900     MOVE "FACTURAS PROCESADAS" TO LRC-ETIQUETA.
237000     MOVE WKS-NUM-FACTURAS      TO LRC-VALOR.
237100     WRITE LIN-REPORTE FROM LIN-RESUMEN-CONTADOR
237200         AFTER ADVANCING 2.
237300     MOVE "CONCILIADAS (EXITOSAS)" TO LRC-ETIQUETA.
237400     MOVE WKS-CNT-EXITOSAS        TO LRC-VALOR.
237500     WRITE LIN-REPORTE FROM LIN-RESUMEN-CONTADOR
237600         AFTER ADVANCING 1.
237700     MOVE "CON DIFERENCIAS" TO LRC-ETIQUETA.
237800     MOVE WKS-CNT-CON-DIFERENCIAS TO LRC-VALOR.
237900     WRITE LIN-REPORTE FROM LIN-RESUMEN-CONTADOR
238000         AFTER ADVANCING 1.
238100     MOVE "SIN REMISION" TO LRC-ETIQUETA.
238200     MOVE WKS-CNT-SIN-REMISION TO LRC-VALOR.
238300     WRITE LIN-REPORTE FROM LIN-RESUMEN-CONTADOR
238400         AFTER ADVANCING 1.
238500     IF WKS-NUM-FACTURAS = 0
238600         MOVE 0 TO WKS-PORCENTAJE-EXITO
238700     ELSE
238800         COMPUTE WKS-PORCENTAJE-EXITO ROUNDED =
238900             (WKS-CNT-EXITOSAS / WKS-NUM-FACTURAS) * 100
239000     END-IF.
239100     MOVE "% DE EXITO" TO LR-ETIQUETA.
239200     MOVE WKS-PORCENTAJE-EXITO TO LR-VALOR.
239300     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1.
239400     MOVE "MONTO TOTAL FACTURADO" TO LR-ETIQUETA.
239500     MOVE WKS-SUMA-TOTAL-FACTURAS TO LR-VALOR.
239600     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1.
239700     IF WKS-NUM-FACTURAS = 0
239800         MOVE 0 TO WKS-PROMEDIO-DIFERENCIA
239900     ELSE
240000         COMPUTE WKS-PROMEDIO-DIFERENCIA ROUNDED =
240100             WKS-SUMA-DIFERENCIAS / WKS-NUM-FACTURAS
240200     END-IF.
240300     MOVE "DIFERENCIA PROMEDIO" TO LR-ETIQUETA.
240400     MOVE WKS-PROMEDIO-DIFERENCIA TO LR-VALOR.
240500     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1.
240600     ADD 9 TO WKS-LINEAS-PAGINA.
240700 910-INICIO-EXIT. EXIT.
240800
240900 920-SECCION-CONCILIADAS SECTION.
241000*----------------------------------------------------------------*
241100*    SECCION 2: FACTURAS CONCILIADAS CON EXITO.                  *
241200*----------------------------------------------------------------*
241300 920-INICIO.
241400     MOVE "2. CONCILIACIONES EXITOSAS" TO LTS-TITULO.
241500     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
241600     PERFORM 925-IMPRIME-SI-EXITOSA
241700         VARYING IX-RES FROM 1 BY 1
241800             UNTIL IX-RES > WKS-NUM-RESULTADOS.
241900 920-INICIO-EXIT. EXIT.
242000
242100 925-IMPRIME-SI-EXITOSA.
242200     IF TRS-EXITOSA (IX-RES) = "S"
242300         PERFORM 928-IMPRIME-LINEA-DETALLE
242400     END-IF.
242500 925-EXIT. EXIT.
242600
242700 928-IMPRIME-LINEA-DETALLE SECTION.
242800 928-INICIO.
242900     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
243000         PERFORM 905-ENCABEZADO-PAGINA
243100     END-IF.
243200     MOVE TRS-IDENTIFICADOR (IX-RES) TO LDF-IDENTIFICADOR.
243300     MOVE TRS-RFC-EMISOR (IX-RES)    TO LDF-RFC.
243400     MOVE TRS-FECHA-FACTURA (IX-RES) TO WKS-FECHA-CALC-1.
243500     MOVE WKS-FC1-DIA  TO WKS-EDITA-FECHA (1:2).
243600     MOVE "/"          TO WKS-EDITA-FECHA (3:1).
243700     MOVE WKS-FC1-MES  TO WKS-EDITA-FECHA (4:2).
243800     MOVE "/"          TO WKS-EDITA-FECHA (6:1).
243900     MOVE WKS-FC1-ANIO TO WKS-EDITA-FECHA (7:4).
244000     MOVE WKS-EDITA-FECHA            TO LDF-FECHA.
244100     MOVE TRS-TOTAL-FACTURA (IX-RES) TO LDF-TOTAL-FAC.
244200     MOVE TRS-NUMS-REMISIONES (IX-RES) (1:22) TO LDF-REMISIONES.
244300     MOVE TRS-TOTAL-REMISION (IX-RES) TO LDF-TOTAL-REM.
244400     MOVE TRS-SCORE (IX-RES)          TO LDF-SCORE.
244500     MOVE TRS-ESTATUS (IX-RES)        TO LDF-ESTATUS.
244600     WRITE LIN-REPORTE FROM LIN-DETALLE-FACTURA AFTER ADVANCING 1.
244700     ADD 1 TO WKS-LINEAS-PAGINA.
244800 928-INICIO-EXIT. EXIT.
244900
245000 930-SECCION-DIFERENCIAS SECTION.
245100*----------------------------------------------------------------*
245200*    SECCION 3: FACTURAS CONCILIADAS CON DIFERENCIA DE MONTO.    *
245300*----------------------------------------------------------------*
245400 930-INICIO.
245500     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
245600         PERFORM 905-ENCABEZADO-PAGINA
245700     END-IF.
245800     MOVE "3. FACTURAS CON DIFERENCIAS" TO LTS-TITULO.
245900     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
246000     ADD 2 TO WKS-LINEAS-PAGINA.
246100     PERFORM 935-IMPRIME-SI-DIFERENCIA
246200         VARYING IX-RES FROM 1 BY 1
246300             UNTIL IX-RES > WKS-NUM-RESULTADOS.
246400 930-INICIO-EXIT. EXIT.
246500
246600 935-IMPRIME-SI-DIFERENCIA.
246700     IF TRS-ESTATUS (IX-RES) = "CON_DIFERENCIAS"
246800         PERFORM 928-IMPRIME-LINEA-DETALLE
246900     END-IF.
247000 935-EXIT. EXIT.
247100
247200 940-SECCION-SIN-REMISION SECTION.
247300*----------------------------------------------------------------*
247400*    SECCION 4: FACTURAS SIN REMISION ASOCIADA.                  *
247500*----------------------------------------------------------------*
247600 940-INICIO.
247700     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
247800         PERFORM 905-ENCABEZADO-PAGINA
247900     END-IF.
248000     MOVE "4. FACTURAS SIN REMISION" TO LTS-TITULO.
248100     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
248200     ADD 2 TO WKS-LINEAS-PAGINA.
248300     PERFORM 942-IMPRIME-SI-SIN-REM
248400         VARYING IX-RES FROM 1 BY 1
248500             UNTIL IX-RES > WKS-NUM-RESULTADOS.
248600 940-INICIO-EXIT. EXIT.
248700
248800 942-IMPRIME-SI-SIN-REM.
248900     IF TRS-ESTATUS (IX-RES) = "SIN_REMISION"
249000         PERFORM 928-IMPRIME-LINEA-DETALLE
249100     END-IF.
249200 942-EXIT. EXIT.
249300
249400 945-SECCION-ALERTAS SECTION.
249500*----------------------------------------------------------------*
249600*    SECCION 5: LISTA DE ALERTAS GENERADAS POR RESULTADO.        *
249700*----------------------------------------------------------------*
249800 945-INICIO.
249900     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
250000         PERFORM 905-ENCABEZADO-PAGINA
250100     END-IF.
250200     MOVE "5. ALERTAS" TO LTS-TITULO.
250300     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
250400     ADD 2 TO WKS-LINEAS-PAGINA.
250500     PERFORM 946-IMPRIME-ALERTAS-DE
250600         VARYING IX-RES FROM 1 BY 1
250700             UNTIL IX-RES > WKS-NUM-RESULTADOS.
250800 945-INICIO-EXIT. EXIT.
250900
251000 946-IMPRIME-ALERTAS-DE.
251100     IF TRS-NUM-ALERTAS (IX-RES) > 0
251200         PERFORM 947-IMPRIME-UNA-ALERTA
251300             VARYING WKS-IX-REP FROM 1 BY 1
251400             UNTIL WKS-IX-REP > TRS-NUM-ALERTAS (IX-RES)
251500     END-IF.
251600 946-EXIT. EXIT.
251700
251800 947-IMPRIME-UNA-ALERTA.
251900     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
252000         PERFORM 905-ENCABEZADO-PAGINA
252100     END-IF.
252200     MOVE TRS-ALERTA-TEXTO (IX-RES, WKS-IX-REP) TO LA-TEXTO.
252300     WRITE LIN-REPORTE FROM LIN-ALERTA AFTER ADVANCING 1.
252400     ADD 1 TO WKS-LINEAS-PAGINA.
252500 947-EXIT. EXIT.
252600
252700 948-SECCION-DETALLE SECTION.
252800*----------------------------------------------------------------*
252900*    SECCION 6: DETALLE COMPLETO, UNA LINEA POR RESULTADO.       *
253000*----------------------------------------------------------------*
253100 948-INICIO.
253200     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAGINA
253300         PERFORM 905-ENCABEZADO-PAGINA
253400     END-IF.
253500     MOVE "6. DETALLE COMPLETO" TO LTS-TITULO.
253600     WRITE LIN-REPORTE FROM LIN-TITULO-SECCION AFTER ADVANCING 2.
253700     ADD 2 TO WKS-LINEAS-PAGINA.
253800     PERFORM 928-IMPRIME-LINEA-DETALLE
253900         VARYING IX-RES FROM 1 BY 1
254000             UNTIL IX-RES > WKS-NUM-RESULTADOS.
254100 948-INICIO-EXIT. EXIT.
254200
254300 950-GENERA-CSV SECTION.
254400*----------------------------------------------------------------*
254500*    UN RENGLON CSV POR RESULTADO, MISMAS COLUMNAS DEL ENCABEZADO*
254600*    ESCRITO EN 100-APERTURA-ARCHIVOS.                           *
254700*----------------------------------------------------------------*
254800 950-INICIO.
254900     PERFORM 955-ESCRIBE-RENGLON-CSV
255000         VARYING IX-RES FROM 1 BY 1
255100             UNTIL IX-RES > WKS-NUM-RESULTADOS.
255200 950-INICIO-EXIT. EXIT.
255300
255400 955-ESCRIBE-RENGLON-CSV.
255500     MOVE SPACES TO LIN-CSVDET.
255600     MOVE TRS-TOTAL-FACTURA (IX-RES)  TO WKS-EDITA-MONTO-CORTO.
255700     MOVE TRS-TOTAL-REMISION (IX-RES) TO WKS-EDITA-MONTO-CORTO2.
255800     MOVE TRS-DIFERENCIA (IX-RES)     TO WKS-EDITA-MONTO-CORTO3.
255900     STRING
256000         TRS-UUID-FACTURA (IX-RES)    DELIMITED BY SIZE
256100         ","                          DELIMITED BY SIZE
256200         TRS-RFC-EMISOR (IX-RES)      DELIMITED BY SIZE
256300         ","                          DELIMITED BY SIZE
256400         TRS-FECHA-FACTURA (IX-RES)   DELIMITED BY SIZE
256500         ","                          DELIMITED BY SIZE
256600         WKS-EDITA-MONTO-CORTO        DELIMITED BY SIZE
256700         ","                          DELIMITED BY SIZE
256800         TRS-NUMS-REMISIONES (IX-RES) DELIMITED BY SPACE
256900         ","                          DELIMITED BY SIZE
257000         WKS-EDITA-MONTO-CORTO2       DELIMITED BY SIZE
257100         ","                          DELIMITED BY SIZE
257200         WKS-EDITA-MONTO-CORTO3       DELIMITED BY SIZE
257300         ","                          DELIMITED BY SIZE
257400         TRS-SCORE (IX-RES)           DELIMITED BY SIZE
257500         ","                          DELIMITED BY SIZE
257600         TRS-METODO (IX-RES)          DELIMITED BY SPACE
257700         ","                          DELIMITED BY SIZE
257800         TRS-ESTATUS (IX-RES)         DELIMITED BY SPACE
257900         INTO LIN-CSVDET
258000     END-STRING.
258100     WRITE LIN-CSVDET.
258200 955-EXIT. EXIT.
258300
258400 990-CIERRA-ARCHIVOS SECTION.
258500*----------------------------------------------------------------*
258600*    CIERRE DE LOS 6 ARCHIVOS DEL PROCESO, MISMO CONTROL DE      *
258700*    ERROR QUE 100-APERTURA-ARCHIVOS (LLAMADA A DEBD1R00).       *
258800*----------------------------------------------------------------*
258900 990-INICIO.
259000     CLOSE FACTURAS CONCEPTOS REMISION DETALLE CSVDET REPORTE.
259100 990-INICIO-EXIT. EXIT.
