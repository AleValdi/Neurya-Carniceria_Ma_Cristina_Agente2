000100******************************************************************
000200*               C O P Y   S C C O N C                            *
000300*---------------------------------------------------------------*
000400* CONCEPTO (PARTIDA) DE LA FACTURA ELECTRONICA. VIENE UNA O MAS  *
000500* VECES POR CADA FACTURA, SEGUN FAC-NUM-CONCEPTOS.               *
000600* 2023-02-06 EEDR TICKET 228901 - LAYOUT INICIAL.                *
000700******************************************************************
000800 01  REG-CONCEPTO.
000900     03  CON-UUID-FACTURA          PIC X(36).
001000     03  CON-DESCRIPCION           PIC X(40).
001100     03  CON-CANTIDAD              PIC S9(07)V999.
001200     03  CON-VALOR-UNITARIO        PIC S9(07)V99.
001300     03  CON-IMPORTE               PIC S9(09)V99.
001400     03  FILLER                    PIC X(20).
